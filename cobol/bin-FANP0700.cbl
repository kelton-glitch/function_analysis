000100*----------------------------------------------------------------*        
000200* PROGRAM...: FANP0700.                                                   
000300* ANALYST...: F3301974 - A. DUBOSE                                        
000400* AUTHOR....: F3301974 - A. DUBOSE                                        
000500* DATE......: 03/09/1988                                                  
000600* PURPOSE...: TREASURY CURVE-FIT SELECTION RUN.  DRIVES THE               
000700*             OVERNIGHT JOB THAT PICKS, FOR EACH OF THE FOUR              
000800*             OBSERVED FUNDING CURVES, THE BEST-FITTING CANDIDATE         
000900*             CURVE FROM THE REFERENCE CATALOGUE, THEN CLASSIFIES         
001000*             THE DAY'S INCOMING QUOTE POINTS AGAINST THE FOUR            
001100*             CURVES SO CHOSEN.  ACCEPTED QUOTES GO TO THE                
001200*             RESULTS FILE FOR PICKUP BY THE PRICING FEED; A RUN          
001300*             LOG IS PRODUCED FOR THE OVERNIGHT BATCH BINDER.             
001400* COMPILE...: COBOL/MVS, BATCH.                                           
001500*----------------------------------------------------------------*        
001600* VRS0001 03/09/1988 - F3301974 - INITIAL RELEASE.                        
001700* VRS0002 09/02/1991 - F2261470 - RAISED TABLE LIMITS TO MATCH            
001800*                      FANSB0710/0720/0730 (500 ROWS, 999 QUOTES,         
001900*                      50 CANDIDATE CURVES).                              
002000* VRS0003 02/14/1994 - F5528837 - SELECTOR FIX (SEE FANSB0720             
002100*                      VRS0004) REQUIRED NO CHANGE HERE - CALLING         
002200*                      SEQUENCE UNCHANGED.                                
002300* VRS0004 07/11/1995 - F5528837 - NO CHANGE HERE FOR THE MATCHER          
002400*                      SCAN-HOISTING FIX - INTERNAL TO FANSB0730.         
002500* VRS0005 03/30/1996 - F9903341 - ADDED THE ACTIVE-CANDIDATE-             
002600*                      COLUMN SCAN (320000) SO THE CATALOGUE FILE         
002700*                      NO LONGER NEEDS ALL 50 CANDIDATE COLUMNS           
002800*                      PRESENT - SHORT CATALOGUES NOW LOAD                
002900*                      CLEANLY.  SEE CR-2205.                             
003000* VRS0006 11/19/1998 - F4450128 - Y2K REVIEW: RUN-DATE BANNER             
003100*                      USES A 2-DIGIT YEAR FOR DISPLAY ONLY, NOT          
003200*                      STORED OR COMPARED.  NO CHANGE REQUIRED.           
003300* VRS0007 01/11/1999 - F4450128 - Y2K REVIEW SIGNED OFF BY QA.            
003400* VRS0008 03/07/2003 - F3301974 - AUDIT CR-2312 OF THE SELECTOR           
003500*                      AND MATCHER ARITHMETIC REQUIRED NO CHANGE          
003600*                      HERE - CALLING SEQUENCE AND RESPONSE               
003700*                      HANDLING UNCHANGED.  SEE FANSB0720 VRS0007.        
003800* VRS0009 05/19/2003 - F3301974 - AUDIT CR-2340 FOUND UPSI-0,             
003900*                      TOP-OF-FORM AND THE NUMERIC CHARACTER              
004000*                      CLASS WERE ALL DECLARED IN SPECIAL-NAMES           
004100*                      BUT NEVER EXERCISED.  ADDED THE BANNER             
004200*                      WRITE AT 205000 (C01), A DIGIT-CLASS               
004300*                      GUARD ON THE INCOMING TRAINING FIELDS AT           
004400*                      300110, AND A ROW-1 TRACE DISPLAY GATED            
004500*                      ON UPSI-0 AT 100000/300000.                        
004600* VRS0010 10/02/2004 - F7738851 - WALKTHROUGH NOTED THE PROGRESS          
004700*                      LINES AT 700000/800000 DID NOT COUNT               
004800*                      REJECTED QUOTE POINTS SEPARATELY FROM              
004900*                      MATCHED ONES.  NO CODE CHANGE MADE -               
005000*                      FANSB0730-RSP-PROCESSED-CNT ALREADY                
005100*                      COVERS THIS AND WAS ALREADY BEING                  
005200*                      PRINTED.  CLOSED AS DOCUMENTATION ONLY.            
005300* VRS0011 02/23/2006 - F2261470 - OPERATOR ASKED WHY A CLEAN              
005400*                      RUN'S LOG SOMETIMES SHOWS NO "ROWS                 
005500*                      REMOVED" LINES AT ALL.  CONFIRMED THIS IS          
005600*                      BY DESIGN - THE REMOVED-COUNT LINES AT             
005700*                      400000/410000/610000 ONLY PRINT WHEN THE           
005800*                      COUNT IS NONZERO.  NO CODE CHANGE.                 
005900*----------------------------------------------------------------*        
006000*    THIS PROGRAM IS THE ONLY MEMBER OF THE FAN FAMILY THAT               
006100*    TOUCHES A FILE DIRECTLY - FANSB0710, FANSB0720 AND                   
006200*    FANSB0730 ARE ALL CALLED SUBPROGRAMS WITH NO FILE SECTION            
006300*    OF THEIR OWN, EACH ONE A SELF-CONTAINED BOOK-IN/BOOK-OUT             
006400*    CALCULATION STEP.  THIS PROGRAM'S JOB IS PURELY TO MOVE              
006500*    DATA BETWEEN THE FIVE DD FILES AND THOSE THREE BOOKS, IN             
006600*    THE ORDER LAID OUT IN 000000-PRINCIPAL BELOW.  NONE OF THE           
006700*    THREE SUBPROGRAMS KNOWS ANYTHING ABOUT DDTRAIN, DDIDEAL,             
006800*    DDTEST, DDRSLT OR DDRPT - THEY ONLY EVER SEE THE BOOK.               
006900*----------------------------------------------------------------*        
007000 IDENTIFICATION DIVISION.                                                 
007100*----------------------------------------------------------------*        
007200 PROGRAM-ID.    FANP0700.                                                 
007300 AUTHOR.        A DUBOSE.                                                 
007400 INSTALLATION.  MERIDIAN TRUST DATA CENTER.                               
007500 DATE-WRITTEN.  03/09/1988.                                               
007600 DATE-COMPILED.                                                           
007700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
007800*----------------------------------------------------------------*        
007900 ENVIRONMENT DIVISION.                                                    
008000*----------------------------------------------------------------*        
008100 CONFIGURATION SECTION.                                                   
008200*    ALL THREE SPECIAL-NAMES ENTRIES WERE DECLARED HERE FROM              
008300*    THE START BUT WENT UNUSED UNTIL CR-2340 GAVE EACH ONE A              
008400*    JOB - C01 FOR THE BANNER LINE, UPSI-0 FOR THE OPTIONAL               
008500*    ROW-1 TRACE, THE NUMERIC CLASS FOR THE TRAINING-FIELD                
008600*    DIGIT GUARD.  SEE VRS0009 ABOVE.                                     
008700 SPECIAL-NAMES.                                                           
008800     C01 IS TOP-OF-FORM                                                   
008900     UPSI-0 ON  STATUS IS WS-DEBUG-SWITCH-ON                              
009000            OFF STATUS IS WS-DEBUG-SWITCH-OFF                             
009100     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.                              
009200 INPUT-OUTPUT SECTION.                                                    
009300 FILE-CONTROL.                                                            
009400*    FIVE LOGICAL DD NAMES, ALL LINE SEQUENTIAL - THE FIVE                
009500*    DDTRAIN/DDIDEAL/DDTEST/DDRSLT/DDRPT SLOTS IN THE OVERNIGHT           
009600*    JOB'S JCL.  EACH CARRIES ITS OWN TWO-BYTE STATUS FIELD SO            
009700*    200000-OPEN-FILES CAN TEST ALL FIVE TOGETHER AFTER OPEN.             
009800     SELECT TRAINING-FILE  ASSIGN TO DDTRAIN                              
009900            ORGANIZATION IS LINE SEQUENTIAL                               
010000            FILE STATUS IS WS-TRAINING-STATUS.                            
010100     SELECT IDEAL-FILE     ASSIGN TO DDIDEAL                              
010200            ORGANIZATION IS LINE SEQUENTIAL                               
010300            FILE STATUS IS WS-IDEAL-STATUS.                               
010400     SELECT TEST-FILE      ASSIGN TO DDTEST                               
010500            ORGANIZATION IS LINE SEQUENTIAL                               
010600            FILE STATUS IS WS-TEST-STATUS.                                
010700     SELECT RESULTS-FILE   ASSIGN TO DDRSLT                               
010800            ORGANIZATION IS LINE SEQUENTIAL                               
010900            FILE STATUS IS WS-RESULTS-STATUS.                             
011000     SELECT REPORT-FILE    ASSIGN TO DDRPT                                
011100            ORGANIZATION IS LINE SEQUENTIAL                               
011200            FILE STATUS IS WS-REPORT-STATUS.                              
011300*----------------------------------------------------------------*        
011400 DATA DIVISION.                                                           
011500*----------------------------------------------------------------*        
011600 FILE SECTION.                                                            
011700*----------------------------------------------------------------*        
011800*    OBSERVED FUNDING CURVES - ONE ROW PER TENOR POINT.  THE FIVE         
011900*    FIELDS ARRIVE AS SIGNED TEXT FROM THE UPSTREAM EXTRACT, NOT          
012000*    AS PACKED OR ZONED NUMERIC - THE -N REDEFINITION BELOW GIVES         
012100*    300110-STORE-TRAINING A SIGNED-NUMERIC VIEW ONCE THE                 
012200*    NUMERIC-CLASS GUARD HAS CLEARED THE TEXT.                            
012300 FD  TRAINING-FILE                                                        
012400     RECORDING MODE IS F.                                                 
012500 01  FD-TRAINING-RECORD.                                                  
012600     05  FD-TR-X-TEXT              PIC X(09).                             
012700     05  FD-TR-Y1-TEXT             PIC X(09).                             
012800     05  FD-TR-Y2-TEXT             PIC X(09).                             
012900     05  FD-TR-Y3-TEXT             PIC X(09).                             
013000     05  FD-TR-Y4-TEXT             PIC X(09).                             
013100     05  FILLER                    PIC X(35).                             
013200*    SIGN LEADING SEPARATE MATCHES THE UPSTREAM EXTRACT'S OWN             
013300*    PUNCH CONVENTION - A LEADING '+' OR '-' BYTE FOLLOWED BY 8           
013400*    DIGITS, RATHER THAN AN OVERPUNCHED TRAILING SIGN.                    
013500 01  FD-TRAINING-RECORD-N REDEFINES FD-TRAINING-RECORD.                   
013600     05  FD-TR-X-NUM   PIC S9(04)V9(04) SIGN LEADING SEPARATE.            
013700     05  FD-TR-Y1-NUM  PIC S9(04)V9(04) SIGN LEADING SEPARATE.            
013800     05  FD-TR-Y2-NUM  PIC S9(04)V9(04) SIGN LEADING SEPARATE.            
013900     05  FD-TR-Y3-NUM  PIC S9(04)V9(04) SIGN LEADING SEPARATE.            
014000     05  FD-TR-Y4-NUM  PIC S9(04)V9(04) SIGN LEADING SEPARATE.            
014100     05  FILLER                    PIC X(35).                             
014200                                                                          
014300*    REFERENCE CURVE CATALOGUE - UP TO 50 CANDIDATE CURVES.  A            
014400*    CATALOGUE SHORTER THAN 50 CURVES SIMPLY LEAVES THE UNUSED            
014500*    TRAILING Y COLUMNS BLANK - 320000-DETERMINE-COLS BELOW               
014600*    WORKS OUT HOW MANY ARE ACTUALLY IN USE FROM ROW 1.                   
014700 FD  IDEAL-FILE                                                           
014800     RECORDING MODE IS F.                                                 
014900 01  FD-IDEAL-RECORD.                                                     
015000*    THE TENOR POINT FOR THIS CATALOGUE ROW.                              
015100     05  FD-ID-X-TEXT              PIC X(09).                             
015200*    UP TO 50 CANDIDATE CURVE VALUES AT THAT TENOR - ONE                  
015300*    OCCURRENCE PER CATALOGUE COLUMN, TRAILING ONES BLANK.                
015400     05  FD-ID-Y-TEXT  OCCURS 50 TIMES         PIC X(09).                 
015500     05  FILLER                    PIC X(19).                             
015600*    SAME SIGN-LEADING-SEPARATE CONVENTION AS THE TRAINING                
015700*    FILE - THE NUMERIC VIEW 310110-STORE-IDEAL WORKS FROM.               
015800 01  FD-IDEAL-RECORD-N REDEFINES FD-IDEAL-RECORD.                         
015900     05  FD-ID-X-NUM   PIC S9(04)V9(04) SIGN LEADING SEPARATE.            
016000     05  FD-ID-Y-NUM   OCCURS 50 TIMES                                    
016100                        PIC S9(04)V9(04) SIGN LEADING SEPARATE.           
016200     05  FILLER                    PIC X(19).                             
016300                                                                          
016400*    INCOMING QUOTE POINTS TO BE CLASSIFIED.  UNLIKE THE OTHER            
016500*    TWO INPUT FILES A BLANK FIELD HERE IS NOT A LOAD-TIME FATAL          
016600*    ERROR - THE CLEANER DROPS SUCH ROWS INSTEAD, SEE 600110.             
016700 FD  TEST-FILE                                                            
016800     RECORDING MODE IS F.                                                 
016900 01  FD-TEST-RECORD.                                                      
017000*    THE QUOTE POINT TO BE CLASSIFIED - X AND Y, NOTHING ELSE.            
017100     05  FD-TS-X-TEXT              PIC X(09).                             
017200     05  FD-TS-Y-TEXT              PIC X(09).                             
017300     05  FILLER                    PIC X(62).                             
017400*    NUMERIC VIEW USED BY 600110-STORE-TEST - NOTE THERE IS NO            
017500*    DIGIT-CLASS GUARD HERE, UNLIKE THE TRAINING FILE'S.                  
017600 01  FD-TEST-RECORD-N REDEFINES FD-TEST-RECORD.                           
017700     05  FD-TS-X-NUM   PIC S9(04)V9(04) SIGN LEADING SEPARATE.            
017800     05  FD-TS-Y-NUM   PIC S9(04)V9(04) SIGN LEADING SEPARATE.            
017900     05  FILLER                    PIC X(62).                             
018000                                                                          
018100*    ACCEPTED QUOTE-TO-CURVE ASSIGNMENTS FOR THE PRICING FEED.            
018200*    OPENED OUTPUT (NOT EXTEND) AT 200000 SO EVERY OVERNIGHT RUN          
018300*    REPLACES THE PRIOR RUN'S RESULTS RATHER THAN APPENDING TO            
018400*    THEM - THE PRICING FEED ALWAYS WANTS THE LATEST RUN ONLY.            
018500 FD  RESULTS-FILE                                                         
018600     RECORDING MODE IS F.                                                 
018700 01  FD-RESULT-RECORD.                                                    
018800*    THE QUOTE POINT ITSELF, ECHOED BACK UNCHANGED.                       
018900     05  FD-RS-X       PIC S9(04)V9(04) SIGN LEADING SEPARATE.            
019000     05  FD-RS-Y       PIC S9(04)V9(04) SIGN LEADING SEPARATE.            
019100*    WHICH OF THE FOUR TRAINING COLUMNS' WINNING CANDIDATE CURVE          
019200*    THIS QUOTE WAS MATCHED AGAINST.                                      
019300     05  FD-RS-IDEAL-FN            PIC X(03).                             
019400*    HOW FAR THE QUOTE'S Y SAT FROM THAT CURVE AT THE QUOTE'S             
019500*    OWN X - THE PRICING FEED'S MAIN ACCEPT/REJECT FIELD.                 
019600     05  FD-RS-DEVIATION PIC S9(04)V9(04) SIGN LEADING SEPARATE.          
019700     05  FILLER                    PIC X(50).                             
019800                                                                          
019900*    RUN LOG FOR THE OVERNIGHT BATCH BINDER - ONE LINE PER                
020000*    850000-WRITE-LINE CALL, PLUS THE BANNER LINE AND ANY FATAL           
020100*    ABORT TEXT.  EVERY LINE WRITTEN HERE IS ALSO DISPLAYED TO            
020200*    THE CONSOLE, SO THE OPERATOR SEES THE SAME LOG THE BINDER            
020300*    GETS.                                                                
020400 FD  REPORT-FILE                                                          
020500     RECORDING MODE IS F.                                                 
020600 01  FD-RPT-RECORD.                                                       
020700     05  FD-RPT-LINE               PIC X(120).                            
020800     05  FILLER                    PIC X(12).                             
020900                                                                          
021000*----------------------------------------------------------------*        
021100*    EVERY TABLE BELOW IS SIZED TO THE SAME LIMITS AS THE THREE           
021200*    FAN SUBPROGRAMS' OWN BOOKS (500 ROWS, 999 QUOTES, 50                 
021300*    CANDIDATE CURVES) SINCE THIS PROGRAM'S WORKING TABLES AND            
021400*    THE BOOKS IT BUILDS FROM THEM HAVE TO AGREE ROW FOR ROW.             
021500 WORKING-STORAGE SECTION.                                                 
021600*----------------------------------------------------------------*        
021700 77  CTE-PROG                     PIC X(18) VALUE                         
021800                                               '*** FANP0700 ***'.        
021900*    BUMPED WITH EVERY VRSnnnn CHANGE-LOG ENTRY ABOVE - PRINTED           
022000*    ON THE DDRPT BANNER LINE BY 205000 AND ON EVERY CONSOLE              
022100*    DISPLAY THIS PROGRAM ISSUES.                                         
022200 77  CTE-VERS                     PIC X(06) VALUE 'VRS0011'.              
022300*    THE REFERENCE CATALOGUE'S FIXED OCCURS LIMIT - NEVER RAISED          
022400*    SINCE VRS0002 BECAUSE FD-ID-Y-TEXT/WS-IDEAL-Y ARE BOTH               
022500*    DECLARED TO THIS SAME BOUND.  USED AS THE UPPER LIMIT ON             
022600*    EVERY COLUMN-SCANNING LOOP IN THE LOADER.                            
022700 77  CTE-MAX-IDEAL-COLS           PIC S9(04) COMP-5 VALUE 50.             
022800                                                                          
022900*    ONE FILE-STATUS BYTE PAIR PER SELECT ABOVE, CHECKED TOGETHER         
023000*    AT 200000-OPEN-FILES RIGHT AFTER THE FIVE OPENS - A SINGLE           
023100*    FAILED OPEN IS ALWAYS FATAL, SO THERE IS NO NEED TO TRACK            
023200*    WHICH FILE FAILED BEYOND WHAT THE ABORT TEXT SAYS.                   
023300 01  WS-FILE-STATUS-AREA.                                                 
023400     03  WS-TRAINING-STATUS       PIC X(02).                              
023500         88  WS-TRAINING-OK                 VALUE '00'.                   
023600         88  WS-TRAINING-EOF                VALUE '10'.                   
023700     03  WS-IDEAL-STATUS          PIC X(02).                              
023800         88  WS-IDEAL-OK                    VALUE '00'.                   
023900         88  WS-IDEAL-EOF                   VALUE '10'.                   
024000     03  WS-TEST-STATUS           PIC X(02).                              
024100         88  WS-TEST-OK                     VALUE '00'.                   
024200         88  WS-TEST-EOF                    VALUE '10'.                   
024300     03  WS-RESULTS-STATUS        PIC X(02).                              
024400         88  WS-RESULTS-OK                  VALUE '00'.                   
024500     03  WS-REPORT-STATUS         PIC X(02).                              
024600         88  WS-REPORT-OK                   VALUE '00'.                   
024700     03  FILLER                   PIC X(10)     VALUE SPACES.             
024800                                                                          
024900*    EVERY SUBSCRIPT AND RUNNING COUNT THE ORCHESTRATOR NEEDS             
025000*    ACROSS ITS SEVEN LOAD/CLEAN/SELECT/MATCH STEPS.  THE THREE           
025100*    ...-ROW-COUNT FIELDS ARE OVERWRITTEN IN PLACE BY EACH                
025200*    CLEANING CALL'S RESPONSE - THE PRE-CLEAN COUNT IS NOT KEPT           
025300*    SEPARATELY HERE SINCE FANSB0710 OWNS THAT BOOKKEEPING                
025400*    ITSELF (SEE ITS OWN WS-ORIGINAL-ROWS).                               
025500 01  WS-CONTROL-FLAGS.                                                    
025600     03  WS-IX-ROW                PIC S9(04)    COMP-5.                   
025700     03  WS-IX-COL                PIC S9(04)    COMP-5.                   
025800     03  WS-IX-CAND               PIC S9(04)    COMP-5.                   
025900     03  WS-TRAIN-ROW-COUNT       PIC S9(04)    COMP-5.                   
026000     03  WS-IDEAL-ROW-COUNT       PIC S9(04)    COMP-5.                   
026100     03  WS-TEST-ROW-COUNT        PIC S9(04)    COMP-5.                   
026200*    HOW MANY OF THE 50 CANDIDATE-CURVE COLUMNS ARE ACTUALLY              
026300*    POPULATED IN THIS RUN'S CATALOGUE - SET ONCE BY 320000 AND           
026400*    NEVER CHANGED AFTER, SINCE IT IS THE SAME CATALOGUE FOR THE          
026500*    WHOLE RUN.                                                           
026600     03  WS-IDEAL-COLS-PRESENT    PIC S9(04)    COMP-5.                   
026700     03  WS-TRAIN-REMOVED-CNT     PIC S9(04)    COMP-5.                   
026800     03  WS-IDEAL-REMOVED-CNT     PIC S9(04)    COMP-5.                   
026900     03  WS-TEST-REMOVED-CNT      PIC S9(04)    COMP-5.                   
027000     03  FILLER                   PIC X(12)     VALUE SPACES.             
027100                                                                          
027200*    OBSERVED FUNDING CURVES, LOADED AND CLEANED - THE MASTER             
027300*    WORKING TABLE THIS ORCHESTRATOR HOLDS FOR THE WHOLE RUN.             
027400*    LOADED BY 300000 AS SIGNED TEXT CONVERTED TO COMP-3, THEN            
027500*    CLEANED IN PLACE BY THE 400000/400100-400200 BUILD/UNBUILD           
027600*    PAIR THAT SHUTTLES ROWS THROUGH THE FANSB0710 BOOK AND BACK.         
027700 01  WS-TRAINING-TABLE.                                                   
027800     03  WS-TRAIN-ROW  OCCURS 500 TIMES.                                  
027900         05  WS-TRAIN-X            PIC S9(04)V9(04) COMP-3.               
028000         05  WS-TRAIN-Y  OCCURS 4 TIMES                                   
028100                                   PIC S9(04)V9(04) COMP-3.               
028200     03  FILLER                    PIC X(08) VALUE SPACES.                
028300                                                                          
028400*    REFERENCE CURVE CATALOGUE, LOADED AND CLEANED - SAME                 
028500*    LOAD/CLEAN SHAPE AS WS-TRAINING-TABLE ABOVE, EXCEPT ONLY             
028600*    THE WS-IDEAL-COLS-PRESENT ACTIVE COLUMNS ARE EVER BUILT              
028700*    INTO THE CLEANING BOOK BY 410100/410110.                             
028800 01  WS-IDEAL-TABLE.                                                      
028900     03  WS-IDEAL-ROW  OCCURS 500 TIMES.                                  
029000         05  WS-IDEAL-X            PIC S9(04)V9(04) COMP-3.               
029100         05  WS-IDEAL-Y  OCCURS 50 TIMES                                  
029200                                   PIC S9(04)V9(04) COMP-3.               
029300     03  FILLER                    PIC X(08) VALUE SPACES.                
029400                                                                          
029500*    INCOMING QUOTES, LOADED AND CLEANED - LOADED BY 600000               
029600*    WITHOUT REJECTING BLANK FIELDS (SEE WS-TEST-MISSING-TABLE            
029700*    BELOW), THEN CLEANED BY 610000 THE SAME WAY AS THE OTHER             
029800*    TWO TABLES.                                                          
029900 01  WS-TEST-TABLE.                                                       
030000     03  WS-TEST-ROW  OCCURS 999 TIMES.                                   
030100         05  WS-TEST-X             PIC S9(04)V9(04) COMP-3.               
030200         05  WS-TEST-Y             PIC S9(04)V9(04) COMP-3.               
030300     03  FILLER                    PIC X(08) VALUE SPACES.                
030400                                                                          
030500*    SELECTED-CURVE MAP RETURNED BY FANSB0720 - EXACTLY 4 ROWS,           
030600*    ONE PER OBSERVED FUNDING CURVE, NAMING WHICH CATALOGUE               
030700*    COLUMN WON AND AT WHAT SSE.  FED STRAIGHT INTO                       
030800*    700000-RUN-MATCHER'S REQUEST BUILD AT 700400.                        
030900 01  WS-SELECTION-MAP.                                                    
031000     03  WS-SEL-ROW  OCCURS 4 TIMES.                                      
031100         05  WS-SEL-TRAIN-FN       PIC X(02).                             
031200         05  WS-SEL-IDEAL-IX       PIC 9(02).                             
031300         05  WS-SEL-SSE            PIC S9(09)V9(04) COMP-3.               
031400     03  FILLER                    PIC X(08) VALUE SPACES.                
031500                                                                          
031600*    ACCEPTED RESULT ROWS RETURNED BY FANSB0730 - DENSE, NO GAPS,         
031700*    SINCE THE MATCHER ONLY EVER APPENDS AN ACCEPTED MATCH.               
031800*    WRITTEN OUT VERBATIM TO DDRSLT BY 800000.                            
031900 01  WS-RESULT-TABLE.                                                     
032000     03  WS-RESULT-ROW  OCCURS 999 TIMES.                                 
032100         05  WS-RESULT-X           PIC S9(04)V9(04) COMP-3.               
032200         05  WS-RESULT-Y           PIC S9(04)V9(04) COMP-3.               
032300         05  WS-RESULT-FN          PIC X(03).                             
032400         05  WS-RESULT-DEV         PIC S9(04)V9(04) COMP-3.               
032500     03  FILLER                    PIC X(08) VALUE SPACES.                
032600 01  WS-RESULT-COUNT               PIC S9(04)    COMP-5.                  
032700                                                                          
032800*    A QUOTE ROW WHOSE X OR Y CAME IN BLANK IS FLAGGED HERE AT            
032900*    LOAD TIME SO 610100 CAN TELL THE CLEANER ABOUT IT AFTER              
033000*    THE CLEANING BOOK HAS BEEN THROUGH THE TRAINING AND IDEAL            
033100*    CALLS IN BETWEEN.                                                    
033200 01  WS-TEST-MISSING-TABLE.                                               
033300     03  WS-TEST-ROW-MISSING  OCCURS 999 TIMES.                           
033400         05  WS-TEST-X-MISSING     PIC X(01) VALUE 'N'.                   
033500             88  WS-TEST-X-WAS-MISSING      VALUE 'Y'.                    
033600         05  WS-TEST-Y-MISSING     PIC X(01) VALUE 'N'.                   
033700             88  WS-TEST-Y-WAS-MISSING      VALUE 'Y'.                    
033800     03  FILLER                    PIC X(08) VALUE SPACES.                
033900                                                                          
034000*    ONE PRINT LINE, BUILT IN PIECES AND WRITTEN TO DDRPT AND             
034100*    MIRRORED TO THE CONSOLE.  EVERY LOAD/CLEAN/SELECT/MATCH              
034200*    PARAGRAPH THAT NEEDS TO REPORT A COUNT MOVES A LABEL AND A           
034300*    VALUE HERE AND THEN PERFORMS 850000 - NO PARAGRAPH WRITES TO         
034400*    DDRPT DIRECTLY EXCEPT THE BANNER AT 205000.                          
034500 01  WS-PRINT-LINE                 PIC X(120).                            
034600 01  WS-PRINT-LINE-R REDEFINES WS-PRINT-LINE.                             
034700     03  WS-PL-LABEL               PIC X(30).                             
034800     03  WS-PL-VALUE               PIC X(88).                             
034900     03  FILLER                    PIC X(02).                             
035000                                                                          
035100*    ZERO-SUPPRESSED WORK FIELDS FOR THE REPORT LINES BELOW -             
035200*    A ROW/RESULT COUNT NEVER EXCEEDS 4 DIGITS, AN SSE NEEDS THE          
035300*    FULL 9.4 PRECISION CARRIED BY THE SELECTION BOOK.  EDITED            
035400*    HERE RATHER THAN WITH A ONE-OFF PICTURE AT EACH DISPLAY              
035500*    SITE SO EVERY COUNT LINE IN THE RUN LOG LINES UP THE SAME            
035600*    WAY.                                                                 
035700 01  WS-CNT-EDIT                   PIC ZZZZ9.                             
035800 01  WS-SSE-EDIT                   PIC S9(09)V9(04) DISPLAY.              
035900                                                                          
036000*    RUN-DATE BROKEN OUT FOR THE CONSOLE BANNER - SAME                    
036100*    THREE-WAY REDEFINE HABIT USED BY ALL THREE FAN                       
036200*    SUBPROGRAMS.                                                         
036300 01  WS-RUN-DATE                   PIC 9(06).                             
036400 01  WS-RUN-DATE-DET REDEFINES WS-RUN-DATE.                               
036500     03  WS-RUN-YY                 PIC 99.                                
036600     03  WS-RUN-MM                 PIC 99.                                
036700     03  WS-RUN-DD                 PIC 99.                                
036800                                                                          
036900*    SET BY WHICHEVER PARAGRAPH DETECTS A FATAL CONDITION,                
037000*    DISPLAYED AND WRITTEN TO DDRPT BY 999000-ABORT, WHICH IS             
037100*    THE ONLY PLACE THIS FIELD IS EVER READ.                              
037200 01  WS-ABORT-TEXT                 PIC X(60) VALUE SPACES.                
037300                                                                          
037400*    GENERIC CLEANING BOOK, SHARED FOR ALL THREE CLEANING CALLS -         
037500*    REUSED AND OVERWRITTEN BY EACH OF 400000/410000/610000 IN            
037600*    TURN, SO NOTHING IN THIS BOOK MAY BE ASSUMED TO SURVIVE              
037700*    FROM ONE CLEANING CALL TO THE NEXT.                                  
037800 01  WS-CLEAN-DATA.                                                       
037900     COPY FANKB0710.                                                      
038000                                                                          
038100*    SELECTOR BOOK - BUILT ONCE BY 500000-RUN-SELECTOR AFTER              
038200*    BOTH THE TRAINING AND IDEAL TABLES ARE CLEAN.                        
038300 01  WS-SELECT-DATA.                                                      
038400     COPY FANKB0720.                                                      
038500                                                                          
038600*    MATCHER BOOK - BUILT ONCE BY 700000-RUN-MATCHER AFTER THE            
038700*    SELECTOR HAS RETURNED ITS FOUR WINNING CATALOGUE COLUMNS.            
038800 01  WS-MATCH-DATA.                                                       
038900     COPY FANKB0730.                                                      
039000                                                                          
039100*----------------------------------------------------------------*        
039200 PROCEDURE DIVISION.                                                      
039300*----------------------------------------------------------------*        
039400*----------------------------------------------------------------*        
039500*    MAINLINE - THE WHOLE OVERNIGHT RUN IN ONE STRAIGHT-LINE              
039600*    SEQUENCE OF PERFORMS, NO BRANCHING EXCEPT THE FATAL GO TO            
039700*    999000-ABORT BURIED INSIDE THE STEPS THEMSELVES.  READ TOP           
039800*    TO BOTTOM THIS PARAGRAPH IS THE WHOLE BATCH FLOW:                    
039900*      LOAD BOTH CATALOGUES, WORK OUT HOW MANY CANDIDATE COLUMNS          
040000*      ARE ACTIVE, CLEAN BOTH TABLES, RUN THE SELECTOR ONCE,              
040100*      THEN LOAD/CLEAN THE QUOTE FILE AND RUN THE MATCHER ONCE,           
040200*      THEN WRITE THE RESULTS FILE AND CLOSE EVERYTHING DOWN.             
040300 000000-PRINCIPAL SECTION.                                                
040400*----------------------------------------------------------------*        
040500     PERFORM 100000-INITIAL-PROCEDURE THRU 100000-EXIT                    
040600     PERFORM 200000-OPEN-FILES        THRU 200000-EXIT                    
040700*    LOAD STEP - BOTH CATALOGUES MUST BE ON HAND BEFORE                   
040800*    320000 CAN WORK OUT HOW MANY CANDIDATE COLUMNS ARE ACTIVE.           
040900*    TRAINING IS LOADED FIRST PURELY BY CONVENTION - THE TWO              
041000*    LOADS DO NOT DEPEND ON EACH OTHER, BUT 320000 DOES DEPEND            
041100*    ON THE CATALOGUE LOAD HAVING FINISHED FIRST.                         
041200     PERFORM 300000-LOAD-TRAINING     THRU 300000-EXIT                    
041300     PERFORM 310000-LOAD-IDEAL        THRU 310000-EXIT                    
041400     PERFORM 320000-DETERMINE-COLS    THRU 320000-EXIT                    
041500*    CLEAN STEP - EACH TABLE IS CLEANED INDEPENDENTLY THROUGH             
041600*    THE SAME SHARED FANSB0710 BOOK, ONE CALL PER TABLE.  THE             
041700*    CATALOGUE MUST WAIT UNTIL AFTER 320000 SINCE 410000 BUILDS           
041800*    ITS REQUEST BOOK FROM THE ACTIVE-COLUMN COUNT THAT STEP              
041900*    COMPUTES.                                                            
042000     PERFORM 400000-CLEAN-TRAINING    THRU 400000-EXIT                    
042100     PERFORM 410000-CLEAN-IDEAL       THRU 410000-EXIT                    
042200*    SELECT STEP - ONE CALL PICKS ALL FOUR BEST-FIT CANDIDATE             
042300*    CURVES AT ONCE, BEFORE THE QUOTE FILE IS EVEN READ - THE             
042400*    SELECTION DOES NOT DEPEND ON ANY QUOTE POINT, ONLY ON THE            
042500*    CLEANED TRAINING AND CATALOGUE TABLES.                               
042600     PERFORM 500000-RUN-SELECTOR      THRU 500000-EXIT                    
042700*    MATCH STEP - THE QUOTE FILE IS LOADED AND CLEANED ONLY NOW,          
042800*    SINCE THE MATCHER NEEDS THE SELECTOR'S OUTPUT FIRST - THERE          
042900*    IS NO POINT HOLDING THE QUOTE FILE OPEN ANY EARLIER THAN             
043000*    THIS, AND DOING THE SELECTOR'S WORK FIRST KEEPS THE                  
043100*    EXPENSIVE SSE SCAN OFF THE QUOTE FILE'S CRITICAL PATH.               
043200     PERFORM 600000-LOAD-TEST         THRU 600000-EXIT                    
043300     PERFORM 610000-CLEAN-TEST        THRU 610000-EXIT                    
043400     PERFORM 700000-RUN-MATCHER       THRU 700000-EXIT                    
043500*    OUTPUT STEP - RESULTS FILE, THEN CLOSE.  NOTHING BEYOND              
043600*    THIS POINT CAN RAISE A NEW FATAL CONDITION.                          
043700     PERFORM 800000-WRITE-RESULTS     THRU 800000-EXIT                    
043800     PERFORM 900000-CLOSE-FILES       THRU 900000-EXIT                    
043900     .                                                                    
044000*    NORMAL END OF RUN - EVERY STEP ABOVE COMPLETED WITHOUT A             
044100*    FATAL CONDITION.  A FATAL CONDITION NEVER RETURNS HERE - IT          
044200*    GOES DIRECTLY TO 999000-ABORT INSTEAD, WHICH SETS ITS OWN            
044300*    RETURN-CODE AND STOPS THE RUN ITSELF.                                
044400 000000-SAI.                                                              
044500     STOP RUN.                                                            
044600                                                                          
044700*----------------------------------------------------------------*        
044800*    STAMPS THE RUN DATE TO THE CONSOLE, WARNS THE OPERATOR IF            
044900*    THE UPSI-0 DEBUG SWITCH IS ON FOR THIS RUN, AND ZEROES               
045000*    EVERY RUNNING COUNT THE MAINLINE ACCUMULATES ACROSS ITS              
045100*    SEVEN STEPS - NONE OF THESE COUNTS MAY CARRY A STALE VALUE           
045200*    INTO A FRESH RUN.                                                    
045300 100000-INITIAL-PROCEDURE SECTION.                                        
045400*----------------------------------------------------------------*        
045500*    THE '19' LITERAL IS DISPLAY-ONLY, PER THE Y2K REVIEW AT              
045600*    VRS0006/VRS0007 ABOVE - WS-RUN-DATE ITSELF IS NEVER STORED           
045700*    PAST THIS RUN OR COMPARED TO ANYTHING, SO THE 2-DIGIT YEAR           
045800*    FROM ACCEPT FROM DATE NEEDED NO WIDENING.                            
045900     ACCEPT WS-RUN-DATE FROM DATE                                         
046000     DISPLAY CTE-PROG ' ' CTE-VERS ' RUN DATE 19'                         
046100             WS-RUN-YY '-' WS-RUN-MM '-' WS-RUN-DD                        
046200                                                                          
046300*    UPSI-0 TRACE ADDED UNDER CR-2340 - SIMPLY WARNS THE                  
046400*    OPERATOR THAT EXTRA ROW-1 DISPLAYS WILL FOLLOW, SO A                 
046500*    HEAVIER-THAN-USUAL CONSOLE LOG DOES NOT LOOK LIKE A                  
046600*    RUNAWAY LOOP.                                                        
046700     IF WS-DEBUG-SWITCH-ON                                                
046800         DISPLAY CTE-PROG ' UPSI-0 ON - EXTRA ROW-1 TRACE'                
046900                 ' DISPLAYS FOLLOW EACH LOAD STEP'                        
047000     END-IF                                                               
047100                                                                          
047200*    JCL RUNS THIS PROGRAM ONCE PER STEP, NOT IN A LOOP, BUT              
047300*    THE ZEROING STILL MATTERS - SEVERAL OF THESE FIELDS ARE              
047400*    ONLY EVER SET BY ADD, NEVER BY A MOVE OF A FRESH COUNT, SO           
047500*    AN UNINITIALIZED WORKING-STORAGE VALUE WOULD CARRY OVER              
047600*    FROM WHATEVER THE COMPILER OR LOADER LEFT BEHIND.                    
047700     MOVE ZEROS TO WS-TRAIN-ROW-COUNT                                     
047800     MOVE ZEROS TO WS-IDEAL-ROW-COUNT                                     
047900     MOVE ZEROS TO WS-TEST-ROW-COUNT                                      
048000     MOVE ZEROS TO WS-TRAIN-REMOVED-CNT                                   
048100     MOVE ZEROS TO WS-IDEAL-REMOVED-CNT                                   
048200     MOVE ZEROS TO WS-TEST-REMOVED-CNT                                    
048300     MOVE ZEROS TO WS-RESULT-COUNT                                        
048400     .                                                                    
048500 100000-EXIT.                                                             
048600     EXIT.                                                                
048700                                                                          
048800*----------------------------------------------------------------*        
048900*    OPENS ALL FIVE FILES TOGETHER BEFORE ANY OF THEM IS READ OR          
049000*    WRITTEN - IF ANY ONE FAILS TO OPEN THE WHOLE RUN ABORTS              
049100*    RATHER THAN LIMPING ALONG WITHOUT, SAY, A REPORT FILE.               
049200 200000-OPEN-FILES SECTION.                                               
049300*----------------------------------------------------------------*        
049400*    THREE INPUTS, TWO OUTPUTS - TRAINING AND IDEAL ARE BOTH              
049500*    NEEDED BEFORE ANYTHING ELSE CAN RUN, TEST IS NOT ACTUALLY            
049600*    READ UNTIL THE MATCH STEP MUCH LATER, BUT ALL THREE ARE              
049700*    OPENED TOGETHER HERE FOR SIMPLICITY.                                 
049800     OPEN INPUT  TRAINING-FILE                                            
049900     OPEN INPUT  IDEAL-FILE                                               
050000     OPEN INPUT  TEST-FILE                                                
050100     OPEN OUTPUT RESULTS-FILE                                             
050200     OPEN OUTPUT REPORT-FILE                                              
050300                                                                          
050400*    A SINGLE COMBINED CHECK RATHER THAN FIVE SEPARATE IFS -              
050500*    THE ABORT TEXT DOES NOT NAME WHICH FILE FAILED, SINCE THE            
050600*    OPERATOR CAN SEE THE INDIVIDUAL FILE-STATUS BYTES IN THE             
050700*    JOB LOG IF NEEDED.                                                   
050800     IF NOT WS-TRAINING-OK OR NOT WS-IDEAL-OK OR NOT WS-TEST-OK           
050900        OR NOT WS-RESULTS-OK OR NOT WS-REPORT-OK                          
051000         MOVE 'ONE OR MORE FILES FAILED TO OPEN' TO WS-ABORT-TEXT         
051100         GO TO 999000-ABORT                                               
051200     END-IF                                                               
051300                                                                          
051400     PERFORM 205000-WRITE-BANNER THRU 205000-EXIT                         
051500     .                                                                    
051600 200000-EXIT.                                                             
051700     EXIT.                                                                
051800                                                                          
051900*    STARTS DDRPT AT THE TOP OF A FRESH PAGE - CARRIED OVER FROM          
052000*    THE OLD LINE-PRINTER STANDARDS, BACK BEFORE DDRPT WENT TO            
052100*    SPOOL.  STILL WORTH DOING - THE FIRST LINE OF THE RUN LOG            
052200*    SHOULD NEVER LAND PARTWAY DOWN A CARRIED-OVER PAGE.                  
052300 205000-WRITE-BANNER.                                                     
052400*    THE ONLY WRITE IN THE WHOLE PROGRAM THAT USES AFTER                  
052500*    ADVANCING C01 - EVERY OTHER DDRPT LINE, INCLUDING ALL THE            
052600*    ONES ROUTED THROUGH 850000-WRITE-LINE, WRITES WITHOUT AN             
052700*    ADVANCING CLAUSE AND SO FOLLOWS NORMAL LINE SPACING.                 
052800     MOVE 'FUNCTION ANALYSIS BATCH  '   TO WS-PL-LABEL                    
052900     MOVE CTE-VERS                      TO WS-PL-VALUE                    
053000     MOVE WS-PRINT-LINE                 TO FD-RPT-LINE                    
053100     WRITE FD-RPT-RECORD                                                  
053200         AFTER ADVANCING C01                                              
053300     DISPLAY CTE-PROG ' ' WS-PRINT-LINE                                   
053400     MOVE SPACES TO WS-PRINT-LINE                                         
053500     .                                                                    
053600 205000-EXIT.                                                             
053700     EXIT.                                                                
053800                                                                          
053900*----------------------------------------------------------------*        
054000* LOAD THE OBSERVED FUNDING CURVES - ALL FIVE FIELDS ARE                  
054100* REQUIRED ON EVERY ROW; A BLANK FIELD IS A FATAL SETUP ERROR             
054200* SINCE IT MEANS THE EXTRACT THAT BUILT DDTRAIN IS BROKEN.                
054300*----------------------------------------------------------------*        
054400 300000-LOAD-TRAINING SECTION.                                            
054500*----------------------------------------------------------------*        
054600*    ONE READ AT A TIME UNTIL THE SWITCH FLIPS ON END-OF-FILE -           
054700*    EVERY LOAD LOOP IN THIS PROGRAM FOLLOWS THIS SAME SHAPE.             
054800     PERFORM 300100-READ-TRAINING THRU 300100-EXIT                        
054900         UNTIL WS-TRAINING-EOF                                            
055000                                                                          
055100*    REPORT THE COUNT LOADED - THE FIRST COUNT LINE OF THE RUN.           
055200     MOVE 'LOADED TRAINING RECORDS: '  TO WS-PL-LABEL                     
055300     MOVE WS-TRAIN-ROW-COUNT           TO WS-CNT-EDIT                     
055400     MOVE WS-CNT-EDIT                  TO WS-PL-VALUE                     
055500     PERFORM 850000-WRITE-LINE THRU 850000-EXIT                           
055600                                                                          
055700*    ROW-1 TRACE ADDED UNDER CR-2340 - ONLY DISPLAYS WHEN                 
055800*    UPSI-0 IS ON, SO A NORMAL PRODUCTION RUN NEVER CARRIES               
055900*    THE EXTRA CONSOLE LINE.  ROW 1 RATHER THAN THE LAST ROW              
056000*    LOADED SINCE IT IS FIXED AND EASY TO CHECK BY HAND.                  
056100     IF WS-DEBUG-SWITCH-ON                                                
056200         DISPLAY CTE-PROG ' DEBUG TRAIN ROW 1 X: ' WS-TRAIN-X(1)          
056300                 ' Y1: ' WS-TRAIN-Y(1 1)                                  
056400     END-IF                                                               
056500     .                                                                    
056600 300000-EXIT.                                                             
056700     EXIT.                                                                
056800                                                                          
056900*    ONE READ - EOF SETS THE SWITCH THAT ENDS 300000'S PERFORM            
057000*    UNTIL LOOP, OTHERWISE THE ROW IS VALIDATED AND STORED.               
057100 300100-READ-TRAINING.                                                    
057200     READ TRAINING-FILE                                                   
057300         AT END     SET WS-TRAINING-EOF TO TRUE                           
057400         NOT AT END PERFORM 300110-STORE-TRAINING THRU 300110-EXIT        
057500     END-READ                                                             
057600     .                                                                    
057700 300100-EXIT.                                                             
057800     EXIT.                                                                
057900                                                                          
058000*    VALIDATES ONE TRAINING ROW IN TWO PASSES - BLANK-FIELD CHECK         
058100*    FIRST, THEN A DIGIT-CLASS CHECK ON WHAT'S LEFT - AND ONLY            
058200*    THEN CONVERTS THE VALIDATED TEXT TO SIGNED NUMERIC VIA THE           
058300*    FD-TRAINING-RECORD-N REDEFINITION.                                   
058400 300110-STORE-TRAINING.                                                   
058500*    ALL FIVE FIELDS ARE REQUIRED ON A TRAINING ROW - UNLIKE THE          
058600*    QUOTE FILE THERE IS NO CLEANING-STAGE FALLBACK FOR A                 
058700*    MISSING FIELD HERE, SINCE THE EXTRACT THAT BUILDS DDTRAIN            
058800*    IS EXPECTED TO ALWAYS FILL EVERY COLUMN.                             
058900     IF FD-TR-X-TEXT  EQUAL SPACES OR                                     
059000        FD-TR-Y1-TEXT EQUAL SPACES OR                                     
059100        FD-TR-Y2-TEXT EQUAL SPACES OR                                     
059200        FD-TR-Y3-TEXT EQUAL SPACES OR                                     
059300        FD-TR-Y4-TEXT EQUAL SPACES                                        
059400         MOVE 'TRAINING RECORD IS MISSING A REQUIRED FIELD'               
059500                                   TO WS-ABORT-TEXT                       
059600         GO TO 999000-ABORT                                               
059700     END-IF                                                               
059800                                                                          
059900*    GUARD AGAINST A GARBLED DIGIT STRING BLOWING UP THE SIGNED           
060000*    NUMERIC MOVE BELOW WITH A DATA EXCEPTION - SEE CR-2340.              
060100     IF FD-TR-X-TEXT(2:8)  NOT WS-NUMERIC-CLASS OR                        
060200        FD-TR-Y1-TEXT(2:8) NOT WS-NUMERIC-CLASS OR                        
060300        FD-TR-Y2-TEXT(2:8) NOT WS-NUMERIC-CLASS OR                        
060400        FD-TR-Y3-TEXT(2:8) NOT WS-NUMERIC-CLASS OR                        
060500        FD-TR-Y4-TEXT(2:8) NOT WS-NUMERIC-CLASS                           
060600         MOVE 'TRAINING RECORD HAS A NON-NUMERIC DIGIT'                   
060700                                   TO WS-ABORT-TEXT                       
060800         GO TO 999000-ABORT                                               
060900     END-IF                                                               
061000                                                                          
061100*    BOTH CHECKS PASSED - THE ROW COUNTS AND THE FIVE FIELDS              
061200*    MOVE ACROSS FROM THE FD'S -N REDEFINITION INTO THE WORKING           
061300*    TABLE, ONE OBSERVED CURVE VALUE PER OCCURS SLOT.                     
061400     ADD 1 TO WS-TRAIN-ROW-COUNT                                          
061500     MOVE FD-TR-X-NUM  TO WS-TRAIN-X(WS-TRAIN-ROW-COUNT)                  
061600     MOVE FD-TR-Y1-NUM TO WS-TRAIN-Y(WS-TRAIN-ROW-COUNT 1)                
061700     MOVE FD-TR-Y2-NUM TO WS-TRAIN-Y(WS-TRAIN-ROW-COUNT 2)                
061800     MOVE FD-TR-Y3-NUM TO WS-TRAIN-Y(WS-TRAIN-ROW-COUNT 3)                
061900     MOVE FD-TR-Y4-NUM TO WS-TRAIN-Y(WS-TRAIN-ROW-COUNT 4)                
062000     .                                                                    
062100 300110-EXIT.                                                             
062200     EXIT.                                                                
062300                                                                          
062400*----------------------------------------------------------------*        
062500* LOAD THE REFERENCE CURVE CATALOGUE - ONLY THE X FIELD IS                
062600* REQUIRED ON EVERY ROW.  A CANDIDATE CURVE COLUMN MAY BE                 
062700* ENTIRELY UNUSED (CATALOGUE SHORTER THAN 50 CURVES).                     
062800*----------------------------------------------------------------*        
062900 310000-LOAD-IDEAL SECTION.                                               
063000*----------------------------------------------------------------*        
063100*    SAME READ-UNTIL-EOF SHAPE AS 300000 ABOVE, AGAINST DDIDEAL.          
063200     PERFORM 310100-READ-IDEAL THRU 310100-EXIT                           
063300         UNTIL WS-IDEAL-EOF                                               
063400                                                                          
063500*    REPORT THE CATALOGUE ROW COUNT LOADED.                               
063600     MOVE 'LOADED IDEAL RECORDS   : '  TO WS-PL-LABEL                     
063700     MOVE WS-IDEAL-ROW-COUNT           TO WS-CNT-EDIT                     
063800     MOVE WS-CNT-EDIT                  TO WS-PL-VALUE                     
063900     PERFORM 850000-WRITE-LINE THRU 850000-EXIT                           
064000     .                                                                    
064100 310000-EXIT.                                                             
064200     EXIT.                                                                
064300                                                                          
064400*    SAME EOF/STORE SHAPE AS 300100-READ-TRAINING, ONE READ AT            
064500*    A TIME AGAINST DDIDEAL.                                              
064600 310100-READ-IDEAL.                                                       
064700     READ IDEAL-FILE                                                      
064800         AT END     SET WS-IDEAL-EOF TO TRUE                              
064900         NOT AT END PERFORM 310110-STORE-IDEAL THRU 310110-EXIT           
065000     END-READ                                                             
065100     .                                                                    
065200 310100-EXIT.                                                             
065300     EXIT.                                                                
065400                                                                          
065500*    ONLY X IS CHECKED HERE - A BLANK CANDIDATE-CURVE COLUMN IS           
065600*    NOT AN ERROR, IT IS HANDLED BELOW AT 310120 BY STORING A             
065700*    ZERO, WHICH IS WHY THE CATALOGUE MAY LEGITIMATELY HAVE               
065800*    FEWER THAN 50 CANDIDATE CURVES.                                      
065900 310110-STORE-IDEAL.                                                      
066000*    UNLIKE THE COLUMN LOOP BELOW, A MISSING X IS FATAL - EVERY           
066100*    CATALOGUE ROW HAS TO HAVE A TENOR POINT TO BE USABLE AT ALL.         
066200     IF FD-ID-X-TEXT EQUAL SPACES                                         
066300         MOVE 'IDEAL RECORD IS MISSING THE X FIELD'                       
066400                                   TO WS-ABORT-TEXT                       
066500         GO TO 999000-ABORT                                               
066600     END-IF                                                               
066700                                                                          
066800*    X CONVERTS STRAIGHT ACROSS ONCE THE BLANK CHECK CLEARS.              
066900     ADD 1 TO WS-IDEAL-ROW-COUNT                                          
067000     MOVE FD-ID-X-NUM TO WS-IDEAL-X(WS-IDEAL-ROW-COUNT)                   
067100                                                                          
067200*    EACH OF THE 50 CANDIDATE COLUMNS IS HANDLED ONE AT A TIME            
067300*    BY 310120 BELOW, SINCE A BLANK ONE STORES AS ZERO RATHER             
067400*    THAN BEING REJECTED.                                                 
067500     PERFORM 310120-STORE-IDEAL-COL THRU 310120-EXIT                      
067600         VARYING WS-IX-COL FROM 1 BY 1                                    
067700         UNTIL WS-IX-COL GREATER CTE-MAX-IDEAL-COLS                       
067800     .                                                                    
067900 310110-EXIT.                                                             
068000     EXIT.                                                                
068100                                                                          
068200*    A BLANK COLUMN STORES AS ZERO RATHER THAN BEING SKIPPED -            
068300*    THE ZERO NEVER SURFACES SINCE 320000 BELOW WORKS OUT HOW             
068400*    MANY COLUMNS ARE ACTUALLY ACTIVE AND EVERY LATER PARAGRAPH           
068500*    LOOPS ONLY OVER THAT ACTIVE COUNT, NOT THE FULL 50.                  
068600 310120-STORE-IDEAL-COL.                                                  
068700     IF FD-ID-Y-TEXT(WS-IX-COL) EQUAL SPACES                              
068800         MOVE ZEROS TO WS-IDEAL-Y(WS-IDEAL-ROW-COUNT WS-IX-COL)           
068900     ELSE                                                                 
069000         MOVE FD-ID-Y-NUM(WS-IX-COL)                                      
069100             TO WS-IDEAL-Y(WS-IDEAL-ROW-COUNT                             
069200                              WS-IX-COL)                                  
069300     END-IF                                                               
069400     .                                                                    
069500 310120-EXIT.                                                             
069600     EXIT.                                                                
069700                                                                          
069800*----------------------------------------------------------------*        
069900* HOW MANY CANDIDATE CURVE COLUMNS ARE ACTUALLY IN THE                    
070000* CATALOGUE - TAKEN FROM THE FIRST ROW LOADED, SINCE A COLUMN             
070100* IS EITHER PRESENT FOR THE WHOLE FILE OR NOT AT ALL.  SEE                
070200* VRS0005.                                                                
070300*----------------------------------------------------------------*        
070400 320000-DETERMINE-COLS SECTION.                                   CR2205  
070500*----------------------------------------------------------------*        
070600     MOVE ZEROS TO WS-IDEAL-COLS-PRESENT                                  
070700                                                                          
070800     PERFORM 320100-CHECK-COL THRU 320100-EXIT                            
070900         VARYING WS-IX-COL FROM 1 BY 1                                    
071000         UNTIL WS-IX-COL GREATER CTE-MAX-IDEAL-COLS                       
071100                                                                          
071200     IF WS-IDEAL-COLS-PRESENT EQUAL ZEROS                                 
071300         MOVE 'CATALOGUE HAS NO CANDIDATE CURVE COLUMNS'                  
071400                                   TO WS-ABORT-TEXT                       
071500         GO TO 999000-ABORT                                               
071600     END-IF                                                               
071700     .                                                                    
071800 320000-EXIT.                                                             
071900     EXIT.                                                                
072000                                                                          
072100*    KEEPS OVERWRITING WS-IDEAL-COLS-PRESENT WITH EVERY NON-              
072200*    BLANK COLUMN NUMBER SEEN, SO AFTER THE FULL SCAN IT HOLDS            
072300*    THE HIGHEST-NUMBERED POPULATED COLUMN - WHICH ONLY WORKS             
072400*    BECAUSE A POPULATED CATALOGUE NEVER HAS A GAP FOLLOWED BY            
072500*    MORE POPULATED COLUMNS, PER VRS0005.                                 
072600 320100-CHECK-COL.                                                        
072700     IF FD-ID-Y-TEXT(WS-IX-COL) NOT EQUAL SPACES                          
072800         MOVE WS-IX-COL TO WS-IDEAL-COLS-PRESENT                          
072900     END-IF                                                               
073000     .                                                                    
073100 320100-EXIT.                                                             
073200     EXIT.                                                                
073300                                                                          
073400*----------------------------------------------------------------*        
073500* CLEAN THE OBSERVED CURVES - DROPS DUPLICATE ROWS.  MISSING-             
073600* VALUE ROWS WERE ALREADY REJECTED AS FATAL AT LOAD TIME, SO              
073700* THAT BRANCH IS NORMALLY A NO-OP HERE.                                   
073800*----------------------------------------------------------------*        
073900 400000-CLEAN-TRAINING SECTION.                                           
074000*----------------------------------------------------------------*        
074100*    FIXED AT 5 COLUMNS, NOT A VARIABLE COUNT - TRAINING ALWAYS           
074200*    HAS X PLUS EXACTLY FOUR OBSERVED CURVES.                             
074300     MOVE 5                   TO FANSB0710-REQ-COL-COUNT                  
074400     MOVE WS-TRAIN-ROW-COUNT  TO FANSB0710-REQ-ROW-COUNT                  
074500                                                                          
074600*    FILL THE BOOK, ONE ROW AT A TIME.                                    
074700     PERFORM 400100-BUILD-TRAINING-REQ THRU 400100-EXIT                   
074800         VARYING WS-IX-ROW FROM 1 BY 1                                    
074900         UNTIL WS-IX-ROW GREATER WS-TRAIN-ROW-COUNT                       
075000                                                                          
075100*    THE ACTUAL CLEANING CALL - FANSB0710 COMPACTS THE BOOK IN            
075200*    PLACE, DROPPING ANY ROW THAT DUPLICATES AN EARLIER ONE.              
075300     CALL 'FANSB0710' USING WS-CLEAN-DATA                                 
075400                                                                          
075500     IF FANSB0710-RSP-BAD                                                 
075600         MOVE FANSB0710-ERROR-TEXT TO WS-ABORT-TEXT                       
075700         GO TO 999000-ABORT                                               
075800     END-IF                                                               
075900                                                                          
076000*    THE BOOK'S RESPONSE COUNTS REPLACE THIS PROGRAM'S OWN ROW            
076100*    COUNT - AFTER THIS MOVE WS-TRAIN-ROW-COUNT REFLECTS THE              
076200*    POST-CLEAN ROW COUNT, NOT THE ORIGINAL LOADED COUNT.                 
076300     MOVE FANSB0710-RSP-ROW-COUNT   TO WS-TRAIN-ROW-COUNT                 
076400     MOVE FANSB0710-RSP-REMOVED-CNT TO WS-TRAIN-REMOVED-CNT               
076500                                                                          
076600*    COPY THE SURVIVING ROWS BACK OUT OF THE BOOK, USING THE              
076700*    NOW-UPDATED ROW COUNT AS THE LOOP LIMIT.                             
076800     PERFORM 400200-UNBUILD-TRAINING THRU 400200-EXIT                     
076900         VARYING WS-IX-ROW FROM 1 BY 1                                    
077000         UNTIL WS-IX-ROW GREATER WS-TRAIN-ROW-COUNT                       
077100                                                                          
077200*    SILENT WHEN ZERO - THE NORMAL CASE, SINCE A DUPLICATE                
077300*    TRAINING ROW IS UNUSUAL ENOUGH TO BE WORTH CALLING OUT               
077400*    WHEN IT DOES HAPPEN.                                                 
077500     IF WS-TRAIN-REMOVED-CNT GREATER ZEROS                                
077600         MOVE 'TRAINING ROWS REMOVED   : '   TO WS-PL-LABEL               
077700         MOVE WS-TRAIN-REMOVED-CNT            TO WS-CNT-EDIT              
077800         MOVE WS-CNT-EDIT                     TO WS-PL-VALUE              
077900         PERFORM 850000-WRITE-LINE THRU 850000-EXIT                       
078000     END-IF                                                               
078100     .                                                                    
078200 400000-EXIT.                                                             
078300     EXIT.                                                                
078400                                                                          
078500*    THE BOOK EXPECTS ONE FLAT VALUE TABLE PER ROW REGARDLESS OF          
078600*    WHICH FILE IT CAME FROM, SO X AND ALL FOUR OBSERVED Y'S              
078700*    ARE COPIED ACROSS COLUMN BY COLUMN AND EVERY COLUMN IS               
078800*    MARKED PRESENT (TRAINING ROWS NEVER HAVE A GAP).                     
078900 400100-BUILD-TRAINING-REQ.                                               
079000*    REQUEST COLUMN 1 IS ALWAYS X.                                        
079100     MOVE WS-TRAIN-X(WS-IX-ROW)                                           
079200                               TO FANSB0710-REQ-VALUE(WS-IX-ROW 1)        
079300     SET FANSB0710-COL-PRESENT(WS-IX-ROW 1) TO TRUE                       
079400*    REQUEST COLUMNS 2-5 ARE THE FOUR OBSERVED FUNDING CURVES.            
079500     MOVE WS-TRAIN-Y(WS-IX-ROW 1)                                         
079600                               TO FANSB0710-REQ-VALUE(WS-IX-ROW 2)        
079700     SET FANSB0710-COL-PRESENT(WS-IX-ROW 2) TO TRUE                       
079800     MOVE WS-TRAIN-Y(WS-IX-ROW 2)                                         
079900                               TO FANSB0710-REQ-VALUE(WS-IX-ROW 3)        
080000     SET FANSB0710-COL-PRESENT(WS-IX-ROW 3) TO TRUE                       
080100     MOVE WS-TRAIN-Y(WS-IX-ROW 3)                                         
080200                               TO FANSB0710-REQ-VALUE(WS-IX-ROW 4)        
080300     SET FANSB0710-COL-PRESENT(WS-IX-ROW 4) TO TRUE                       
080400     MOVE WS-TRAIN-Y(WS-IX-ROW 4)                                         
080500                               TO FANSB0710-REQ-VALUE(WS-IX-ROW 5)        
080600     SET FANSB0710-COL-PRESENT(WS-IX-ROW 5) TO TRUE                       
080700     .                                                                    
080800 400100-EXIT.                                                             
080900     EXIT.                                                                
081000                                                                          
081100*    MIRROR OF 400100 - COPIES THE SURVIVING ROWS BACK OUT OF             
081200*    THE BOOK'S FLAT TABLE INTO WS-TRAIN-X/WS-TRAIN-Y ONCE                
081300*    FANSB0710 HAS COMPACTED OUT ANY DUPLICATES.                          
081400 400200-UNBUILD-TRAINING.                                                 
081500*    COLUMN 1 BACK TO X.                                                  
081600     MOVE FANSB0710-REQ-VALUE(WS-IX-ROW 1)                                
081700                               TO WS-TRAIN-X(WS-IX-ROW)                   
081800*    COLUMNS 2-5 BACK TO THE FOUR OBSERVED CURVES.                        
081900     MOVE FANSB0710-REQ-VALUE(WS-IX-ROW 2)                                
082000                               TO WS-TRAIN-Y(WS-IX-ROW 1)                 
082100     MOVE FANSB0710-REQ-VALUE(WS-IX-ROW 3)                                
082200                               TO WS-TRAIN-Y(WS-IX-ROW 2)                 
082300     MOVE FANSB0710-REQ-VALUE(WS-IX-ROW 4)                                
082400                               TO WS-TRAIN-Y(WS-IX-ROW 3)                 
082500     MOVE FANSB0710-REQ-VALUE(WS-IX-ROW 5)                                
082600                               TO WS-TRAIN-Y(WS-IX-ROW 4)                 
082700     .                                                                    
082800 400200-EXIT.                                                             
082900     EXIT.                                                                
083000                                                                          
083100*----------------------------------------------------------------*        
083200* CLEAN THE CATALOGUE - X PLUS ONLY THE ACTIVE CANDIDATE-CURVE            
083300* COLUMNS ARE COMPARED, SO AN UNUSED TRAILING COLUMN CANNOT               
083400* MAKE EVERY ROW LOOK LIKE A DUPLICATE OF THE NEXT.                       
083500*----------------------------------------------------------------*        
083600 410000-CLEAN-IDEAL SECTION.                                              
083700*----------------------------------------------------------------*        
083800*    +1 FOR X - THE ACTIVE CANDIDATE COLUMN COUNT FROM 320000             
083900*    ONLY COUNTS THE Y SIDE, X IS ALWAYS AN EXTRA COLUMN.                 
084000     COMPUTE FANSB0710-REQ-COL-COUNT = WS-IDEAL-COLS-PRESENT + 1          
084100     MOVE WS-IDEAL-ROW-COUNT  TO FANSB0710-REQ-ROW-COUNT                  
084200                                                                          
084300*    FILL THE BOOK, ONE CATALOGUE ROW AT A TIME.                          
084400     PERFORM 410100-BUILD-IDEAL-REQ THRU 410100-EXIT                      
084500         VARYING WS-IX-ROW FROM 1 BY 1                                    
084600         UNTIL WS-IX-ROW GREATER WS-IDEAL-ROW-COUNT                       
084700                                                                          
084800*    SAME CLEANING BOOK AS 400000 ABOVE, REUSED - THE CATALOGUE           
084900*    IS CLEANED AFTER TRAINING SO THIS OVERWRITES THAT CALL'S             
085000*    CONTENT, WHICH HAS ALREADY BEEN COPIED OUT BY 400200.                
085100     CALL 'FANSB0710' USING WS-CLEAN-DATA                                 
085200                                                                          
085300     IF FANSB0710-RSP-BAD                                                 
085400         MOVE FANSB0710-ERROR-TEXT TO WS-ABORT-TEXT                       
085500         GO TO 999000-ABORT                                               
085600     END-IF                                                               
085700                                                                          
085800*    REPLACE THIS PROGRAM'S ROW COUNT WITH THE BOOK'S POST-               
085900*    CLEAN COUNT, SAME AS THE TRAINING SIDE DID AT 400000.                
086000     MOVE FANSB0710-RSP-ROW-COUNT   TO WS-IDEAL-ROW-COUNT                 
086100     MOVE FANSB0710-RSP-REMOVED-CNT TO WS-IDEAL-REMOVED-CNT               
086200                                                                          
086300*    COPY THE SURVIVING CATALOGUE ROWS BACK OUT.                          
086400     PERFORM 410200-UNBUILD-IDEAL THRU 410200-EXIT                        
086500         VARYING WS-IX-ROW FROM 1 BY 1                                    
086600         UNTIL WS-IX-ROW GREATER WS-IDEAL-ROW-COUNT                       
086700                                                                          
086800*    SAME SILENT-WHEN-ZERO RULE AS THE TRAINING REMOVED LINE.             
086900     IF WS-IDEAL-REMOVED-CNT GREATER ZEROS                                
087000         MOVE 'IDEAL ROWS REMOVED      : '   TO WS-PL-LABEL               
087100         MOVE WS-IDEAL-REMOVED-CNT            TO WS-CNT-EDIT              
087200         MOVE WS-CNT-EDIT                     TO WS-PL-VALUE              
087300         PERFORM 850000-WRITE-LINE THRU 850000-EXIT                       
087400     END-IF                                                               
087500     .                                                                    
087600 410000-EXIT.                                                             
087700     EXIT.                                                                
087800                                                                          
087900*    X GOES IN COLUMN 1 AS ALWAYS - THE CANDIDATE CURVE COLUMNS           
088000*    THAT FOLLOW ARE BUILT BY 410110 BELOW, ONE PER ACTIVE                
088100*    COLUMN ONLY (WS-IDEAL-COLS-PRESENT), NOT ONE PER DEFINED             
088200*    OCCURS SLOT, SO AN UNUSED TRAILING COLUMN NEVER REACHES              
088300*    THE DUPLICATE COMPARE.                                               
088400 410100-BUILD-IDEAL-REQ.                                                  
088500     MOVE WS-IDEAL-X(WS-IX-ROW)                                           
088600                               TO FANSB0710-REQ-VALUE(WS-IX-ROW 1)        
088700     SET FANSB0710-COL-PRESENT(WS-IX-ROW 1) TO TRUE                       
088800                                                                          
088900     PERFORM 410110-BUILD-IDEAL-COL THRU 410110-EXIT                      
089000         VARYING WS-IX-COL FROM 1 BY 1                                    
089100         UNTIL WS-IX-COL GREATER WS-IDEAL-COLS-PRESENT                    
089200     .                                                                    
089300 410100-EXIT.                                                             
089400     EXIT.                                                                
089500                                                                          
089600*    COLUMN + 1 BECAUSE COLUMN 1 OF THE REQUEST TABLE IS X -              
089700*    THE CANDIDATE CURVES START AT REQUEST COLUMN 2.                      
089800 410110-BUILD-IDEAL-COL.                                                  
089900     MOVE WS-IDEAL-Y(WS-IX-ROW WS-IX-COL)                                 
090000              TO FANSB0710-REQ-VALUE(WS-IX-ROW WS-IX-COL + 1)             
090100     SET FANSB0710-COL-PRESENT(WS-IX-ROW WS-IX-COL + 1) TO TRUE           
090200     .                                                                    
090300 410110-EXIT.                                                             
090400     EXIT.                                                                
090500                                                                          
090600*    MIRROR OF 410100/410110 - RESTORES THE SURVIVING CATALOGUE           
090700*    ROWS FROM THE BOOK'S FLAT TABLE BACK INTO WS-IDEAL-X AND             
090800*    WS-IDEAL-Y AFTER FANSB0710 HAS DROPPED THE DUPLICATES.               
090900 410200-UNBUILD-IDEAL.                                                    
091000     MOVE FANSB0710-REQ-VALUE(WS-IX-ROW 1)                                
091100                               TO WS-IDEAL-X(WS-IX-ROW)                   
091200                                                                          
091300     PERFORM 410210-UNBUILD-IDEAL-COL THRU 410210-EXIT                    
091400         VARYING WS-IX-COL FROM 1 BY 1                                    
091500         UNTIL WS-IX-COL GREATER WS-IDEAL-COLS-PRESENT                    
091600     .                                                                    
091700 410200-EXIT.                                                             
091800     EXIT.                                                                
091900                                                                          
092000*    SAME COLUMN + 1 OFFSET AS 410110, IN REVERSE.                        
092100 410210-UNBUILD-IDEAL-COL.                                                
092200     MOVE FANSB0710-REQ-VALUE(WS-IX-ROW WS-IX-COL + 1)                    
092300              TO WS-IDEAL-Y(WS-IX-ROW WS-IX-COL)                          
092400     .                                                                    
092500 410210-EXIT.                                                             
092600     EXIT.                                                                
092700                                                                          
092800*----------------------------------------------------------------*        
092900* PICK THE BEST-FIT CANDIDATE CURVE FOR EACH TRAINING COLUMN BY           
093000* HANDING THE WHOLE CATALOGUE TO FANSB0720 ONE TIME - IT RUNS             
093100* THE SUM-OF-SQUARED-ERRORS SCAN FOR ALL FOUR TRAINING COLUMNS            
093200* IN A SINGLE CALL RATHER THAN ONE CALL PER COLUMN.                       
093300*----------------------------------------------------------------*        
093400 500000-RUN-SELECTOR SECTION.                                             
093500*----------------------------------------------------------------*        
093600*    ROW COUNT AND ACTIVE CANDIDATE-COLUMN COUNT, BOTH NEEDED BY          
093700*    FANSB0720 BEFORE IT CAN LOOP OVER EITHER TABLE CORRECTLY.            
093800     MOVE WS-TRAIN-ROW-COUNT     TO FANSB0720-REQ-ROW-COUNT               
093900     MOVE WS-IDEAL-COLS-PRESENT  TO FANSB0720-REQ-IDEAL-COLS              
094000                                                                          
094100*    ONE BOOK ROW PER TRAINING ROW, CARRYING THAT ROW'S FOUR              
094200*    OBSERVED Y'S AND THE ACTIVE CANDIDATE-CURVE Y'S TOGETHER.            
094300     PERFORM 500100-BUILD-SELECT-REQ THRU 500100-EXIT                     
094400         VARYING WS-IX-ROW FROM 1 BY 1                                    
094500         UNTIL WS-IX-ROW GREATER WS-TRAIN-ROW-COUNT                       
094600                                                                          
094700*    ONE CALL RUNS THE SUM-OF-SQUARED-ERRORS SCAN FOR ALL FOUR            
094800*    TRAINING COLUMNS AGAINST EVERY ACTIVE CANDIDATE CURVE.               
094900     CALL 'FANSB0720' USING WS-SELECT-DATA                                
095000                                                                          
095100     IF FANSB0720-RSP-BAD                                                 
095200         MOVE FANSB0720-ERROR-TEXT TO WS-ABORT-TEXT                       
095300         GO TO 999000-ABORT                                               
095400     END-IF                                                               
095500                                                                          
095600*    ALWAYS EXACTLY 4 SELECTIONS BACK - ONE WINNING CANDIDATE             
095700*    PER OBSERVED FUNDING CURVE, NEVER A VARIABLE COUNT.                  
095800     PERFORM 500200-SAVE-SELECTION THRU 500200-EXIT                       
095900         VARYING WS-IX-ROW FROM 1 BY 1                                    
096000         UNTIL WS-IX-ROW GREATER 4                                        
096100     .                                                                    
096200 500000-EXIT.                                                             
096300     EXIT.                                                                
096400                                                                          
096500*    THE FOUR TRAINING Y COLUMNS GO ACROSS IN FIXED POSITIONS             
096600*    SINCE TRAINING ALWAYS HAS EXACTLY FOUR - ONLY THE                    
096700*    CANDIDATE CURVE SIDE VARIES IN WIDTH, BUILT BY 500110.               
096800 500100-BUILD-SELECT-REQ.                                                 
096900     MOVE WS-TRAIN-Y(WS-IX-ROW 1)                                         
097000              TO FANSB0720-REQ-TRAIN-Y(WS-IX-ROW 1)                       
097100     MOVE WS-TRAIN-Y(WS-IX-ROW 2)                                         
097200              TO FANSB0720-REQ-TRAIN-Y(WS-IX-ROW 2)                       
097300     MOVE WS-TRAIN-Y(WS-IX-ROW 3)                                         
097400              TO FANSB0720-REQ-TRAIN-Y(WS-IX-ROW 3)                       
097500     MOVE WS-TRAIN-Y(WS-IX-ROW 4)                                         
097600              TO FANSB0720-REQ-TRAIN-Y(WS-IX-ROW 4)                       
097700                                                                          
097800     PERFORM 500110-BUILD-SELECT-COL THRU 500110-EXIT                     
097900         VARYING WS-IX-COL FROM 1 BY 1                                    
098000         UNTIL WS-IX-COL GREATER WS-IDEAL-COLS-PRESENT                    
098100     .                                                                    
098200 500100-EXIT.                                                             
098300     EXIT.                                                                
098400                                                                          
098500*    ONLY THE COLUMNS FLAGGED PRESENT BY 320000 EARLIER ARE               
098600*    COPIED ACROSS - AN UNUSED TRAILING COLUMN NEVER REACHES              
098700*    FANSB0720'S SSE SCAN.                                                
098800 500110-BUILD-SELECT-COL.                                                 
098900     MOVE WS-IDEAL-Y(WS-IX-ROW WS-IX-COL)                                 
099000              TO FANSB0720-REQ-IDEAL-Y(WS-IX-ROW WS-IX-COL)               
099100     .                                                                    
099200 500110-EXIT.                                                             
099300     EXIT.                                                                
099400                                                                          
099500*    ONE WINNING CANDIDATE PER TRAINING COLUMN, PLUS THE                  
099600*    REPORT LINE THAT SHOWS WHICH CATALOGUE ENTRY WON AND AT              
099700*    WHAT SUM-OF-SQUARED-ERRORS - THIS IS THE REPORT'S MAIN               
099800*    PROOF THAT THE SELECTION WAS MADE CORRECTLY.                         
099900 500200-SAVE-SELECTION.                                                   
100000*    FANSB0720'S THREE RESPONSE FIELDS FOR THIS TRAINING                  
100100*    COLUMN - WHICH COLUMN, WHICH CATALOGUE ENTRY WON, AND AT             
100200*    WHAT ERROR.                                                          
100300     MOVE FANSB0720-RSP-TRAIN-FN(WS-IX-ROW)                               
100400                               TO WS-SEL-TRAIN-FN(WS-IX-ROW)              
100500     MOVE FANSB0720-RSP-IDEAL-IDX(WS-IX-ROW)                              
100600                               TO WS-SEL-IDEAL-IX(WS-IX-ROW)              
100700     MOVE FANSB0720-RSP-SSE(WS-IX-ROW)                                    
100800                               TO WS-SEL-SSE(WS-IX-ROW)                   
100900                                                                          
101000     MOVE WS-SEL-SSE(WS-IX-ROW)            TO WS-SSE-EDIT                 
101100                                                                          
101200*    ONE REPORT LINE PER TRAINING COLUMN, BUILT WITH STRING               
101300*    SINCE THE LABEL HAS THREE VARIABLE PARTS RATHER THAN ONE.            
101400     MOVE 'SELECTED CURVE           : '   TO WS-PL-LABEL                  
101500     STRING WS-SEL-TRAIN-FN(WS-IX-ROW) ' -> CANDIDATE '                   
101600            WS-SEL-IDEAL-IX(WS-IX-ROW) ' SSE ' WS-SSE-EDIT                
101700            DELIMITED BY SIZE INTO WS-PL-VALUE                            
101800     PERFORM 850000-WRITE-LINE THRU 850000-EXIT                           
101900     .                                                                    
102000 500200-EXIT.                                                             
102100     EXIT.                                                                
102200                                                                          
102300*----------------------------------------------------------------*        
102400* LOAD THE INCOMING QUOTE POINTS - ARBITRARY ORDER, ARBITRARY X.          
102500* UNLIKE TRAINING/IDEAL, A BLANK FIELD IS NOT FATAL HERE - THE            
102600* CLEANING STEP BELOW DROPS SUCH ROWS INSTEAD.                            
102700*----------------------------------------------------------------*        
102800 600000-LOAD-TEST SECTION.                                                
102900*----------------------------------------------------------------*        
103000*    ONE READ AT A TIME UNTIL THE DRIVER SETS THE EOF SWITCH -            
103100*    SAME READ-LOOP SHAPE AS 300000 AND 310000 ABOVE.                     
103200     PERFORM 600100-READ-TEST THRU 600100-EXIT                            
103300         UNTIL WS-TEST-EOF                                                
103400                                                                          
103500*    CHECKED ONCE HERE RATHER THAN INSIDE THE READ LOOP - A               
103600*    QUOTE FILE RUNNING LONG IS RARE ENOUGH THAT A POST-LOOP              
103700*    CHECK COSTS NOTHING AND KEEPS 600100 SIMPLE.                         
103800     IF WS-TEST-ROW-COUNT GREATER 999                                     
103900         MOVE 'TEST FILE EXCEEDS THE 999-ROW WORK-TABLE LIMIT'            
104000                                   TO WS-ABORT-TEXT                       
104100         GO TO 999000-ABORT                                               
104200     END-IF                                                               
104300     .                                                                    
104400 600000-EXIT.                                                             
104500     EXIT.                                                                
104600                                                                          
104700*    NO ROW-COUNT CHECK HERE - IT IS MADE ONCE, AFTER THE LOOP            
104800*    ENDS, AGAINST THE 999-ROW WORK-TABLE LIMIT IN 600000.                
104900 600100-READ-TEST.                                                        
105000     READ TEST-FILE                                                       
105100         AT END     SET WS-TEST-EOF TO TRUE                               
105200         NOT AT END PERFORM 600110-STORE-TEST THRU 600110-EXIT            
105300     END-READ                                                             
105400     .                                                                    
105500 600100-EXIT.                                                             
105600     EXIT.                                                                
105700                                                                          
105800*    X AND Y ARE CHECKED INDEPENDENTLY - A QUOTE POINT MISSING            
105900*    EITHER ONE IS FLAGGED HERE AND ZERO-FILLED FOR NOW, THEN             
106000*    DROPPED BY THE CLEANING CALL BELOW RATHER THAN ABORTING              
106100*    THE WHOLE RUN THE WAY A BAD TRAINING OR IDEAL ROW WOULD.             
106200 600110-STORE-TEST.                                                       
106300     ADD 1 TO WS-TEST-ROW-COUNT                                           
106400                                                                          
106500*    NO DIGIT-CLASS GUARD HERE UNLIKE 300110-STORE-TRAINING -             
106600*    THE QUOTE FEED IS A DIFFERENT UPSTREAM EXTRACT AND HAS               
106700*    NEVER SHOWN THE GARBLED-DIGIT PROBLEM CR-2340 FOUND ON               
106800*    THE TRAINING SIDE.                                                   
106900     IF FD-TS-X-TEXT EQUAL SPACES                                         
107000         SET WS-TEST-X-WAS-MISSING(WS-TEST-ROW-COUNT) TO TRUE             
107100         MOVE ZEROS TO WS-TEST-X(WS-TEST-ROW-COUNT)                       
107200     ELSE                                                                 
107300         MOVE FD-TS-X-NUM TO WS-TEST-X(WS-TEST-ROW-COUNT)                 
107400     END-IF                                                               
107500                                                                          
107600     IF FD-TS-Y-TEXT EQUAL SPACES                                         
107700         SET WS-TEST-Y-WAS-MISSING(WS-TEST-ROW-COUNT) TO TRUE             
107800         MOVE ZEROS TO WS-TEST-Y(WS-TEST-ROW-COUNT)                       
107900     ELSE                                                                 
108000         MOVE FD-TS-Y-NUM TO WS-TEST-Y(WS-TEST-ROW-COUNT)                 
108100     END-IF                                                               
108200     .                                                                    
108300 600110-EXIT.                                                             
108400     EXIT.                                                                
108500                                                                          
108600*----------------------------------------------------------------*        
108700* DROPS DUPLICATE QUOTE POINTS AND ANY ROW 600110 FLAGGED AS              
108800* MISSING X OR Y - A TWO-COLUMN CLEANING CALL, THE NARROWEST              
108900* OF THE THREE FANSB0710 CALLS THIS PROGRAM MAKES.                        
109000*----------------------------------------------------------------*        
109100 610000-CLEAN-TEST SECTION.                                               
109200*----------------------------------------------------------------*        
109300*    FIXED AT 2 COLUMNS - A QUOTE POINT IS ONLY EVER X AND Y.             
109400     MOVE 2                  TO FANSB0710-REQ-COL-COUNT                   
109500     MOVE WS-TEST-ROW-COUNT  TO FANSB0710-REQ-ROW-COUNT                   
109600                                                                          
109700*    FILL THE BOOK, ONE QUOTE POINT AT A TIME.                            
109800     PERFORM 610100-BUILD-TEST-REQ THRU 610100-EXIT                       
109900         VARYING WS-IX-ROW FROM 1 BY 1                                    
110000         UNTIL WS-IX-ROW GREATER WS-TEST-ROW-COUNT                        
110100                                                                          
110200*    THIRD AND LAST USE OF THE SHARED CLEANING BOOK THIS RUN -            
110300*    OVERWRITES WHATEVER 410000 LEFT IN IT ABOVE.                         
110400     CALL 'FANSB0710' USING WS-CLEAN-DATA                                 
110500                                                                          
110600     IF FANSB0710-RSP-BAD                                                 
110700         MOVE FANSB0710-ERROR-TEXT TO WS-ABORT-TEXT                       
110800         GO TO 999000-ABORT                                               
110900     END-IF                                                               
111000                                                                          
111100*    REPLACE THE QUOTE ROW COUNT WITH THE POST-CLEAN COUNT.               
111200     MOVE FANSB0710-RSP-ROW-COUNT   TO WS-TEST-ROW-COUNT                  
111300     MOVE FANSB0710-RSP-REMOVED-CNT TO WS-TEST-REMOVED-CNT                
111400                                                                          
111500*    COPY THE SURVIVING QUOTE POINTS BACK OUT.                            
111600     PERFORM 610200-UNBUILD-TEST THRU 610200-EXIT                         
111700         VARYING WS-IX-ROW FROM 1 BY 1                                    
111800         UNTIL WS-IX-ROW GREATER WS-TEST-ROW-COUNT                        
111900                                                                          
112000*    POST-CLEAN QUOTE COUNT, NOT THE RAW DDTEST RECORD COUNT.             
112100     MOVE 'QUOTE POINTS LOADED      : '   TO WS-PL-LABEL                  
112200     MOVE WS-TEST-ROW-COUNT                TO WS-CNT-EDIT                 
112300     MOVE WS-CNT-EDIT                      TO WS-PL-VALUE                 
112400     PERFORM 850000-WRITE-LINE THRU 850000-EXIT                           
112500                                                                          
112600*    SILENT WHEN ZERO - UNLIKE THE LOADED-COUNT LINE ABOVE, A             
112700*    REMOVED-COUNT LINE ONLY PRINTS WHEN SOMETHING WAS ACTUALLY           
112800*    DROPPED, SAME AS THE TRAINING/IDEAL REMOVED LINES ABOVE.             
112900     IF WS-TEST-REMOVED-CNT GREATER ZEROS                                 
113000         MOVE 'QUOTE POINTS REMOVED    : '   TO WS-PL-LABEL               
113100         MOVE WS-TEST-REMOVED-CNT             TO WS-CNT-EDIT              
113200         MOVE WS-CNT-EDIT                     TO WS-PL-VALUE              
113300         PERFORM 850000-WRITE-LINE THRU 850000-EXIT                       
113400     END-IF                                                               
113500     .                                                                    
113600 610000-EXIT.                                                             
113700     EXIT.                                                                
113800                                                                          
113900*    THE MISSING FLAGS SET BACK IN 600110 ARE CONSULTED HERE              
114000*    BECAUSE THE CLEANING BOOK ITSELF WAS ALREADY REUSED AND              
114100*    OVERWRITTEN BY THE TRAINING AND IDEAL CLEANING CALLS.                
114200 610100-BUILD-TEST-REQ.                                                   
114300*    REQUEST COLUMN 1 IS THE QUOTE'S X - THE ONLY COLUMN THE              
114400*    CLEANING BOOK ACTUALLY NEEDS, SINCE Y IS CARRIED ALONG               
114500*    UNCLEANED FOR THE MATCHER TO JUDGE DEVIATION AGAINST.                
114600     MOVE WS-TEST-X(WS-IX-ROW) TO FANSB0710-REQ-VALUE(WS-IX-ROW 1)        
114700     IF WS-TEST-X-WAS-MISSING(WS-IX-ROW)                                  
114800         SET FANSB0710-COL-MISSING(WS-IX-ROW 1) TO TRUE                   
114900     ELSE                                                                 
115000         SET FANSB0710-COL-PRESENT(WS-IX-ROW 1) TO TRUE                   
115100     END-IF                                                               
115200                                                                          
115300*    REQUEST COLUMN 2 CARRIES Y THROUGH THE SAME BOOK SO THE              
115400*    MISSING-VALUE FLAGS STAY IN LOCK-STEP FOR BOTH FIELDS OF             
115500*    THE QUOTE, EVEN THOUGH THE CLEANING RULE ITSELF ONLY                 
115600*    LOOKS AT COLUMN 1.                                                   
115700     MOVE WS-TEST-Y(WS-IX-ROW) TO FANSB0710-REQ-VALUE(WS-IX-ROW 2)        
115800     IF WS-TEST-Y-WAS-MISSING(WS-IX-ROW)                                  
115900         SET FANSB0710-COL-MISSING(WS-IX-ROW 2) TO TRUE                   
116000     ELSE                                                                 
116100         SET FANSB0710-COL-PRESENT(WS-IX-ROW 2) TO TRUE                   
116200     END-IF                                                               
116300     .                                                                    
116400 610100-EXIT.                                                             
116500     EXIT.                                                                
116600                                                                          
116700*    THE MISSING FLAGS DO NOT NEED RESTORING - A ROW THAT HAD             
116800*    EITHER ONE SET WAS DROPPED AS A DUPLICATE-OF-ZERO BY                 
116900*    FANSB0710 LONG BEFORE CONTROL GETS BACK HERE.                        
117000 610200-UNBUILD-TEST.                                                     
117100*    COLUMN 1 BACK TO X.                                                  
117200     MOVE FANSB0710-REQ-VALUE(WS-IX-ROW 1) TO WS-TEST-X(WS-IX-ROW)        
117300*    COLUMN 2 BACK TO Y.                                                  
117400     MOVE FANSB0710-REQ-VALUE(WS-IX-ROW 2) TO WS-TEST-Y(WS-IX-ROW)        
117500     .                                                                    
117600 610200-EXIT.                                                             
117700     EXIT.                                                                
117800                                                                          
117900*----------------------------------------------------------------*        
118000* HANDS TRAINING, CATALOGUE, QUOTE POINTS AND THE 500000                  
118100* SELECTION RESULTS TO FANSB0730 TOGETHER - IT LOOKS UP EACH              
118200* QUOTE POINT'S NEAREST TRAINING X, THEN EVALUATES THAT                   
118300* TRAINING COLUMN'S WINNING CANDIDATE CURVE AT THE QUOTE'S                
118400* OWN X TO GET THE REPORTED DEVIATION.                                    
118500*----------------------------------------------------------------*        
118600 700000-RUN-MATCHER SECTION.                                              
118700*----------------------------------------------------------------*        
118800*    THE THREE ROW COUNTS GO ACROSS FIRST SO FANSB0730 KNOWS              
118900*    HOW FAR TO LOOP OVER EACH OF THE THREE TABLES IT IS ABOUT            
119000*    TO RECEIVE BELOW.                                                    
119100     MOVE WS-TRAIN-ROW-COUNT  TO FANSB0730-REQ-TRAIN-ROWS                 
119200     MOVE WS-IDEAL-ROW-COUNT  TO FANSB0730-REQ-IDEAL-ROWS                 
119300     MOVE WS-TEST-ROW-COUNT   TO FANSB0730-REQ-TEST-ROWS                  
119400                                                                          
119500*    TRAINING TABLE, FULL ROW COUNT, FOR THE NEAREST-X SCAN.              
119600     PERFORM 700100-BUILD-TRAIN-ROW THRU 700100-EXIT                      
119700         VARYING WS-IX-ROW FROM 1 BY 1                                    
119800         UNTIL WS-IX-ROW GREATER WS-TRAIN-ROW-COUNT                       
119900                                                                          
120000*    CATALOGUE, FULL ROW COUNT, FOR INTERPOLATING THE WINNING             
120100*    CANDIDATE CURVE AT AN ARBITRARY QUOTE X.                             
120200     PERFORM 700200-BUILD-IDEAL-ROW THRU 700200-EXIT                      
120300         VARYING WS-IX-ROW FROM 1 BY 1                                    
120400         UNTIL WS-IX-ROW GREATER WS-IDEAL-ROW-COUNT                       
120500                                                                          
120600*    THE CLEANED QUOTE POINTS THEMSELVES - WHAT IS ACTUALLY               
120700*    BEING CLASSIFIED THIS RUN.                                           
120800     PERFORM 700300-BUILD-TEST-ROW THRU 700300-EXIT                       
120900         VARYING WS-IX-ROW FROM 1 BY 1                                    
121000         UNTIL WS-IX-ROW GREATER WS-TEST-ROW-COUNT                        
121100                                                                          
121200*    FIXED AT 4 ROWS, NOT A RUNNING COUNT - ONE SELECTION PER             
121300*    OBSERVED FUNDING CURVE, ALWAYS EXACTLY FOUR OF THEM.                 
121400     PERFORM 700400-BUILD-SEL-ROW THRU 700400-EXIT                        
121500         VARYING WS-IX-ROW FROM 1 BY 1                                    
121600         UNTIL WS-IX-ROW GREATER 4                                        
121700                                                                          
121800     CALL 'FANSB0730' USING WS-MATCH-DATA                                 
121900                                                                          
122000     IF FANSB0730-RSP-BAD                                                 
122100         MOVE FANSB0730-ERROR-TEXT TO WS-ABORT-TEXT                       
122200         GO TO 999000-ABORT                                               
122300     END-IF                                                               
122400                                                                          
122500     MOVE FANSB0730-RSP-MATCHED-CNT TO WS-RESULT-COUNT                    
122600                                                                          
122700*    ONLY THE MATCHED ROWS COME BACK OUT - A QUOTE POINT                  
122800*    FANSB0730 COULD NOT MATCH IS SIMPLY NOT IN THE RESPONSE.             
122900     PERFORM 700500-SAVE-RESULT THRU 700500-EXIT                          
123000         VARYING WS-IX-ROW FROM 1 BY 1                                    
123100         UNTIL WS-IX-ROW GREATER WS-RESULT-COUNT                          
123200                                                                          
123300*    HOW MANY QUOTE POINTS WENT INTO THE MATCHER CALL.                    
123400     MOVE 'QUOTE POINTS PROCESSED  : '     TO WS-PL-LABEL                 
123500     MOVE FANSB0730-RSP-PROCESSED-CNT       TO WS-CNT-EDIT                
123600     MOVE WS-CNT-EDIT                       TO WS-PL-VALUE                
123700     PERFORM 850000-WRITE-LINE THRU 850000-EXIT                           
123800                                                                          
123900*    HOW MANY CAME BACK MATCHED - PROCESSED MINUS MATCHED IS              
124000*    THE COUNT THE PRICING FEED NEVER SEES FOR THIS RUN.                  
124100     MOVE 'QUOTE POINTS MATCHED    : '     TO WS-PL-LABEL                 
124200     MOVE FANSB0730-RSP-MATCHED-CNT         TO WS-CNT-EDIT                
124300     MOVE WS-CNT-EDIT                       TO WS-PL-VALUE                
124400     PERFORM 850000-WRITE-LINE THRU 850000-EXIT                           
124500     .                                                                    
124600 700000-EXIT.                                                             
124700     EXIT.                                                                
124800                                                                          
124900*    THE FULL TRAINING TABLE GOES ACROSS UNCHANGED - THE                  
125000*    MATCHER NEEDS EVERY ROW TO FIND THE NEAREST X TO EACH                
125100*    QUOTE POINT, NOT JUST THE ONES A GIVEN COLUMN USES.                  
125200 700100-BUILD-TRAIN-ROW.                                                  
125300*    X FIRST, FOR THE NEAREST-TENOR SCAN.                                 
125400     MOVE WS-TRAIN-X(WS-IX-ROW)                                           
125500              TO FANSB0730-REQ-TRAIN-X(WS-IX-ROW)                         
125600*    THEN ALL FOUR OBSERVED CURVES, CARRIED ALONG EVEN THOUGH             
125700*    ONLY ONE OF THE FOUR IS NEEDED FOR ANY GIVEN MATCH - THE             
125800*    BOOK LAYOUT IS FIXED WIDTH REGARDLESS.                               
125900     MOVE WS-TRAIN-Y(WS-IX-ROW 1)                                         
126000              TO FANSB0730-REQ-TRAIN-Y(WS-IX-ROW 1)                       
126100     MOVE WS-TRAIN-Y(WS-IX-ROW 2)                                         
126200              TO FANSB0730-REQ-TRAIN-Y(WS-IX-ROW 2)                       
126300     MOVE WS-TRAIN-Y(WS-IX-ROW 3)                                         
126400              TO FANSB0730-REQ-TRAIN-Y(WS-IX-ROW 3)                       
126500     MOVE WS-TRAIN-Y(WS-IX-ROW 4)                                         
126600              TO FANSB0730-REQ-TRAIN-Y(WS-IX-ROW 4)                       
126700     .                                                                    
126800 700100-EXIT.                                                             
126900     EXIT.                                                                
127000                                                                          
127100*    THE WHOLE CATALOGUE TRAVELS ACROSS TOO - FANSB0730 NEEDS             
127200*    TO EVALUATE THE WINNING CANDIDATE CURVE AT AN ARBITRARY              
127300*    X, WHICH MEANS INTERPOLATING BETWEEN CATALOGUE ROWS, NOT             
127400*    JUST THE ONE ROW A TRAINING MATCH LANDED ON.                         
127500 700200-BUILD-IDEAL-ROW.                                                  
127600*    THE TENOR POINT FOR THIS CATALOGUE ROW.                              
127700     MOVE WS-IDEAL-X(WS-IX-ROW)                                           
127800              TO FANSB0730-REQ-IDEAL-X(WS-IX-ROW)                         
127900                                                                          
128000*    THEN ONLY THE ACTIVE CANDIDATE COLUMNS, NOT THE FULL 50.             
128100     PERFORM 700210-BUILD-IDEAL-COL THRU 700210-EXIT                      
128200         VARYING WS-IX-COL FROM 1 BY 1                                    
128300         UNTIL WS-IX-COL GREATER WS-IDEAL-COLS-PRESENT                    
128400     .                                                                    
128500 700200-EXIT.                                                             
128600     EXIT.                                                                
128700                                                                          
128800*    ONLY THE ACTIVE COLUMNS, AS ELSEWHERE IN THIS PROGRAM.               
128900 700210-BUILD-IDEAL-COL.                                                  
129000     MOVE WS-IDEAL-Y(WS-IX-ROW WS-IX-COL)                                 
129100              TO FANSB0730-REQ-IDEAL-Y(WS-IX-ROW WS-IX-COL)               
129200     .                                                                    
129300 700210-EXIT.                                                             
129400     EXIT.                                                                
129500                                                                          
129600*    THE CLEANED QUOTE POINTS - ONE PAIR PER ROW, NO COLUMN               
129700*    FAN-OUT NEEDED SINCE A QUOTE POINT IS JUST X AND Y.                  
129800 700300-BUILD-TEST-ROW.                                                   
129900*    X IS WHAT THE NEAREST-TRAINING-COLUMN SCAN HUNTS ON.                 
130000     MOVE WS-TEST-X(WS-IX-ROW) TO FANSB0730-REQ-TEST-X(WS-IX-ROW)         
130100*    Y IS WHAT THE REPORTED DEVIATION IS MEASURED AGAINST,                
130200*    ONCE THE WINNING CANDIDATE CURVE HAS BEEN EVALUATED.                 
130300     MOVE WS-TEST-Y(WS-IX-ROW) TO FANSB0730-REQ-TEST-Y(WS-IX-ROW)         
130400     .                                                                    
130500 700300-EXIT.                                                             
130600     EXIT.                                                                
130700                                                                          
130800*    TELLS FANSB0730 WHICH CATALOGUE ENTRY 500000 PICKED FOR              
130900*    EACH OF THE FOUR TRAINING COLUMNS, SO IT KNOWS WHICH                 
131000*    CANDIDATE CURVE TO EVALUATE ONCE A QUOTE POINT'S NEAREST             
131100*    TRAINING COLUMN IS FOUND.                                            
131200 700400-BUILD-SEL-ROW.                                                    
131300*    THE WINNING CANDIDATE FUNCTION NUMBER FOR THIS TRAINING              
131400*    COLUMN, AS CHOSEN BY 500000-RUN-SELECTOR ABOVE.                      
131500     MOVE WS-SEL-TRAIN-FN(WS-IX-ROW)                                      
131600              TO FANSB0730-REQ-SEL-TRAIN-FN(WS-IX-ROW)                    
131700*    AND THE CATALOGUE ROW INDEX THAT FUNCTION NUMBER CAME                
131800*    FROM, SO FANSB0730 CAN RE-LOCATE IT WITHOUT A FRESH SCAN.            
131900     MOVE WS-SEL-IDEAL-IX(WS-IX-ROW)                                      
132000              TO FANSB0730-REQ-SEL-IDEAL-IX(WS-IX-ROW)                    
132100     .                                                                    
132200 700400-EXIT.                                                             
132300     EXIT.                                                                
132400                                                                          
132500*    ONE RESULT ROW PER MATCHED QUOTE POINT - THE DEVIATION               
132600*    SAVED HERE IS WHAT ENDS UP WRITTEN TO DDRSLT BELOW.                  
132700 700500-SAVE-RESULT.                                                      
132800*    THE QUOTE POINT ITSELF, ECHOED BACK FROM THE BOOK.                   
132900     MOVE FANSB0730-RSP-RESULT-X(WS-IX-ROW)                               
133000                               TO WS-RESULT-X(WS-IX-ROW)                  
133100     MOVE FANSB0730-RSP-RESULT-Y(WS-IX-ROW)                               
133200                               TO WS-RESULT-Y(WS-IX-ROW)                  
133300*    WHICH CATALOGUE ENTRY IT MATCHED AND HOW FAR OFF.                    
133400     MOVE FANSB0730-RSP-RESULT-FN(WS-IX-ROW)                              
133500                               TO WS-RESULT-FN(WS-IX-ROW)                 
133600     MOVE FANSB0730-RSP-RESULT-DEV(WS-IX-ROW)                             
133700                               TO WS-RESULT-DEV(WS-IX-ROW)                
133800     .                                                                    
133900 700500-EXIT.                                                             
134000     EXIT.                                                                
134100                                                                          
134200*----------------------------------------------------------------*        
134300* ONE PASS OVER THE SAVED RESULT TABLE, ONE DDRSLT RECORD PER             
134400* MATCHED QUOTE POINT - NO SORTING, OUTPUT ORDER FOLLOWS THE              
134500* ORDER FANSB0730 RETURNED THE MATCHES IN.                                
134600*----------------------------------------------------------------*        
134700 800000-WRITE-RESULTS SECTION.                                            
134800*----------------------------------------------------------------*        
134900*    ONE DDRSLT RECORD PER MATCHED QUOTE POINT, IN THE ORDER              
135000*    FANSB0730 RETURNED THEM - NO SORT STEP IN THIS PROGRAM.              
135100     PERFORM 800100-WRITE-RESULT-ROW THRU 800100-EXIT                     
135200         VARYING WS-IX-ROW FROM 1 BY 1                                    
135300         UNTIL WS-IX-ROW GREATER WS-RESULT-COUNT                          
135400                                                                          
135500*    FINAL COUNT LINE OF THE RUN LOG BEFORE THE FILES CLOSE.              
135600     MOVE 'RESULTS WRITTEN TO DDRSLT: '  TO WS-PL-LABEL                   
135700     MOVE WS-RESULT-COUNT                 TO WS-CNT-EDIT                  
135800     MOVE WS-CNT-EDIT                     TO WS-PL-VALUE                  
135900     PERFORM 850000-WRITE-LINE THRU 850000-EXIT                           
136000     .                                                                    
136100 800000-EXIT.                                                             
136200     EXIT.                                                                
136300                                                                          
136400*    SPACES FIRST SO ANY UNUSED PART OF THE RECORD COMES OUT              
136500*    BLANK RATHER THAN CARRYING OVER THE PRIOR ROW'S DATA.                
136600 800100-WRITE-RESULT-ROW.                                                 
136700     MOVE SPACES                   TO FD-RESULT-RECORD                    
136800*    THE QUOTE POINT, UNCHANGED FROM DDTEST.                              
136900     MOVE WS-RESULT-X(WS-IX-ROW)   TO FD-RS-X                             
137000     MOVE WS-RESULT-Y(WS-IX-ROW)   TO FD-RS-Y                             
137100*    WHICH CANDIDATE CURVE WON AND HOW FAR THE QUOTE SAT                  
137200*    FROM IT - THE TWO FIELDS THE PRICING FEED ACTUALLY READS.            
137300     MOVE WS-RESULT-FN(WS-IX-ROW)  TO FD-RS-IDEAL-FN                      
137400     MOVE WS-RESULT-DEV(WS-IX-ROW) TO FD-RS-DEVIATION                     
137500     WRITE FD-RESULT-RECORD                                               
137600     .                                                                    
137700 800100-EXIT.                                                             
137800     EXIT.                                                                
137900                                                                          
138000*----------------------------------------------------------------*        
138100* EVERY PROGRESS LINE IN THIS RUN FUNNELS THROUGH HERE - ONE              
138200* PLACE TO WRITE THE REPORT RECORD AND ECHO IT TO THE JOB LOG             
138300* VIA DISPLAY, SO THE TWO NEVER DRIFT OUT OF STEP.                        
138400*----------------------------------------------------------------*        
138500 850000-WRITE-LINE SECTION.                                               
138600*----------------------------------------------------------------*        
138700*    DDRPT FIRST, FOR THE OVERNIGHT BINDER.                               
138800     MOVE WS-PRINT-LINE TO FD-RPT-LINE                                    
138900     WRITE FD-RPT-RECORD                                                  
139000*    THEN THE CONSOLE, SO THE OPERATOR SEES THE SAME LINE LIVE.           
139100     DISPLAY CTE-PROG ' ' WS-PRINT-LINE                                   
139200*    CLEARED SO THE NEXT CALLER NEVER INHERITS A STALE LABEL OR           
139300*    VALUE FROM THIS CALL.                                                
139400     MOVE SPACES TO WS-PRINT-LINE                                         
139500     .                                                                    
139600 850000-EXIT.                                                             
139700     EXIT.                                                                
139800                                                                          
139900*----------------------------------------------------------------*        
140000* NORMAL END OF RUN - ALL FIVE FILES CLOSED AND A ZERO RETURN             
140100* CODE SET FOR THE SCHEDULER.  COMPARE 999000-ABORT BELOW,                
140200* WHICH CLOSES THE SAME FIVE FILES BUT SETS A NONZERO CODE.               
140300*----------------------------------------------------------------*        
140400 900000-CLOSE-FILES SECTION.                                              
140500*----------------------------------------------------------------*        
140600*    THE THREE INPUTS, IN THE SAME ORDER THEY WERE OPENED.                
140700     CLOSE TRAINING-FILE                                                  
140800     CLOSE IDEAL-FILE                                                     
140900     CLOSE TEST-FILE                                                      
141000*    THEN THE TWO OUTPUTS - RESULTS FOR THE PRICING FEED,                 
141100*    REPORT FOR THE OVERNIGHT BINDER.                                     
141200     CLOSE RESULTS-FILE                                                   
141300     CLOSE REPORT-FILE                                                    
141400     MOVE ZEROS TO RETURN-CODE                                            
141500     .                                                                    
141600 900000-EXIT.                                                             
141700     EXIT.                                                                
141800                                                                          
141900*----------------------------------------------------------------*        
142000* FATAL ABORT - CLOSE WHAT WE CAN, LOG THE REASON, SET A                  
142100* NONZERO RETURN CODE FOR THE SCHEDULER.  EVERY GO TO 999000-             
142200* ABORT IN THIS PROGRAM LANDS HERE - THERE IS NO PERFORM/GO TO            
142300* BACK OUT, THE RUN ALWAYS ENDS THE MOMENT THIS SECTION IS                
142400* ENTERED.  WS-ABORT-TEXT IS ALWAYS SET BY THE CALLING                    
142500* PARAGRAPH BEFORE THE GO TO, NEVER HERE.                                 
142600*----------------------------------------------------------------*        
142700 999000-ABORT SECTION.                                                    
142800*----------------------------------------------------------------*        
142900*    CONSOLE FIRST, THEN THE SAME TEXT ONTO DDRPT - THE                   
143000*    OPERATOR SEES IT IMMEDIATELY AND THE OVERNIGHT BINDER                
143100*    CARRIES A PERMANENT RECORD OF WHY THE RUN DIED.                      
143200     DISPLAY CTE-PROG ' *** FATAL *** ' WS-ABORT-TEXT                     
143300     MOVE WS-ABORT-TEXT TO FD-RPT-LINE                                    
143400     WRITE FD-RPT-RECORD                                                  
143500*    ALL FIVE FILES ARE CLOSED EVEN THOUGH NOT ALL FIVE MAY BE            
143600*    OPEN AT THE POINT OF FAILURE - AN ABORT DURING 200000-               
143700*    OPEN-FILES ITSELF WOULD HIT THIS SAME CLOSE LIST, WHICH              
143800*    IS HARMLESS SINCE A FILE NOT YET OPENED SIMPLY FAILS THE             
143900*    CLOSE QUIETLY ON THIS COMPILER.                                      
144000     CLOSE TRAINING-FILE                                                  
144100     CLOSE IDEAL-FILE                                                     
144200     CLOSE TEST-FILE                                                      
144300     CLOSE RESULTS-FILE                                                   
144400     CLOSE REPORT-FILE                                                    
144500     MOVE 16 TO RETURN-CODE                                               
144600     STOP RUN                                                             
144700     .                                                                    
144800*    NOT A PERFORM TARGET FROM ANYWHERE - EXISTS ONLY SO                  
144900*    "PERFORM ... THRU 999000-SAI" RANGES ARE AVAILABLE IF A              
145000*    FUTURE CHANGE EVER NEEDS ONE.                                        
145100 999000-SAI.                                                              
145200     EXIT.                                                                
