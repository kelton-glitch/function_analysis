000100*----------------------------------------------------------------*        
000200* BOOK......: FANKB0720.                                                  
000300* ANALYST...: F2261470 D. OKONKWO                                         
000400* AUTHOR....: F2261470 D. OKONKWO                                         
000500* DATE......: 04.02.1988                                                  
000600* PURPOSE...: Book for the FANSB0720 ideal-function selector.             
000700*             Request carries the cleaned training and ideal              
000800*             tables (row-aligned on a common X grid); response           
000900*             carries the 4-entry selection map and its SSE.              
001000*----------------------------------------------------------------*        
001100* VRS0001 04.02.1988 - F2261470 - INITIAL RELEASE.                        
001200* VRS0002 09.02.1991 - F2261470 - RAISED ROW LIMIT 300 TO 500.            
001300* VRS0003 06.23.1994 - F5528837 - RSP-SSE WIDENED S9(7)V99 TO             
001400*                      S9(09)V9(04) PER AUDIT REQUEST AR-2280.            
001500* VRS0004 11.19.1998 - F4450128 - Y2K: NO DATE FIELDS IN BOOK,            
001600*                      REVIEWED FOR COMPLIANCE, NO CHANGE NEEDED.         
001700* VRS0005 03.07.2003 - F3301974 - AUDIT CR-2312.  CONFIRMED               
001800*                      RSP-SSE SCALE STILL MATCHES FANSB0720'S            
001900*                      WS-SSE-ACCUM NOW THAT THE ACCUMULATION             
002000*                      COMPUTE RUNS ROUNDED.  NO LAYOUT CHANGE.           
002100*----------------------------------------------------------------*        
002200                                                                          
002300 03  FANSB0720-ERROR-INFO.                                                
002400     05  FANSB0720-ERROR-SEQ          PIC S9(09)    COMP-5.               
002500     05  FANSB0720-ERROR-TEXT         PIC X(120).                         
002600                                                                          
002700 03  FANSB0720-REQUEST.                                                   
002800     05  FANSB0720-REQ-ROW-COUNT      PIC S9(04)    COMP-5.               
002900         88  FANSB0720-REQ-ROWS-OK    VALUE +1 THRU +500.                 
003000     05  FANSB0720-REQ-IDEAL-COLS     PIC S9(04)    COMP-5.               
003100         88  FANSB0720-REQ-IDEAL-OK   VALUE +1 THRU +50.                  
003200     05  FANSB0720-REQ-TRAIN-ROW  OCCURS 500 TIMES.                       
003300         07  FANSB0720-REQ-TRAIN-Y  OCCURS 4 TIMES                        
003400                                       PIC S9(04)V9(04) COMP-3.           
003500     05  FANSB0720-REQ-IDEAL-ROW  OCCURS 500 TIMES.                       
003600         07  FANSB0720-REQ-IDEAL-Y  OCCURS 50 TIMES                       
003700                                       PIC S9(04)V9(04) COMP-3.           
003800     05  FANSB0720-REQ-FILLER          PIC X(20).                         
003900                                                                          
004000 03  FANSB0720-RESPONSE.                                                  
004100     05  FANSB0720-RSP-SEL-COUNT       PIC S9(04)    COMP-5.              
004200     05  FANSB0720-RSP-SEL  OCCURS 4 TIMES.                               
004300         07  FANSB0720-RSP-TRAIN-FN      PIC X(02).                       
004400         07  FANSB0720-RSP-IDEAL-IDX     PIC 9(02).                       
004500         07  FANSB0720-RSP-SSE           PIC S9(09)V9(04) COMP-3.         
004600     05  FANSB0720-RSP-STATUS          PIC X(01).                         
004700         88  FANSB0720-RSP-OK          VALUE 'Y'.                         
004800         88  FANSB0720-RSP-BAD         VALUE 'N'.                         
004900     05  FANSB0720-RSP-FILLER          PIC X(20).                         
