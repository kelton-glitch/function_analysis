000100*----------------------------------------------------------------*        
000200* BOOK......: FANKB0730.                                                  
000300* ANALYST...: F5528837 R. TALLENT                                         
000400* AUTHOR....: F5528837 R. TALLENT                                         
000500* DATE......: 04.02.1988                                                  
000600* PURPOSE...: Book for the FANSB0730 test-point matcher.  Request         
000700*             carries the cleaned training table, the cleaned             
000800*             ideal table, the selection map from FANSB0720 and           
000900*             the cleaned test table; response carries the                
001000*             accepted result rows and the processed/matched              
001100*             counts.                                                     
001200*----------------------------------------------------------------*        
001300* VRS0001 04.02.1988 - F5528837 - INITIAL RELEASE.                        
001400* VRS0002 09.02.1991 - F2261470 - RAISED ROW LIMIT 300 TO 500,            
001500*                      TEST TABLE 600 TO 999.                             
001600* VRS0003 11.19.1998 - F4450128 - Y2K: NO DATE FIELDS IN BOOK,            
001700*                      REVIEWED FOR COMPLIANCE, NO CHANGE NEEDED.         
001800* VRS0004 03.07.2003 - F3301974 - AUDIT CR-2312 REVIEW OF THE             
001900*                      DEVIATION ARITHMETIC IN FANSB0730.  BOOK           
002000*                      LAYOUT UNCHANGED.                                  
002100*----------------------------------------------------------------*        
002200                                                                          
002300 03  FANSB0730-ERROR-INFO.                                                
002400     05  FANSB0730-ERROR-SEQ          PIC S9(09)    COMP-5.               
002500     05  FANSB0730-ERROR-TEXT         PIC X(120).                         
002600                                                                          
002700 03  FANSB0730-REQUEST.                                                   
002800     05  FANSB0730-REQ-TRAIN-ROWS     PIC S9(04)    COMP-5.               
002900     05  FANSB0730-REQ-IDEAL-ROWS     PIC S9(04)    COMP-5.               
003000     05  FANSB0730-REQ-TEST-ROWS      PIC S9(04)    COMP-5.               
003100         88  FANSB0730-REQ-TEST-OK    VALUE +1 THRU +999.                 
003200     05  FANSB0730-REQ-TRAIN-ROW  OCCURS 500 TIMES.                       
003300         07  FANSB0730-REQ-TRAIN-X       PIC S9(04)V9(04) COMP-3.         
003400         07  FANSB0730-REQ-TRAIN-Y  OCCURS 4 TIMES                        
003500                                       PIC S9(04)V9(04) COMP-3.           
003600     05  FANSB0730-REQ-IDEAL-ROW  OCCURS 500 TIMES.                       
003700         07  FANSB0730-REQ-IDEAL-X       PIC S9(04)V9(04) COMP-3.         
003800         07  FANSB0730-REQ-IDEAL-Y  OCCURS 50 TIMES                       
003900                                       PIC S9(04)V9(04) COMP-3.           
004000     05  FANSB0730-REQ-SEL  OCCURS 4 TIMES.                               
004100         07  FANSB0730-REQ-SEL-TRAIN-FN  PIC X(02).                       
004200         07  FANSB0730-REQ-SEL-IDEAL-IX  PIC 9(02).                       
004300     05  FANSB0730-REQ-TEST-ROW  OCCURS 999 TIMES.                        
004400         07  FANSB0730-REQ-TEST-X        PIC S9(04)V9(04) COMP-3.         
004500         07  FANSB0730-REQ-TEST-Y        PIC S9(04)V9(04) COMP-3.         
004600     05  FANSB0730-REQ-FILLER          PIC X(20).                         
004700                                                                          
004800 03  FANSB0730-RESPONSE.                                                  
004900     05  FANSB0730-RSP-PROCESSED-CNT   PIC S9(04)    COMP-5.              
005000     05  FANSB0730-RSP-MATCHED-CNT     PIC S9(04)    COMP-5.              
005100     05  FANSB0730-RSP-RESULT-ROW  OCCURS 999 TIMES.                      
005200         07  FANSB0730-RSP-RESULT-X      PIC S9(04)V9(04) COMP-3.         
005300         07  FANSB0730-RSP-RESULT-Y      PIC S9(04)V9(04) COMP-3.         
005400         07  FANSB0730-RSP-RESULT-FN     PIC X(03).                       
005500         07  FANSB0730-RSP-RESULT-DEV    PIC S9(04)V9(04) COMP-3.         
005600     05  FANSB0730-RSP-STATUS          PIC X(01).                         
005700         88  FANSB0730-RSP-OK          VALUE 'Y'.                         
005800         88  FANSB0730-RSP-BAD         VALUE 'N'.                         
005900     05  FANSB0730-RSP-FILLER          PIC X(20).                         
