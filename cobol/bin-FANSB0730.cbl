000100*----------------------------------------------------------------*        
000200* PROGRAM...: FANSB0730.                                                  
000300* ANALYST...: F5528837 - R. TALLENT                                       
000400* AUTHOR....: F5528837 - R. TALLENT                                       
000500* DATE......: 04/06/1988                                                  
000600* PURPOSE...: Classifies each incoming quote point against the            
000700*             four selected reference curves.  A quote is                 
000800*             accepted onto a curve only when its deviation from          
000900*             the curve does not exceed root-two times the                
001000*             curve's own deviation from the observed data at             
001100*             the same tenor point.  The closest accepted curve           
001200*             wins; a quote that fits no curve is dropped.                
001300* COMPILE...: COBOL/MVS, BATCH.                                           
001400*----------------------------------------------------------------*        
001500* VRS0001 04/06/1988 - F5528837 - INITIAL RELEASE.                        
001600* VRS0002 09/02/1991 - F2261470 - RAISED ROW LIMITS: CURVE TABLES         
001700*                      300 TO 500, QUOTE TABLE 600 TO 999.                
001800* VRS0003 07/11/1995 - F5528837 - HOISTED THE NEAREST-TENOR SCAN          
001900*                      OUT OF THE PER-CURVE LOOP - IT DOES NOT            
002000*                      DEPEND ON WHICH OF THE FOUR CURVES IS              
002100*                      BEING TRIED, ONLY ON THE QUOTE'S OWN X.            
002200*                      RAN ONCE PER QUOTE INSTEAD OF FOUR TIMES.          
002300*                      CUT CPU ON THE OVERNIGHT RUN SUBSTANTIALLY.        
002400*                      SEE CR-2140.                                       
002500* VRS0004 11/19/1998 - F4450128 - Y2K REVIEW: NO DATE FIELDS ARE          
002600*                      CARRIED BY THIS PROGRAM.  NO CHANGE MADE.          
002700* VRS0005 01/11/1999 - F4450128 - Y2K REVIEW SIGNED OFF BY QA.            
002800* VRS0006 03/07/2003 - F3301974 - AUDIT CR-2312 CONFIRMED 220000          
002900*                      ALREADY ROUNDS EVERY DEVIATION COMPUTE TO          
003000*                      THE BOOK SCALE.  RAISED AS THE MODEL               
003100*                      PARAGRAPH WHEN FANSB0720 WAS CORRECTED FOR         
003200*                      THE SAME FINDING.  NO CHANGE MADE HERE.            
003300* VRS0007 05/19/2003 - F3301974 - AUDIT CR-2340 FOUND TOP-OF-FORM         
003400*                      AND THE NUMERIC CHARACTER CLASS DECLARED           
003500*                      IN SPECIAL-NAMES BUT NEVER USED - THIS             
003600*                      ROUTINE OWNS NO PRINT FILE AND TAKES ONLY          
003700*                      ALREADY-NUMERIC LINKAGE FIELDS.  DROPPED           
003800*                      BOTH AND WIRED UPSI-0 TO A BEST-DEVIATION          
003900*                      TRACE DISPLAY AT 300000.                           
004000*----------------------------------------------------------------*        
004100 IDENTIFICATION DIVISION.                                                 
004200*----------------------------------------------------------------*        
004300 PROGRAM-ID.    FANSB0730.                                                
004400 AUTHOR.        R TALLENT.                                                
004500 INSTALLATION.  MERIDIAN TRUST DATA CENTER.                               
004600 DATE-WRITTEN.  04/06/1988.                                               
004700 DATE-COMPILED.                                                           
004800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
004900*----------------------------------------------------------------*        
005000 ENVIRONMENT DIVISION.                                                    
005100*----------------------------------------------------------------*        
005200*    UPSI-0 IS THE OPERATOR'S RUN-TIME DEBUG SWITCH - SET IN THE          
005300*    JCL UPSI PARAMETER, NOT RECOMPILED FOR - AND IS WIRED TO THE         
005400*    LAST-BEST-DEVIATION TRACE AT 300000.  SEE CR-2340.                   
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     UPSI-0 ON  STATUS IS WS-DEBUG-SWITCH-ON                              
005800            OFF STATUS IS WS-DEBUG-SWITCH-OFF.                            
005900*----------------------------------------------------------------*        
006000 DATA DIVISION.                                                           
006100*----------------------------------------------------------------*        
006200 WORKING-STORAGE SECTION.                                                 
006300*----------------------------------------------------------------*        
006400 77  CTE-PROG                     PIC X(18) VALUE                         
006500                                             '*** FANSB0730 ***'.         
006600*    BUMPED WITH EVERY VRSnnnn CHANGE-LOG ENTRY ABOVE SO THE              
006700*    CONSOLE BANNER AT 100000 ALWAYS NAMES THE LOAD MODULE'S OWN          
006800*    VERSION, NOT JUST THE PROGRAM NAME.                                  
006900 77  CTE-VERS                     PIC X(06) VALUE 'VRS0007'.              
007000*    SQUARE ROOT OF TWO, 9 SIGNIFICANT DIGITS - THE TOLERANCE             
007100*    MULTIPLIER REQUIRED BY THE ACCEPTANCE TEST BELOW.  CARRIED           
007200*    AS A LITERAL - THIS PROGRAM HAS NO OTHER USE FOR A SQUARE            
007300*    ROOT AND A LIBRARY CALL IS NOT WARRANTED FOR ONE CONSTANT.           
007400 77  CTE-SQRT2                    PIC S9V9(08) VALUE 1.41421356.          
007500*    STARTING "WORSE THAN ANY REAL DISTANCE" VALUE FOR THE                
007600*    NEAREST-TENOR SCANS AT 410000/420000 - A TENOR AXIS THIS             
007700*    WIDE NEVER OCCURS IN PRACTICE, BUT THE SENTINEL IS SIZED TO          
007800*    THE FIELD IT SEEDS RATHER THAN TO WHAT THE DATA COULD                
007900*    REALISTICALLY HOLD.                                                  
008000 77  CTE-DIST-SENTINEL            PIC S9(05)V9(04) COMP-3                 
008100                                        VALUE 99999.9999.                 
008200*    SAME IDEA AS CTE-DIST-SENTINEL, SIZED TO WS-BEST-DEVIATION           
008300*    INSTEAD - SEEDS 210000-MATCH-TEST-POINT SO THE FIRST CURVE           
008400*    THAT FALLS WITHIN TOLERANCE ALWAYS BEATS THE SEED.                   
008500 77  CTE-DEV-SENTINEL             PIC S9(04)V9(04) COMP-3                 
008600                                        VALUE 9999.9999.                  
008700                                                                          
008800*    WS-CONTROL-FLAGS - EVERY SUBSCRIPT AND SWITCH THE MATCHER            
008900*    NEEDS ACROSS ITS THREE NESTED LOOPS (TEST POINT, CURVE SLOT,         
009000*    TABLE ROW).  WS-BEST-IDEAL-IDX HOLDS THE WINNING CURVE'S             
009100*    CATALOGUE COLUMN NUMBER UNTIL 230000-EMIT-RESULT TURNS IT            
009200*    INTO A THREE-CHARACTER "Ynn" CODE.  WS-BEST-FOUND-SW IS THE          
009300*    ONLY BYTE SWITCH IN THIS PROGRAM - EVERYTHING ELSE THAT              
009400*    LOOKS LIKE A FLAG IS ACTUALLY A COMP-5 SUBSCRIPT OR A                
009500*    PACKED WORKING FIGURE.                                               
009600 01  WS-CONTROL-FLAGS.                                                    
009700     03  WS-IX-TEST               PIC S9(04)    COMP-5.                   
009800     03  WS-IX-SLOT               PIC S9(04)    COMP-5.                   
009900     03  WS-IX-ROW                PIC S9(04)    COMP-5.                   
010000     03  WS-IX-RESULT             PIC S9(04)    COMP-5.                   
010100     03  WS-IDEAL-COL             PIC S9(04)    COMP-5.                   
010200     03  WS-NEAREST-IDEAL-ROW     PIC S9(04)    COMP-5.                   
010300     03  WS-NEAREST-TRAIN-ROW     PIC S9(04)    COMP-5.                   
010400     03  WS-BEST-IDEAL-IDX        PIC S9(04)    COMP-5.                   
010500     03  WS-BEST-FOUND-SW         PIC X(01)     VALUE 'N'.                
010600         88  WS-BEST-IS-FOUND               VALUE 'Y'.                    
010700         88  WS-BEST-NOT-FOUND               VALUE 'N'.                   
010800     03  FILLER                   PIC X(12)     VALUE SPACES.             
010900                                                                          
011000*    WS-DISTANCE-WORK - USED TWICE PER TEST POINT, ONCE BY                
011100*    410000 AGAINST THE IDEAL TABLE AND ONCE BY 420000 AGAINST            
011200*    THE TRAINING TABLE.  BOTH SCANS SHARE THE SAME TWO FIELDS            
011300*    BECAUSE THEY NEVER RUN AT THE SAME TIME - ONE FINISHES               
011400*    BEFORE THE OTHER STARTS, PER 210000.                                 
011500 01  WS-DISTANCE-WORK.                                                    
011600     03  WS-BEST-DIST             PIC S9(05)V9(04) COMP-3.                
011700     03  WS-THIS-DIST             PIC S9(05)V9(04) COMP-3.                
011800     03  FILLER                   PIC X(08)     VALUE SPACES.             
011900                                                                          
012000*    WS-DEVIATION-WORK - THE ACCEPTANCE-TEST ARITHMETIC FOR ONE           
012100*    CURVE SLOT: WS-IY IS THE CANDIDATE'S Y AT THE NEAREST TENOR,         
012200*    WS-DEVIATION IS THE QUOTE'S DISTANCE FROM IT, WS-TRAIN-DEV           
012300*    IS THE CURVE'S OWN DISTANCE FROM THE OBSERVED DATA AT THE            
012400*    NEAREST TRAINING ROW, WS-MAX-ALLOWED IS ROOT-TWO TIMES               
012500*    WS-TRAIN-DEV, AND WS-BEST-DEVIATION CARRIES THE SMALLEST             
012600*    ACCEPTED WS-DEVIATION SEEN SO FAR ACROSS ALL FOUR SLOTS.             
012700 01  WS-DEVIATION-WORK.                                                   
012800     03  WS-IY                    PIC S9(04)V9(04) COMP-3.                
012900     03  WS-DEVIATION             PIC S9(04)V9(04) COMP-3.                
013000     03  WS-TRAIN-DEV             PIC S9(04)V9(04) COMP-3.                
013100     03  WS-MAX-ALLOWED           PIC S9(04)V9(04) COMP-3.                
013200     03  WS-BEST-DEVIATION        PIC S9(04)V9(04) COMP-3.                
013300     03  FILLER                   PIC X(08)     VALUE SPACES.             
013400                                                                          
013500*    3-CHARACTER RESULT CURVE CODE, BUILT ONE PIECE AT A TIME BY          
013600*    230000-EMIT-RESULT - THE LEADING 'Y' PLUS A TWO-DIGIT                
013700*    CATALOGUE COLUMN NUMBER, E.G. 'Y07' FOR CANDIDATE CURVE 7.           
013800*    THE 'Y' IS A FIXED LITERAL, NOT A VARIABLE - EVERY IDEAL             
013900*    CATALOGUE COLUMN IN THIS SHOP'S FEED IS NAMED "Ynn", SO THE          
014000*    LETTER NEVER CHANGES CALL TO CALL.                                   
014100 01  WS-FN-BUILD                  PIC X(03).                              
014200 01  WS-FN-BUILD-R REDEFINES WS-FN-BUILD.                                 
014300     03  WS-FN-LETTER             PIC X(01).                              
014400     03  WS-FN-DIGITS             PIC 9(02).                              
014500                                                                          
014600*    RUN-DATE BROKEN OUT FOR THE CONSOLE BANNER.                          
014700 01  WS-RUN-DATE                  PIC 9(06).                              
014800 01  WS-RUN-DATE-DET REDEFINES WS-RUN-DATE.                               
014900     03  WS-RUN-YY                PIC 99.                                 
015000     03  WS-RUN-MM                PIC 99.                                 
015100     03  WS-RUN-DD                PIC 99.                                 
015200                                                                          
015300*    ERROR CATALOGUE, LOOKED UP BY SEQUENCE NUMBER IN 999000.  ALL        
015400*    THREE ARE RANGE CHECKS ON A ROW COUNT COMING OFF THE BOOK -          
015500*    THIS PROGRAM RAISES NO OTHER KIND OF FATAL ERROR, SINCE THE          
015600*    DATA ITSELF WAS ALREADY VALIDATED BY THE CLEANER AND THE             
015700*    SELECTOR BEFORE IT EVER REACHED THIS CALL.                           
015800 01  WS-ERROR-CATALOGUE.                                                  
015900     03  FILLER  PIC X(40)                                                
016000             VALUE 'TRAINING ROW COUNT OUT OF RANGE 1-500'.               
016100     03  FILLER  PIC X(40)                                                
016200             VALUE 'IDEAL ROW COUNT OUT OF RANGE 1-500'.                  
016300     03  FILLER  PIC X(40)                                                
016400             VALUE 'TEST ROW COUNT OUT OF RANGE 1-999'.                   
016500 01  WS-ERROR-CATALOGUE-R REDEFINES WS-ERROR-CATALOGUE.                   
016600     03  WS-ERROR-MSG  OCCURS 3 TIMES        PIC X(40).                   
016700                                                                          
016800*----------------------------------------------------------------*        
016900*    LINKAGE IS THE SAME ONE-BOOK-PER-CALL PATTERN AS THE OTHER           
017000*    TWO ENGINE SUBPROGRAMS - REQUEST FIELDS CARRY THE TRAINING,          
017100*    IDEAL AND TEST TABLES PLUS THE FOUR SELECTED CATALOGUE               
017200*    COLUMNS FROM FANSB0720; RESPONSE FIELDS CARRY THE MATCHED            
017300*    RESULT ROWS.                                                         
017400 LINKAGE SECTION.                                                         
017500*----------------------------------------------------------------*        
017600*    SINGLE 01 GROUP HOLDS THE WHOLE BOOK - ERROR AREA, REQUEST           
017700*    GROUP, RESPONSE GROUP - THE SAME CALLING CONVENTION AS THE           
017800*    CLEANER AND THE SELECTOR.                                            
017900 01  FANSB0730-DATA.                                                      
018000     COPY FANKB0730.                                                      
018100*----------------------------------------------------------------*        
018200 PROCEDURE DIVISION USING FANSB0730-DATA.                                 
018300*----------------------------------------------------------------*        
018400*----------------------------------------------------------------*        
018500*    MAINLINE - CALLED ONCE PER OVERNIGHT RUN, AFTER FANSB0720            
018600*    HAS ALREADY SETTLED WHICH FOUR CATALOGUE COLUMNS ARE THE             
018700*    SELECTED CURVES.  THIS PROGRAM NEVER TOUCHES THE FULL IDEAL          
018800*    CATALOGUE - ONLY THE FOUR COLUMNS NAMED IN                           
018900*    FANSB0730-REQ-SEL-IDEAL-IX.                                          
019000 000000-PRINCIPAL SECTION.                                                
019100*----------------------------------------------------------------*        
019200     PERFORM 100000-INITIAL-PROCEDURE THRU 100000-EXIT                    
019300     PERFORM 110000-VALIDATE-REQUEST  THRU 110000-EXIT                    
019400     PERFORM 200000-PROCESS           THRU 200000-EXIT                    
019500     PERFORM 300000-FINALIZE          THRU 300000-EXIT                    
019600     .                                                                    
019700*    SAME RETURN POINT FOR A CLEAN FINISH OR A FATAL VALIDATION           
019800*    FAILURE - THE 999nnn-ERRO PARAGRAPHS GO TO HERE DIRECTLY.            
019900 000000-SAI.                                                              
020000     GOBACK.                                                              
020100                                                                          
020200*----------------------------------------------------------------*        
020300*    STAMPS THE RUN DATE TO THE CONSOLE AND ZEROES THE TWO                
020400*    RESPONSE COUNTERS AND THE RESULT-TABLE SUBSCRIPT BEFORE THE          
020500*    FIRST TEST POINT IS TRIED - THESE THREE FIELDS ACCUMULATE            
020600*    ACROSS THE WHOLE CALL, SO THEY MUST START AT ZERO EVERY TIME         
020700*    THIS PROGRAM IS ENTERED, NOT JUST ON THE FIRST OVERNIGHT RUN         
020800*    OF THE JOB.                                                          
020900 100000-INITIAL-PROCEDURE SECTION.                                        
021000*----------------------------------------------------------------*        
021100     ACCEPT WS-RUN-DATE FROM DATE                                         
021200     DISPLAY CTE-PROG ' ' CTE-VERS ' RUN DATE 19'                         
021300             WS-RUN-YY '-' WS-RUN-MM '-' WS-RUN-DD                        
021400     MOVE ZEROS TO FANSB0730-RSP-PROCESSED-CNT                            
021500     MOVE ZEROS TO FANSB0730-RSP-MATCHED-CNT                              
021600     MOVE ZEROS TO WS-IX-RESULT                                           
021700     .                                                                    
021800 100000-EXIT.                                                             
021900     EXIT.                                                                
022000                                                                          
022100*----------------------------------------------------------------*        
022200*    THREE INDEPENDENT RANGE CHECKS - TRAINING ROWS, IDEAL ROWS,          
022300*    TEST ROWS.  AS IN THE SELECTOR, EACH 999nnn-ERRO PARAGRAPH           
022400*    RETURNS CONTROL STRAIGHT TO THE CALLER, SO ONLY THE FIRST            
022500*    FAILING CHECK IS EVER ACTUALLY REPORTED BACK ON THE BOOK.            
022600 110000-VALIDATE-REQUEST SECTION.                                         
022700*----------------------------------------------------------------*        
022800     MOVE ZEROS               TO FANSB0730-ERROR-SEQ                      
022900     MOVE SPACES              TO FANSB0730-ERROR-TEXT                     
023000     SET FANSB0730-RSP-OK     TO TRUE                                     
023100                                                                          
023200*    TRAINING TABLE - CLEANED BY FANSB0710 BEFORE THIS CALL, BUT          
023300*    STILL CHECKED HERE IN CASE THE ORCHESTRATOR EVER CALLS THIS          
023400*    PROGRAM WITHOUT ROUTING THROUGH THE CLEANER FIRST.                   
023500     IF FANSB0730-REQ-TRAIN-ROWS LESS 1                                   
023600        OR FANSB0730-REQ-TRAIN-ROWS GREATER 500                           
023700         PERFORM 999001-ERRO                                              
023800     END-IF                                                               
023900                                                                          
024000*    IDEAL TABLE - SAME REASONING AS THE TRAINING CHECK ABOVE.            
024100     IF FANSB0730-REQ-IDEAL-ROWS LESS 1                                   
024200        OR FANSB0730-REQ-IDEAL-ROWS GREATER 500                           
024300         PERFORM 999002-ERRO                                              
024400     END-IF                                                               
024500                                                                          
024600*    TEST TABLE - THE INCOMING QUOTE FILE, UP TO 999 ROWS PER             
024700*    THE WIDER LIMIT RAISED IN VRS0002.                                   
024800     IF NOT FANSB0730-REQ-TEST-OK                                         
024900         PERFORM 999003-ERRO                                              
025000     END-IF                                                               
025100     .                                                                    
025200 110000-EXIT.                                                             
025300     EXIT.                                                                
025400                                                                          
025500*----------------------------------------------------------------*        
025600*    OUTER LOOP - ONE PASS OF 210000 PER INCOMING TEST POINT.             
025700 200000-PROCESS SECTION.                                                  
025800*----------------------------------------------------------------*        
025900     PERFORM 210000-MATCH-TEST-POINT THRU 210000-EXIT                     
026000         VARYING WS-IX-TEST FROM 1 BY 1                                   
026100         UNTIL WS-IX-TEST GREATER FANSB0730-REQ-TEST-ROWS                 
026200     .                                                                    
026300 200000-EXIT.                                                             
026400     EXIT.                                                                
026500                                                                          
026600*    ONE TEST POINT ALL THE WAY THROUGH - LOCATES THE NEAREST             
026700*    TENOR ROW IN BOTH THE IDEAL AND TRAINING TABLES ONCE (SEE            
026800*    VRS0003 - THIS USED TO RUN INSIDE THE PER-CURVE LOOP BELOW           
026900*    AND WAS FOUR TIMES THE WORK FOR NO BENEFIT), THEN TRIES ALL          
027000*    FOUR SELECTED CURVES AND EMITS A RESULT ROW ONLY IF ONE OF           
027100*    THEM ACCEPTED THE POINT.                                             
027200 210000-MATCH-TEST-POINT.                                                 
027300     ADD 1 TO FANSB0730-RSP-PROCESSED-CNT                                 
027400                                                                          
027500     PERFORM 410000-FIND-NEAREST-IDEAL THRU 410000-EXIT           CR2140  
027600     PERFORM 420000-FIND-NEAREST-TRAIN THRU 420000-EXIT           CR2140  
027700                                                                          
027800     SET WS-BEST-NOT-FOUND    TO TRUE                                     
027900     MOVE CTE-DEV-SENTINEL    TO WS-BEST-DEVIATION                        
028000                                                                          
028100     PERFORM 220000-TRY-CURVE THRU 220000-EXIT                            
028200         VARYING WS-IX-SLOT FROM 1 BY 1                                   
028300         UNTIL WS-IX-SLOT GREATER 4                                       
028400                                                                          
028500*    A POINT THAT FITS NO CURVE IS SIMPLY DROPPED - THIS IS THE           
028600*    ONLY BRANCH IN THE PROGRAM WHERE A TEST POINT PRODUCES NO            
028700*    RESULT ROW AT ALL.                                                   
028800     IF WS-BEST-IS-FOUND                                                  
028900         PERFORM 230000-EMIT-RESULT THRU 230000-EXIT                      
029000     END-IF                                                               
029100     .                                                                    
029200 210000-EXIT.                                                             
029300     EXIT.                                                                
029400                                                                          
029500*    ONE OF THE FOUR SELECTED CURVES.  THE NEAREST-TENOR ROWS             
029600*    WERE ALREADY LOCATED FOR THIS QUOTE BY 410000/420000 - SEE           
029700*    VRS0003 - SO ONLY THE COLUMN LOOKUP CHANGES PER CURVE.               
029800 220000-TRY-CURVE.                                                        
029900*    THE COLUMN THIS SLOT POINTS AT IN THE IDEAL CATALOGUE, AND           
030000*    THAT CURVE'S Y AT THE TEST POINT'S NEAREST TENOR ROW.                
030100     MOVE FANSB0730-REQ-SEL-IDEAL-IX(WS-IX-SLOT) TO WS-IDEAL-COL          
030200     MOVE FANSB0730-REQ-IDEAL-Y(WS-NEAREST-IDEAL-ROW WS-IDEAL-COL)        
030300                               TO WS-IY                                   
030400                                                                          
030500*    QUOTE-TO-CURVE DEVIATION, FORCED POSITIVE - COBOL HAS NO             
030600*    ABS INTRINSIC IN THIS COMPILER'S SUBSET, SO THE SIGN FLIP            
030700*    IS DONE BY HAND WHEN THE COMPUTE COMES OUT NEGATIVE.                 
030800     COMPUTE WS-DEVIATION ROUNDED =                                       
030900             FANSB0730-REQ-TEST-Y(WS-IX-TEST) - WS-IY                     
031000     IF WS-DEVIATION LESS ZERO                                            
031100         COMPUTE WS-DEVIATION = WS-DEVIATION * -1                         
031200     END-IF                                                               
031300                                                                          
031400*    CURVE-TO-OBSERVED-DATA DEVIATION, AT THE NEAREST TRAINING            
031500*    ROW RATHER THAN THE NEAREST IDEAL ROW - THIS IS THE                  
031600*    TOLERANCE BAND THE QUOTE MUST FIT WITHIN.                            
031700     COMPUTE WS-TRAIN-DEV ROUNDED =                                       
031800         FANSB0730-REQ-TRAIN-Y(WS-NEAREST-TRAIN-ROW WS-IX-SLOT)           
031900           - WS-IY                                                        
032000     IF WS-TRAIN-DEV LESS ZERO                                            
032100         COMPUTE WS-TRAIN-DEV = WS-TRAIN-DEV * -1                         
032200     END-IF                                                               
032300                                                                          
032400*    ACCEPTANCE THRESHOLD - ROOT-TWO TIMES THE CURVE'S OWN                
032500*    DEVIATION FROM THE OBSERVED DATA.  SEE THE PROGRAM BANNER            
032600*    FOR WHY ROOT-TWO IS THE CHOSEN MULTIPLIER.                           
032700     COMPUTE WS-MAX-ALLOWED ROUNDED = CTE-SQRT2 * WS-TRAIN-DEV            
032800                                                                          
032900*    A QUOTE WITHIN TOLERANCE THAT ALSO BEATS THE BEST DEVIATION          
033000*    SEEN SO FAR ACROSS THE FOUR SLOTS BECOMES THE NEW WINNER -           
033100*    A QUOTE CAN BE WITHIN TOLERANCE ON MORE THAN ONE CURVE, AND          
033200*    ONLY THE CLOSEST ONE IS KEPT.                                        
033300     IF WS-DEVIATION NOT GREATER WS-MAX-ALLOWED                           
033400         IF WS-DEVIATION LESS WS-BEST-DEVIATION                           
033500             SET WS-BEST-IS-FOUND      TO TRUE                            
033600             MOVE WS-DEVIATION         TO WS-BEST-DEVIATION               
033700             MOVE WS-IDEAL-COL         TO WS-BEST-IDEAL-IDX               
033800         END-IF                                                           
033900     END-IF                                                               
034000     .                                                                    
034100 220000-EXIT.                                                             
034200     EXIT.                                                                
034300                                                                          
034400*----------------------------------------------------------------*        
034500*    A TEST POINT MATCHED A CURVE - BUILDS THE THREE-CHARACTER            
034600*    RESULT CODE AND FILES ONE RESULT ROW.  WS-IX-RESULT NEVER            
034700*    RUNS AHEAD OF WS-IX-TEST SINCE A DROPPED POINT SIMPLY SKIPS          
034800*    THIS SECTION, SO THE RESULT TABLE IS DENSE WITH NO GAPS.             
034900 230000-EMIT-RESULT SECTION.                                              
035000*----------------------------------------------------------------*        
035100     ADD 1 TO WS-IX-RESULT                                                
035200     ADD 1 TO FANSB0730-RSP-MATCHED-CNT                                   
035300                                                                          
035400*    RESULT CODES ARE ALWAYS "Ynn" REGARDLESS OF WHICH OF THE             
035500*    ORIGINAL FOUR OBSERVED CURVES THE WINNING CANDIDATE WAS              
035600*    CHOSEN FOR - THE CODE NAMES THE CATALOGUE COLUMN, NOT THE            
035700*    TRAINING COLUMN.                                                     
035800     MOVE 'Y'                  TO WS-FN-LETTER                            
035900     MOVE WS-BEST-IDEAL-IDX    TO WS-FN-DIGITS                            
036000                                                                          
036100*    THE QUOTE'S OWN TENOR AND RATE PASS THROUGH UNCHANGED - THE          
036200*    RESULT ROW RECORDS WHAT WAS ASKED, NOT WHAT WAS FOUND.               
036300     MOVE FANSB0730-REQ-TEST-X(WS-IX-TEST)                                
036400              TO FANSB0730-RSP-RESULT-X(WS-IX-RESULT)                     
036500     MOVE FANSB0730-REQ-TEST-Y(WS-IX-TEST)                                
036600              TO FANSB0730-RSP-RESULT-Y(WS-IX-RESULT)                     
036700*    THE CURVE CODE JUST BUILT ABOVE.                                     
036800     MOVE WS-FN-BUILD                                                     
036900              TO FANSB0730-RSP-RESULT-FN(WS-IX-RESULT)                    
037000*    THE WINNING DEVIATION, ALREADY ROUNDED TO THE BOOK'S                 
037100*    4-DECIMAL SCALE BY 220000'S COMPUTE.                                 
037200     MOVE WS-BEST-DEVIATION                                               
037300              TO FANSB0730-RSP-RESULT-DEV(WS-IX-RESULT)                   
037400     .                                                                    
037500 230000-EXIT.                                                             
037600     EXIT.                                                                
037700                                                                          
037800*----------------------------------------------------------------*        
037900*    EVERY TEST POINT HAS BEEN TRIED - REPORTS THE PROCESSED AND          
038000*    MATCHED COUNTS TO THE CONSOLE SO THE OPERATOR CAN SEE AT A           
038100*    GLANCE HOW MANY QUOTES WERE DROPPED FOR FITTING NO CURVE.            
038200 300000-FINALIZE SECTION.                                                 
038300*----------------------------------------------------------------*        
038400     DISPLAY CTE-PROG ' QUOTES PROCESSED: '                               
038500             FANSB0730-RSP-PROCESSED-CNT                                  
038600     DISPLAY CTE-PROG ' QUOTES MATCHED  : '                               
038700             FANSB0730-RSP-MATCHED-CNT                                    
038800                                                                          
038900*    UPSI-0 TRACE ADDED UNDER CR-2340 - SHOWS THE LAST TEST               
039000*    POINT'S WINNING DEVIATION STILL SITTING IN WORKING-STORAGE,          
039100*    A QUICK SANITY CHECK WHEN THE MATCHED COUNT LOOKS OFF ON A           
039200*    RERUN.                                                               
039300     IF WS-DEBUG-SWITCH-ON                                                
039400         DISPLAY CTE-PROG ' DEBUG LAST BEST DEVIATION: '                  
039500                 WS-BEST-DEVIATION                                        
039600     END-IF                                                               
039700     .                                                                    
039800 300000-EXIT.                                                             
039900     EXIT.                                                                
040000                                                                          
040100*----------------------------------------------------------------*        
040200* NEAREST-TENOR LOOKUPS - LINEAR SCAN, FIRST ROW WINS A TIE               
040300* BECAUSE THE COMPARE BELOW IS STRICTLY LESS THAN.  HOISTED OUT           
040400* OF THE PER-CURVE LOOP UNDER CR-2140 - SEE VRS0003 - SINCE THE           
040500* NEAREST ROW DEPENDS ONLY ON THE TEST POINT'S OWN X, NEVER ON            
040600* WHICH OF THE FOUR CURVES IS CURRENTLY BEING TRIED.                      
040700*----------------------------------------------------------------*        
040800 410000-FIND-NEAREST-IDEAL SECTION.                                       
040900*----------------------------------------------------------------*        
041000     MOVE CTE-DIST-SENTINEL   TO WS-BEST-DIST                             
041100     MOVE ZEROS               TO WS-NEAREST-IDEAL-ROW                     
041200                                                                          
041300     PERFORM 410100-CHECK-IDEAL-ROW THRU 410100-EXIT                      
041400         VARYING WS-IX-ROW FROM 1 BY 1                                    
041500         UNTIL WS-IX-ROW GREATER FANSB0730-REQ-IDEAL-ROWS                 
041600     .                                                                    
041700 410000-EXIT.                                                             
041800     EXIT.                                                                
041900                                                                          
042000*    ONE IDEAL-TABLE ROW - COMPARES ITS X TO THE TEST POINT'S X           
042100*    AND KEEPS THE ROW IF IT IS CLOSER THAN ANY SEEN SO FAR.  A           
042200*    STRICT LESS COMPARE MEANS AN EXACT TENOR TIE KEEPS THE               
042300*    LOWER-NUMBERED ROW, THE SAME TIE RULE AS EVERYWHERE ELSE IN          
042400*    THE BATCH.                                                           
042500 410100-CHECK-IDEAL-ROW.                                                  
042600     COMPUTE WS-THIS-DIST =                                               
042700             FANSB0730-REQ-IDEAL-X(WS-IX-ROW)                             
042800           - FANSB0730-REQ-TEST-X(WS-IX-TEST)                             
042900     IF WS-THIS-DIST LESS ZERO                                            
043000         COMPUTE WS-THIS-DIST = WS-THIS-DIST * -1                         
043100     END-IF                                                               
043200                                                                          
043300     IF WS-THIS-DIST LESS WS-BEST-DIST                                    
043400         MOVE WS-THIS-DIST TO WS-BEST-DIST                                
043500         MOVE WS-IX-ROW    TO WS-NEAREST-IDEAL-ROW                        
043600     END-IF                                                               
043700     .                                                                    
043800 410100-EXIT.                                                             
043900     EXIT.                                                                
044000                                                                          
044100*    SAME NEAREST-TENOR SCAN AS 410000, RUN AGAINST THE TRAINING          
044200*    TABLE INSTEAD OF THE IDEAL TABLE - THE RESULT LOCATES THE            
044300*    ROW USED TO COMPUTE WS-TRAIN-DEV IN 220000.                          
044400 420000-FIND-NEAREST-TRAIN SECTION.                                       
044500*----------------------------------------------------------------*        
044600     MOVE CTE-DIST-SENTINEL   TO WS-BEST-DIST                             
044700     MOVE ZEROS               TO WS-NEAREST-TRAIN-ROW                     
044800                                                                          
044900     PERFORM 420100-CHECK-TRAIN-ROW THRU 420100-EXIT                      
045000         VARYING WS-IX-ROW FROM 1 BY 1                                    
045100         UNTIL WS-IX-ROW GREATER FANSB0730-REQ-TRAIN-ROWS                 
045200     .                                                                    
045300 420000-EXIT.                                                             
045400     EXIT.                                                                
045500                                                                          
045600*    SAME COMPARE AS 410100, AGAINST THE TRAINING TABLE'S X               
045700*    INSTEAD OF THE IDEAL TABLE'S.                                        
045800 420100-CHECK-TRAIN-ROW.                                                  
045900     COMPUTE WS-THIS-DIST =                                               
046000             FANSB0730-REQ-TRAIN-X(WS-IX-ROW)                             
046100           - FANSB0730-REQ-TEST-X(WS-IX-TEST)                             
046200     IF WS-THIS-DIST LESS ZERO                                            
046300         COMPUTE WS-THIS-DIST = WS-THIS-DIST * -1                         
046400     END-IF                                                               
046500                                                                          
046600     IF WS-THIS-DIST LESS WS-BEST-DIST                                    
046700         MOVE WS-THIS-DIST TO WS-BEST-DIST                                
046800         MOVE WS-IX-ROW    TO WS-NEAREST-TRAIN-ROW                        
046900     END-IF                                                               
047000     .                                                                    
047100 420100-EXIT.                                                             
047200     EXIT.                                                                
047300                                                                          
047400*----------------------------------------------------------------*        
047500*    THREE FATAL CHECKS, EACH A CATALOGUE LOOKUP AND A GO TO              
047600*    STRAIGHT BACK TO THE MAINLINE EXIT.                                  
047700 999000-ERRO SECTION.                                                     
047800*----------------------------------------------------------------*        
047900*    TRAINING ROW COUNT OUT OF RANGE.                                     
048000 999001-ERRO.                                                             
048100*------------                                                             
048200     MOVE 0001                 TO FANSB0730-ERROR-SEQ                     
048300     MOVE WS-ERROR-MSG(1)      TO FANSB0730-ERROR-TEXT                    
048400     SET FANSB0730-RSP-BAD     TO TRUE                                    
048500     GO TO 000000-SAI                                                     
048600     .                                                                    
048700*    IDEAL ROW COUNT OUT OF RANGE.                                        
048800 999002-ERRO.                                                             
048900*------------                                                             
049000     MOVE 0002                 TO FANSB0730-ERROR-SEQ                     
049100     MOVE WS-ERROR-MSG(2)      TO FANSB0730-ERROR-TEXT                    
049200     SET FANSB0730-RSP-BAD     TO TRUE                                    
049300     GO TO 000000-SAI                                                     
049400     .                                                                    
049500*    TEST (QUOTE) ROW COUNT OUT OF RANGE.                                 
049600 999003-ERRO.                                                             
049700*------------                                                             
049800     MOVE 0003                 TO FANSB0730-ERROR-SEQ                     
049900     MOVE WS-ERROR-MSG(3)      TO FANSB0730-ERROR-TEXT                    
050000     SET FANSB0730-RSP-BAD     TO TRUE                                    
050100     GO TO 000000-SAI                                                     
050200     .                                                                    
050300*    NOTE THIS PARAGRAPH NAME IS NOT A PERFORM TARGET FROM                
050400*    ANYWHERE - IT EXISTS ONLY BECAUSE THE SECTION HEADER ABOVE           
050500*    NEEDS AN EXIT PARAGRAPH TO CLOSE THE THRU RANGE CLEANLY.             
050600 999000-SAI.                                                              
050700     EXIT.                                                                
