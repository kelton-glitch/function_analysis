000100*----------------------------------------------------------------*        
000200* BOOK......: FANKB0710.                                                  
000300* ANALYST...: F7738851 P. MEECHAM                                         
000400* AUTHOR....: F7738851 P. MEECHAM                                         
000500* DATE......: 03.14.1988                                                  
000600* PURPOSE...: Book for the FANSB0710 record-cleaning subroutine.          
000700*             One request/response area, reused for the training          
000800*             table, the ideal table and the test table -- the            
000900*             caller loads up to FANSB0710-REQ-COL-COUNT columns          
001000*             per row and FANSB0710-REQ-ROW-COUNT rows, and gets          
001100*             back the same table compacted in place.                     
001200*----------------------------------------------------------------*        
001300* VRS0001 03.14.1988 - F7738851 - INITIAL RELEASE.                        
001400* VRS0002 09.02.1991 - F2261470 - RAISED ROW LIMIT 300 TO 500.            
001500* VRS0003 11.19.1998 - F4450128 - Y2K: NO DATE FIELDS IN BOOK,            
001600*                      REVIEWED FOR COMPLIANCE, NO CHANGE NEEDED.         
001700* VRS0004 03.07.2003 - F3301974 - AUDIT CR-2312 REVIEW OF THE             
001800*                      FANSB0720/FANSB0730 SSE AND DEVIATION              
001900*                      ARITHMETIC.  BOOK LAYOUT UNCHANGED, ROW AND        
002000*                      COLUMN LIMITS CONFIRMED STILL ADEQUATE.            
002100*----------------------------------------------------------------*        
002200                                                                          
002300 03  FANSB0710-ERROR-INFO.                                                
002400     05  FANSB0710-ERROR-SEQ          PIC S9(09)    COMP-5.               
002500     05  FANSB0710-ERROR-TEXT         PIC X(120).                         
002600                                                                          
002700 03  FANSB0710-REQUEST.                                                   
002800*    NUMBER OF DATA COLUMNS IN USE THIS CALL (5 FOR TRAINING,             
002900*    UP TO 51 FOR IDEAL, 2 FOR TEST).                                     
003000     05  FANSB0710-REQ-COL-COUNT      PIC S9(04)    COMP-5.               
003100         88  FANSB0710-REQ-COLS-OK    VALUE +1 THRU +51.                  
003200     05  FANSB0710-REQ-ROW-COUNT      PIC S9(04)    COMP-5.               
003300         88  FANSB0710-REQ-ROWS-OK    VALUE +1 THRU +500.                 
003400     05  FANSB0710-REQ-ROW  OCCURS 500 TIMES.                             
003500         07  FANSB0710-REQ-COL  OCCURS 51 TIMES.                          
003600             09  FANSB0710-REQ-VALUE     PIC S9(04)V9(04) COMP-3.         
003700             09  FANSB0710-REQ-PRESENT   PIC X(01).                       
003800                 88  FANSB0710-COL-PRESENT     VALUE 'Y'.                 
003900                 88  FANSB0710-COL-MISSING     VALUE 'N'.                 
004000     05  FANSB0710-REQ-FILLER          PIC X(20).                         
004100                                                                          
004200 03  FANSB0710-RESPONSE.                                                  
004300     05  FANSB0710-RSP-ROW-COUNT       PIC S9(04)    COMP-5.              
004400     05  FANSB0710-RSP-REMOVED-CNT     PIC S9(04)    COMP-5.              
004500     05  FANSB0710-RSP-STATUS          PIC X(01).                         
004600         88  FANSB0710-RSP-OK          VALUE 'Y'.                         
004700         88  FANSB0710-RSP-BAD         VALUE 'N'.                         
004800     05  FANSB0710-RSP-FILLER          PIC X(20).                         
