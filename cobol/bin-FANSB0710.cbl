000100*----------------------------------------------------------------*        
000200* PROGRAM...: FANSB0710.                                                  
000300* ANALYST...: F7738851 - P. MEECHAM                                       
000400* AUTHOR....: F7738851 - P. MEECHAM                                       
000500* DATE......: 03/16/1988                                                  
000600* PURPOSE...: Shared record-cleaning routine for the curve-fit            
000700*             selection batch.  Called once each for the observed         
000800*             funding-curve table, the candidate reference-curve          
000900*             table and the incoming quote table.  Drops any row          
001000*             with a missing column, then drops any row that is           
001100*             an exact duplicate of an earlier surviving row, and         
001200*             hands back the compacted table plus a removed count.        
001300* COMPILE...: COBOL/MVS, BATCH.                                           
001400*----------------------------------------------------------------*        
001500* VRS0001 03/16/1988 - F7738851 - INITIAL RELEASE.                        
001600* VRS0002 08/02/1989 - F7738851 - DUPLICATE SCAN NOW KEEPS THE            
001700*                      FIRST ROW OF A TIE, NOT THE LAST, PER              
001800*                      TREASURY AUDIT FINDING TA-114.                     
001900* VRS0003 09/02/1991 - F2261470 - RAISED ROW LIMIT 300 TO 500 TO          
002000*                      MATCH THE WIDER CANDIDATE-CURVE CATALOGUE.         
002100* VRS0004 02/14/1994 - F5528837 - FIX: A ROW WITH ALL COLUMNS             
002200*                      MISSING WAS COUNTED TWICE IN THE REMOVED           
002300*                      TOTAL.  SEE CR-2077.                               
002400* VRS0005 11/19/1998 - F4450128 - Y2K REVIEW: NO DATE FIELDS ARE          
002500*                      CARRIED BY THIS PROGRAM.  NO CHANGE MADE.          
002600* VRS0006 01/11/1999 - F4450128 - Y2K REVIEW SIGNED OFF BY QA.            
002700* VRS0007 03/07/2003 - F3301974 - AUDIT CR-2312 REVIEW OF THE             
002800*                      FANSB0720/FANSB0730 ROUNDING FIX PROMPTED A        
002900*                      LOOK AT THIS ROUTINE'S ARITHMETIC AS WELL.         
003000*                      NO COMPUTE HERE PRODUCES EXTRA DECIMAL             
003100*                      PLACES, SO NO CHANGE WAS NEEDED.                   
003200* VRS0008 05/19/2003 - F3301974 - AUDIT CR-2340 FOUND TOP-OF-FORM         
003300*                      AND THE NUMERIC CHARACTER CLASS DECLARED           
003400*                      IN SPECIAL-NAMES BUT NEVER USED - THIS             
003500*                      ROUTINE OWNS NO PRINT FILE AND TAKES ONLY          
003600*                      ALREADY-NUMERIC LINKAGE FIELDS.  DROPPED           
003700*                      BOTH AND WIRED UPSI-0 TO A ROW-1 TRACE             
003800*                      DISPLAY AT 300000.                                 
003900*----------------------------------------------------------------*        
004000 IDENTIFICATION DIVISION.                                                 
004100*----------------------------------------------------------------*        
004200 PROGRAM-ID.    FANSB0710.                                                
004300 AUTHOR.        P MEECHAM.                                                
004400 INSTALLATION.  MERIDIAN TRUST DATA CENTER.                               
004500 DATE-WRITTEN.  03/16/1988.                                               
004600 DATE-COMPILED.                                                           
004700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
004800*----------------------------------------------------------------*        
004900 ENVIRONMENT DIVISION.                                                    
005000*----------------------------------------------------------------*        
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300     UPSI-0 ON  STATUS IS WS-DEBUG-SWITCH-ON                              
005400            OFF STATUS IS WS-DEBUG-SWITCH-OFF.                            
005500*----------------------------------------------------------------*        
005600 DATA DIVISION.                                                           
005700*----------------------------------------------------------------*        
005800 WORKING-STORAGE SECTION.                                                 
005900*----------------------------------------------------------------*        
006000 77  CTE-PROG                     PIC X(18) VALUE                         
006100                                             '*** FANSB0710 ***'.         
006200*    BUMPED WITH EVERY VRSnnnn ENTRY ABOVE SO THE CONSOLE BANNER          
006300*    AT 100000 ALWAYS NAMES THE LOAD MODULE'S OWN VERSION.                
006400 77  CTE-VERS                     PIC X(06) VALUE 'VRS0008'.              
006500                                                                          
006600*    WS-CONTROL-FLAGS - EVERY SUBSCRIPT AND SWITCH THIS ROUTINE           
006700*    NEEDS.  WS-IX-ROW WALKS THE INCOMING TABLE, WS-IX-CHECK              
006800*    WALKS THE EARLIER ROWS DURING THE DUPLICATE SCAN, WS-IX-COL          
006900*    WALKS ACTIVE COLUMNS ONLY (NEVER BEYOND REQ-COL-COUNT), AND          
007000*    WS-IX-COMPACT IS THE OUTPUT SUBSCRIPT DURING 230000 - IT             
007100*    NEVER RUNS AHEAD OF WS-IX-ROW SINCE ROWS ARE ONLY EVER               
007200*    DROPPED, NOT REORDERED.                                              
007300 01  WS-CONTROL-FLAGS.                                                    
007400     03  WS-IX-ROW                PIC S9(04)    COMP-5.                   
007500     03  WS-IX-CHECK              PIC S9(04)    COMP-5.                   
007600     03  WS-IX-COL                PIC S9(04)    COMP-5.                   
007700     03  WS-IX-COMPACT            PIC S9(04)    COMP-5.                   
007800*    ROW COUNT AS IT CAME IN, BEFORE ANY ROW IS DROPPED - HELD            
007900*    SEPARATELY FROM THE BOOK'S OWN REQ-ROW-COUNT BECAUSE THAT            
008000*    FIELD IS OVERLAID WITH THE OUTPUT COUNT BEFORE THIS ROUTINE          
008100*    RETURNS.                                                             
008200     03  WS-ORIGINAL-ROWS         PIC S9(04)    COMP-5.                   
008300     03  WS-DUP-FOUND             PIC X(01)     VALUE 'N'.                
008400         88  WS-DUP-IS-FOUND               VALUE 'Y'.                     
008500         88  WS-DUP-NOT-FOUND               VALUE 'N'.                    
008600     03  WS-COLS-FLAG             PIC X(01)     VALUE 'Y'.                
008700         88  WS-COLS-MATCH                  VALUE 'Y'.                    
008800         88  WS-COLS-DIFFER                 VALUE 'N'.                    
008900     03  FILLER                   PIC X(06)     VALUE SPACES.             
009000                                                                          
009100*    ONE VALIDITY FLAG PER TABLE ROW.  THE FLAT REDEFINITION LETS         
009200*    US CLEAR THE WHOLE TABLE IN A SINGLE MOVE BEFORE EACH CALL.          
009300*    A ROW STAYS 'Y' UNTIL EITHER THE MISSING-COLUMN SCAN OR THE          
009400*    DUPLICATE SCAN TURNS IT TO 'N' - ONCE 'N' IT NEVER GOES              
009500*    BACK TO 'Y' WITHIN THIS CALL.                                        
009600 01  WS-ROW-VALID-TABLE.                                                  
009700     03  WS-ROW-VALID  OCCURS 500 TIMES     PIC X(01).                    
009800 01  WS-ROW-VALID-FLAT REDEFINES WS-ROW-VALID-TABLE                       
009900                                  PIC X(500).                             
010000                                                                          
010100*    RUN-DATE BROKEN OUT FOR THE CONSOLE BANNER - SAME THREE-WAY          
010200*    REDEFINE HABIT USED BY ALL THREE FAN SUBPROGRAMS.                    
010300 01  WS-RUN-DATE                  PIC 9(06).                              
010400 01  WS-RUN-DATE-DET REDEFINES WS-RUN-DATE.                               
010500     03  WS-RUN-YY                PIC 99.                                 
010600     03  WS-RUN-MM                PIC 99.                                 
010700     03  WS-RUN-DD                PIC 99.                                 
010800                                                                          
010900*    ERROR CATALOGUE, LOOKED UP BY SEQUENCE NUMBER IN 999000.  THE        
011000*    FIRST TWO ARE RANGE CHECKS ON THE BOOK'S COLUMN AND ROW              
011100*    COUNTS; THE THIRD FIRES ONLY WHEN EVERY ROW WAS DROPPED BY           
011200*    THE CLEANING RULES BELOW, WHICH IS ALWAYS FATAL - A CALLER           
011300*    HAS NO USE FOR AN EMPTY TABLE.                                       
011400 01  WS-ERROR-CATALOGUE.                                                  
011500     03  FILLER  PIC X(40) VALUE 'COLUMN COUNT OUT OF RANGE 1-51'.        
011600     03  FILLER  PIC X(40) VALUE 'ROW COUNT OUT OF RANGE 1-500'.          
011700     03  FILLER  PIC X(40) VALUE 'NO ROWS SURVIVED CLEANING'.             
011800 01  WS-ERROR-CATALOGUE-R REDEFINES WS-ERROR-CATALOGUE.                   
011900     03  WS-ERROR-MSG  OCCURS 3 TIMES        PIC X(40).                   
012000                                                                          
012100*----------------------------------------------------------------*        
012200*    SINGLE 01 GROUP HOLDS THE WHOLE BOOK - ERROR AREA, REQUEST           
012300*    GROUP, RESPONSE GROUP - SAME ONE-BOOK-PER-CALL CONVENTION            
012400*    USED BY THE SELECTOR AND THE MATCHER.                                
012500 LINKAGE SECTION.                                                         
012600*----------------------------------------------------------------*        
012700 01  FANSB0710-DATA.                                                      
012800     COPY FANKB0710.                                                      
012900*----------------------------------------------------------------*        
013000*    CALLED ONCE PER TABLE BY THE ORCHESTRATOR - ONCE FOR THE             
013100*    OBSERVED FUNDING-CURVE TABLE, ONCE FOR THE CANDIDATE                 
013200*    REFERENCE-CURVE TABLE, ONCE FOR THE INCOMING QUOTE TABLE.            
013300*    THE SAME PARAGRAPHS BELOW HANDLE ALL THREE CALLS - THE BOOK          
013400*    CARRIES WHICH TABLE AND HOW MANY COLUMNS ARE ACTIVE.                 
013500 PROCEDURE DIVISION USING FANSB0710-DATA.                                 
013600*----------------------------------------------------------------*        
013700*----------------------------------------------------------------*        
013800*    MAINLINE - VALIDATE, THEN DROP MISSING ROWS, THEN DROP               
013900*    DUPLICATE ROWS, THEN SLIDE THE SURVIVORS DOWN AND HAND BACK          
014000*    THE COMPACTED COUNT.  THE TWO CLEANING RULES ALWAYS RUN IN           
014100*    THIS ORDER - A ROW ALREADY DROPPED FOR A MISSING COLUMN IS           
014200*    NEVER ALSO CONSIDERED FOR THE DUPLICATE SCAN.                        
014300 000000-PRINCIPAL SECTION.                                                
014400*----------------------------------------------------------------*        
014500     PERFORM 100000-INITIAL-PROCEDURE THRU 100000-EXIT                    
014600     PERFORM 110000-VALIDATE-REQUEST  THRU 110000-EXIT                    
014700     PERFORM 200000-PROCESS           THRU 200000-EXIT                    
014800     PERFORM 300000-FINALIZE          THRU 300000-EXIT                    
014900     .                                                                    
015000*    SAME RETURN POINT FOR A CLEAN FINISH OR A FATAL VALIDATION           
015100*    FAILURE - THE 999nnn-ERRO PARAGRAPHS GO TO HERE DIRECTLY.            
015200 000000-SAI.                                                              
015300     GOBACK.                                                              
015400                                                                          
015500*----------------------------------------------------------------*        
015600*    STAMPS THE RUN DATE TO THE CONSOLE - NO OTHER SETUP IS               
015700*    NEEDED SINCE THE BOOK ARRIVES ALREADY POPULATED BY THE               
015800*    CALLER.                                                              
015900 100000-INITIAL-PROCEDURE SECTION.                                        
016000*----------------------------------------------------------------*        
016100     ACCEPT WS-RUN-DATE FROM DATE                                         
016200     DISPLAY CTE-PROG ' ' CTE-VERS ' RUN DATE 19'                         
016300             WS-RUN-YY '-' WS-RUN-MM '-' WS-RUN-DD                        
016400     .                                                                    
016500 100000-EXIT.                                                             
016600     EXIT.                                                                
016700                                                                          
016800*----------------------------------------------------------------*        
016900*    TWO RANGE CHECKS - ACTIVE COLUMN COUNT AND ROW COUNT.  EACH          
017000*    999nnn-ERRO PARAGRAPH RETURNS CONTROL STRAIGHT TO THE                
017100*    CALLER, SO ONLY THE FIRST FAILING CHECK IS EVER ACTUALLY             
017200*    REPORTED BACK ON THE BOOK.                                           
017300 110000-VALIDATE-REQUEST SECTION.                                         
017400*----------------------------------------------------------------*        
017500     MOVE ZEROS               TO FANSB0710-ERROR-SEQ                      
017600     MOVE SPACES              TO FANSB0710-ERROR-TEXT                     
017700     SET FANSB0710-RSP-OK     TO TRUE                                     
017800                                                                          
017900*    COLUMN COUNT - MUST BE 1 THRU 51 PER THE BOOK'S 88-LEVEL.            
018000     IF NOT FANSB0710-REQ-COLS-OK                                         
018100         PERFORM 999001-ERRO                                              
018200     END-IF                                                               
018300                                                                          
018400*    ROW COUNT - MUST BE 1 THRU 500 PER THE BOOK'S 88-LEVEL.              
018500     IF NOT FANSB0710-REQ-ROWS-OK                                         
018600         PERFORM 999002-ERRO                                              
018700     END-IF                                                               
018800     .                                                                    
018900 110000-EXIT.                                                             
019000     EXIT.                                                                
019100                                                                          
019200*----------------------------------------------------------------*        
019300*    OUTER DRIVER - RESETS THE VALIDITY TABLE TO ALL 'Y' AND              
019400*    THEN RUNS THE TWO CLEANING SCANS AND THE COMPACTION IN               
019500*    ORDER.                                                               
019600 200000-PROCESS SECTION.                                                  
019700*----------------------------------------------------------------*        
019800     MOVE FANSB0710-REQ-ROW-COUNT TO WS-ORIGINAL-ROWS                     
019900     MOVE ALL 'Y'                 TO WS-ROW-VALID-FLAT                    
020000                                                                          
020100     PERFORM 210000-SCAN-MISSING  THRU 210000-EXIT                        
020200     PERFORM 220000-SCAN-DUPLICATE THRU 220000-EXIT                       
020300     PERFORM 230000-COMPACT-TABLE THRU 230000-EXIT                        
020400     .                                                                    
020500 200000-EXIT.                                                             
020600     EXIT.                                                                
020700                                                                          
020800*----------------------------------------------------------------*        
020900*    FIRST CLEANING RULE - ANY ROW WITH EVEN ONE MISSING ACTIVE           
021000*    COLUMN IS MARKED INVALID.  RUNS BEFORE THE DUPLICATE SCAN SO         
021100*    A ROW THAT ONLY LOOKS LIKE A DUPLICATE BECAUSE BOTH ROWS ARE         
021200*    MISSING THE SAME COLUMNS NEVER REACHES 220000 IN THE FIRST           
021300*    PLACE.                                                               
021400 210000-SCAN-MISSING SECTION.                                             
021500*----------------------------------------------------------------*        
021600     PERFORM 210100-SCAN-MISSING-ROW THRU 210100-EXIT                     
021700         VARYING WS-IX-ROW FROM 1 BY 1                                    
021800         UNTIL WS-IX-ROW GREATER WS-ORIGINAL-ROWS                         
021900     .                                                                    
022000 210000-EXIT.                                                             
022100     EXIT.                                                                
022200                                                                          
022300*    ONE ROW - CHECKS EVERY ACTIVE COLUMN, NOT JUST THE FIRST             
022400*    MISSING ONE FOUND, SINCE THE MOVE BELOW IS IDEMPOTENT.               
022500 210100-SCAN-MISSING-ROW.                                                 
022600     PERFORM 210110-SCAN-MISSING-COL THRU 210110-EXIT                     
022700         VARYING WS-IX-COL FROM 1 BY 1                                    
022800         UNTIL WS-IX-COL GREATER FANSB0710-REQ-COL-COUNT                  
022900     .                                                                    
023000 210100-EXIT.                                                             
023100     EXIT.                                                                
023200                                                                          
023300*    ONE COLUMN OF ONE ROW - THE BOOK'S OWN COL-MISSING                   
023400*    88-LEVEL DOES THE BLANK/LOW-VALUE TEST, THIS PARAGRAPH JUST          
023500*    ACTS ON IT.                                                          
023600 210110-SCAN-MISSING-COL.                                                 
023700     IF FANSB0710-COL-MISSING(WS-IX-ROW WS-IX-COL)                        
023800         MOVE 'N' TO WS-ROW-VALID(WS-IX-ROW)                              
023900     END-IF                                                               
024000     .                                                                    
024100 210110-EXIT.                                                             
024200     EXIT.                                                                
024300                                                                          
024400*----------------------------------------------------------------*        
024500*    SECOND CLEANING RULE - DROPS A ROW THAT EXACTLY MATCHES AN           
024600*    EARLIER SURVIVING ROW ON EVERY ACTIVE COLUMN.  STARTS AT             
024700*    ROW 2 SINCE ROW 1 CAN NEVER BE A DUPLICATE OF ANYTHING               
024800*    EARLIER.                                                             
024900 220000-SCAN-DUPLICATE SECTION.                                           
025000*----------------------------------------------------------------*        
025100     PERFORM 220100-SCAN-DUPLICATE-ROW THRU 220100-EXIT                   
025200         VARYING WS-IX-ROW FROM 2 BY 1                                    
025300         UNTIL WS-IX-ROW GREATER WS-ORIGINAL-ROWS                         
025400     .                                                                    
025500 220000-EXIT.                                                             
025600     EXIT.                                                                
025700                                                                          
025800*    A ROW ALREADY DROPPED BY THE MISSING-COLUMN SCAN IS SKIPPED          
025900*    OUTRIGHT - IT CANNOT BE MARKED A DUPLICATE ON TOP OF THAT,           
026000*    AND COMPARING IT WOULD RISK DOUBLE-COUNTING THE REMOVED              
026100*    TOTAL AT 230000.  SEE VRS0004 / CR-2077.                             
026200 220100-SCAN-DUPLICATE-ROW.                                               
026300     IF WS-ROW-VALID(WS-IX-ROW) EQUAL 'N'                                 
026400         GO TO 220100-EXIT                                                
026500     END-IF                                                               
026600                                                                          
026700     SET WS-DUP-NOT-FOUND TO TRUE                                         
026800                                                                          
026900*    STOPS EARLY THE MOMENT A MATCH IS FOUND - THE FIRST EARLIER          
027000*    ROW COMPARED, LOWEST SUBSCRIPT FIRST, IS THE ONE THAT                
027100*    DECIDES THE OUTCOME, EVEN THOUGH IT IS THIS ROW (THE LATER           
027200*    ONE) THAT ACTUALLY GETS DROPPED.  PER VRS0002 / TA-114 THE           
027300*    EARLIER ROW OF A TIE IS ALWAYS THE ONE KEPT.                         
027400     PERFORM 220110-COMPARE-EARLIER-ROW THRU 220110-EXIT                  
027500         VARYING WS-IX-CHECK FROM 1 BY 1                                  
027600         UNTIL WS-IX-CHECK GREATER OR EQUAL WS-IX-ROW             TA114   
027700            OR WS-DUP-IS-FOUND                                            
027800                                                                          
027900     IF WS-DUP-IS-FOUND                                                   
028000         MOVE 'N' TO WS-ROW-VALID(WS-IX-ROW)                              
028100     END-IF                                                               
028200     .                                                                    
028300 220100-EXIT.                                                             
028400     EXIT.                                                                
028500                                                                          
028600*    A ROW IS A DUPLICATE OF AN EARLIER ROW ONLY WHEN EVERY ONE           
028700*    OF THE COLUMNS IN USE THIS CALL MATCHES - THE UNUSED HIGH            
028800*    ORDER COLUMN SLOTS ARE NOT COMPARED.  SEE VRS0002.                   
028900 220110-COMPARE-EARLIER-ROW.                                              
029000*    AN EARLIER ROW ALREADY DROPPED IS NOT A VALID COMPARISON             
029100*    TARGET - SKIPPING IT HERE, RATHER THAN REMOVING IT FROM THE          
029200*    VARYING RANGE, KEEPS THE SUBSCRIPT ARITHMETIC IN                     
029300*    220100-SCAN-DUPLICATE-ROW SIMPLE.                                    
029400     IF WS-ROW-VALID(WS-IX-CHECK) EQUAL 'N'                               
029500         GO TO 220110-EXIT                                                
029600     END-IF                                                               
029700                                                                          
029800     SET WS-COLS-MATCH TO TRUE                                            
029900                                                                          
030000*    STOPS EARLY THE MOMENT ONE ACTIVE COLUMN DIFFERS - NO POINT          
030100*    COMPARING THE REST ONCE THE PAIR IS ALREADY KNOWN NOT TO             
030200*    MATCH.                                                               
030300     PERFORM 220111-COMPARE-COLUMN THRU 220111-EXIT                       
030400         VARYING WS-IX-COL FROM 1 BY 1                                    
030500         UNTIL WS-IX-COL GREATER FANSB0710-REQ-COL-COUNT                  
030600            OR WS-COLS-DIFFER                                             
030700                                                                          
030800*    WS-COLS-MATCH STAYS TRUE ONLY IF THE LOOP ABOVE RAN TO               
030900*    COMPLETION WITHOUT 220111 EVER FLIPPING IT TO DIFFER.                
031000     IF WS-COLS-MATCH                                                     
031100         SET WS-DUP-IS-FOUND TO TRUE                                      
031200     END-IF                                                               
031300     .                                                                    
031400 220110-EXIT.                                                             
031500     EXIT.                                                                
031600                                                                          
031700*    ONE COLUMN OF THE PAIR - AS SOON AS ONE ACTIVE COLUMN                
031800*    DIFFERS THE TWO ROWS ARE NOT A DUPLICATE, AND                        
031900*    220110-COMPARE-EARLIER-ROW'S UNTIL CLAUSE STOPS THE SCAN             
032000*    EARLY VIA WS-COLS-DIFFER.                                            
032100 220111-COMPARE-COLUMN.                                                   
032200     IF FANSB0710-REQ-VALUE(WS-IX-ROW WS-IX-COL) NOT EQUAL                
032300        FANSB0710-REQ-VALUE(WS-IX-CHECK WS-IX-COL)                        
032400         SET WS-COLS-DIFFER TO TRUE                                       
032500     END-IF                                                               
032600     .                                                                    
032700 220111-EXIT.                                                             
032800     EXIT.                                                                
032900                                                                          
033000*----------------------------------------------------------------*        
033100*    SLIDES EVERY SURVIVING ROW ('Y' IN WS-ROW-VALID) DOWN TO             
033200*    CLOSE THE GAPS LEFT BY THE DROPPED ROWS, THEN COMPUTES THE           
033300*    REMOVED COUNT AS THE DIFFERENCE BETWEEN THE ORIGINAL AND             
033400*    COMPACTED ROW COUNTS - A SINGLE SUBTRACTION RATHER THAN A            
033500*    RUNNING COUNTER, WHICH IS WHAT FIXED THE DOUBLE-COUNTING             
033600*    DEFECT UNDER VRS0004 / CR-2077.                                      
033700 230000-COMPACT-TABLE SECTION.                                            
033800*----------------------------------------------------------------*        
033900*    ZEROED FRESH ON EVERY CALL - THIS SUBSCRIPT MUST NOT CARRY           
034000*    OVER FROM A PRIOR TABLE'S COMPACTION.                                
034100     MOVE ZEROS TO WS-IX-COMPACT                                          
034200                                                                          
034300     PERFORM 230100-COMPACT-ROW THRU 230100-EXIT                          
034400         VARYING WS-IX-ROW FROM 1 BY 1                                    
034500         UNTIL WS-IX-ROW GREATER WS-ORIGINAL-ROWS                         
034600                                                                          
034700     MOVE WS-IX-COMPACT TO FANSB0710-RSP-ROW-COUNT                        
034800     COMPUTE FANSB0710-RSP-REMOVED-CNT =                          CR2077  
034900             WS-ORIGINAL-ROWS - WS-IX-COMPACT                             
035000                                                                          
035100*    A TABLE WITH NOTHING LEFT AFTER CLEANING IS ALWAYS FATAL -           
035200*    NEITHER THE SELECTOR NOR THE MATCHER CAN DO ANYTHING WITH            
035300*    AN EMPTY TABLE.                                                      
035400     IF FANSB0710-RSP-ROW-COUNT EQUAL ZEROS                               
035500         PERFORM 999003-ERRO                                              
035600     END-IF                                                               
035700     .                                                                    
035800 230000-EXIT.                                                             
035900     EXIT.                                                                
036000                                                                          
036100*    A DROPPED ROW IS SKIPPED OUTRIGHT.  A SURVIVING ROW IS MOVED         
036200*    DOWN ONLY WHEN ITS COMPACTED POSITION DIFFERS FROM ITS               
036300*    ORIGINAL POSITION - ROWS AT THE FRONT OF THE TABLE, BEFORE           
036400*    THE FIRST DROPPED ROW, NEVER ACTUALLY MOVE.                          
036500 230100-COMPACT-ROW.                                                      
036600     IF WS-ROW-VALID(WS-IX-ROW) EQUAL 'N'                                 
036700         GO TO 230100-EXIT                                                
036800     END-IF                                                               
036900                                                                          
037000     ADD 1 TO WS-IX-COMPACT                                               
037100     IF WS-IX-COMPACT NOT EQUAL WS-IX-ROW                                 
037200         MOVE FANSB0710-REQ-ROW(WS-IX-ROW)                                
037300           TO FANSB0710-REQ-ROW(WS-IX-COMPACT)                            
037400     END-IF                                                               
037500     .                                                                    
037600 230100-EXIT.                                                             
037700     EXIT.                                                                
037800                                                                          
037900*----------------------------------------------------------------*        
038000*    CLEANING IS DONE - REPORTS THE THREE COUNTS TO THE CONSOLE           
038100*    SO THE OPERATOR CAN SEE AT A GLANCE HOW MANY ROWS EACH               
038200*    TABLE LOST TO THE TWO CLEANING RULES.                                
038300 300000-FINALIZE SECTION.                                                 
038400*----------------------------------------------------------------*        
038500     DISPLAY CTE-PROG ' ROWS IN : ' WS-ORIGINAL-ROWS                      
038600     DISPLAY CTE-PROG ' ROWS OUT: ' FANSB0710-RSP-ROW-COUNT               
038700     DISPLAY CTE-PROG ' REMOVED : ' FANSB0710-RSP-REMOVED-CNT             
038800                                                                          
038900*    UPSI-0 TRACE ADDED UNDER CR-2340 - A QUICK CHECK THAT THE            
039000*    COMPACTION AT 230000 LEFT ROW 1 UNDISTURBED, SINCE ROW 1             
039100*    NEVER MOVES UNDER THE COMPACTION RULE ABOVE.                         
039200     IF WS-DEBUG-SWITCH-ON                                                
039300         DISPLAY CTE-PROG ' DEBUG ROW 1 COL 1 AFTER COMPACT: '            
039400                 FANSB0710-REQ-VALUE(1 1)                                 
039500     END-IF                                                               
039600     .                                                                    
039700 300000-EXIT.                                                             
039800     EXIT.                                                                
039900                                                                          
040000*----------------------------------------------------------------*        
040100*    THREE FATAL CHECKS, EACH A CATALOGUE LOOKUP AND A GO TO              
040200*    STRAIGHT BACK TO THE MAINLINE EXIT.                                  
040300 999000-ERRO SECTION.                                                     
040400*----------------------------------------------------------------*        
040500*    ACTIVE COLUMN COUNT OUT OF RANGE.                                    
040600 999001-ERRO.                                                             
040700*------------                                                             
040800     MOVE 0001                 TO FANSB0710-ERROR-SEQ                     
040900     MOVE WS-ERROR-MSG(1)      TO FANSB0710-ERROR-TEXT                    
041000     SET FANSB0710-RSP-BAD     TO TRUE                                    
041100     GO TO 000000-SAI                                                     
041200     .                                                                    
041300*    ROW COUNT OUT OF RANGE.                                              
041400 999002-ERRO.                                                             
041500*------------                                                             
041600     MOVE 0002                 TO FANSB0710-ERROR-SEQ                     
041700     MOVE WS-ERROR-MSG(2)      TO FANSB0710-ERROR-TEXT                    
041800     SET FANSB0710-RSP-BAD     TO TRUE                                    
041900     GO TO 000000-SAI                                                     
042000     .                                                                    
042100*    NO ROWS SURVIVED CLEANING.                                           
042200 999003-ERRO.                                                             
042300*------------                                                             
042400     MOVE 0003                 TO FANSB0710-ERROR-SEQ                     
042500     MOVE WS-ERROR-MSG(3)      TO FANSB0710-ERROR-TEXT                    
042600     SET FANSB0710-RSP-BAD     TO TRUE                                    
042700     GO TO 000000-SAI                                                     
042800     .                                                                    
042900*    NOT A PERFORM TARGET FROM ANYWHERE - EXISTS ONLY TO CLOSE            
043000*    THE SECTION'S THRU RANGE.  SAME PARAGRAPH-NAMING HABIT USED          
043100*    BY BOTH OF THE OTHER FAN SUBPROGRAMS' 999000 SECTIONS.               
043200 999000-SAI.                                                              
043300     EXIT.                                                                
