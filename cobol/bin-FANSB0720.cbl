000100*----------------------------------------------------------------*        
000200* PROGRAM...: FANSB0720.                                                  
000300* ANALYST...: F2261470 - D. OKONKWO                                       
000400* AUTHOR....: F2261470 - D. OKONKWO                                       
000500* DATE......: 04/04/1988                                                  
000600* PURPOSE...: For each of the four observed funding curves,               
000700*             chooses the candidate reference curve from the              
000800*             catalogue whose sum of squared deviations against           
000900*             the observed curve is smallest.  Reports the                
001000*             winning candidate number and its SSE for each of            
001100*             the four curves.                                            
001200* COMPILE...: COBOL/MVS, BATCH.                                           
001300*----------------------------------------------------------------*        
001400* VRS0001 04/04/1988 - F2261470 - INITIAL RELEASE.                        
001500* VRS0002 09/02/1991 - F2261470 - RAISED ROW LIMIT 300 TO 500.            
001600* VRS0003 06/23/1994 - F5528837 - RESPONSE SSE WIDENED PER AUDIT          
001700*                      REQUEST AR-2280.  SEE FANKB0720.                   
001800* VRS0004 02/14/1994 - F5528837 - FIX: THE RUNNING-BEST SSE WAS           
001900*                      NEVER UPDATED PAST THE FIRST CANDIDATE, SO         
002000*                      THE LAST CANDIDATE TRIED ALWAYS WON RATHER         
002100*                      THAN THE TRUE MINIMUM.  CORRECTED THE              
002200*                      COMPARE IN 210100 TO TEST AGAINST THE              
002300*                      RUNNING BEST EVERY PASS.  SEE CR-2091.             
002400* VRS0005 11/19/1998 - F4450128 - Y2K REVIEW: NO DATE FIELDS ARE          
002500*                      CARRIED BY THIS PROGRAM.  NO CHANGE MADE.          
002600* VRS0006 01/11/1999 - F4450128 - Y2K REVIEW SIGNED OFF BY QA.            
002700* VRS0007 03/07/2003 - F3301974 - AUDIT CR-2312 FOUND 210110 WAS          
002800*                      ACCUMULATING WS-SSE-ACCUM WITHOUT ROUNDED,         
002900*                      TRUNCATING THE LOW-ORDER DIGITS OF EACH            
003000*                      SQUARED DEVIATION INSTEAD OF ROUNDING HALF         
003100*                      UP TO THE ACCUMULATOR SCALE.  ADDED ROUNDED        
003200*                      TO THE COMPUTE.  SEE CR-2312.                      
003300* VRS0008 05/19/2003 - F3301974 - AUDIT CR-2340 FOUND TOP-OF-FORM         
003400*                      AND THE NUMERIC CHARACTER CLASS DECLARED           
003500*                      IN SPECIAL-NAMES BUT NEVER USED - THIS             
003600*                      ROUTINE OWNS NO PRINT FILE AND TAKES ONLY          
003700*                      ALREADY-NUMERIC LINKAGE FIELDS.  DROPPED           
003800*                      BOTH AND WIRED UPSI-0 TO A BEST-SSE TRACE          
003900*                      DISPLAY AT 310000.                                 
004000*----------------------------------------------------------------*        
004100 IDENTIFICATION DIVISION.                                                 
004200*----------------------------------------------------------------*        
004300 PROGRAM-ID.    FANSB0720.                                                
004400 AUTHOR.        D OKONKWO.                                                
004500 INSTALLATION.  MERIDIAN TRUST DATA CENTER.                               
004600 DATE-WRITTEN.  04/04/1988.                                               
004700 DATE-COMPILED.                                                           
004800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
004900*----------------------------------------------------------------*        
005000 ENVIRONMENT DIVISION.                                                    
005100*----------------------------------------------------------------*        
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     UPSI-0 ON  STATUS IS WS-DEBUG-SWITCH-ON                              
005500            OFF STATUS IS WS-DEBUG-SWITCH-OFF.                            
005600*----------------------------------------------------------------*        
005700 DATA DIVISION.                                                           
005800*----------------------------------------------------------------*        
005900 WORKING-STORAGE SECTION.                                                 
006000*----------------------------------------------------------------*        
006100 77  CTE-PROG                     PIC X(18) VALUE                         
006200                                             '*** FANSB0720 ***'.         
006300 77  CTE-VERS                     PIC X(06) VALUE 'VRS0008'.              
006400 77  CTE-SENTINEL                 PIC S9(11)V9(04) COMP-3                 
006500                                        VALUE 99999999999.9999.           
006600                                                                          
006700*    TWO-CHARACTER LABEL FOR EACH OF THE FOUR CURVE SLOTS, MOVED          
006800*    TO THE RESPONSE MAP AS EACH SLOT IS SETTLED.                         
006900 01  WS-FN-LABEL-TABLE.                                                   
007000     03  FILLER  PIC X(02) VALUE 'Y1'.                                    
007100     03  FILLER  PIC X(02) VALUE 'Y2'.                                    
007200     03  FILLER  PIC X(02) VALUE 'Y3'.                                    
007300     03  FILLER  PIC X(02) VALUE 'Y4'.                                    
007400 01  WS-FN-LABEL-TABLE-R REDEFINES WS-FN-LABEL-TABLE.                     
007500     03  WS-FN-LABEL  OCCURS 4 TIMES         PIC X(02).                   
007600                                                                          
007700*    RUN-DATE BROKEN OUT FOR THE CONSOLE BANNER.                          
007800 01  WS-RUN-DATE                  PIC 9(06).                              
007900 01  WS-RUN-DATE-DET REDEFINES WS-RUN-DATE.                               
008000     03  WS-RUN-YY                PIC 99.                                 
008100     03  WS-RUN-MM                PIC 99.                                 
008200     03  WS-RUN-DD                PIC 99.                                 
008300                                                                          
008400*    WS-CONTROL-FLAGS - SUBSCRIPTS DRIVING THE THREE NESTED SCAN          
008500*    LEVELS (CURVE SLOT, CANDIDATE, TENOR ROW) PLUS THE WINNING           
008600*    CANDIDATE NUMBER FOR THE SLOT CURRENTLY BEING SETTLED.  ALL          
008700*    FOUR ARE COMP-5 BINARY - THIS ROUTINE IS CALLED ONCE PER             
008800*    TRAINING FILE, SO THE ZONED-VS-BINARY COST NEVER SHOWED UP           
008900*    ON A PROFILE, BUT THE SHOP STANDARD FOR A LOOP CONTROL IS            
009000*    BINARY REGARDLESS.                                                   
009100 01  WS-CONTROL-FLAGS.                                                    
009200     03  WS-IX-FN                 PIC S9(04)    COMP-5.                   
009300     03  WS-IX-CAND               PIC S9(04)    COMP-5.                   
009400     03  WS-IX-ROW                PIC S9(04)    COMP-5.                   
009500     03  WS-BEST-IDX              PIC S9(04)    COMP-5.                   
009600     03  FILLER                   PIC X(12)     VALUE SPACES.             
009700                                                                          
009800*    WS-SSE-WORK - THE RUNNING SUM OF SQUARED DEVIATIONS FOR THE          
009900*    CANDIDATE CURRENTLY BEING TRIED (WS-SSE-ACCUM), THE BEST SSE         
010000*    SEEN SO FAR FOR THE CURVE SLOT (WS-BEST-SSE), AND THE SINGLE         
010100*    ROW DEVIATION USED TO BUILD THE ACCUMULATOR ONE TENOR AT A           
010200*    TIME.  WS-BEST-SSE STARTS EACH SLOT AT CTE-SENTINEL SO THE           
010300*    FIRST CANDIDATE TRIED ALWAYS "WINS" UNTIL A BETTER ONE COMES         
010400*    ALONG - SEE 210000.                                                  
010500 01  WS-SSE-WORK.                                                         
010600     03  WS-SSE-ACCUM             PIC S9(11)V9(04) COMP-3.        AR2280  
010700     03  WS-BEST-SSE              PIC S9(11)V9(04) COMP-3.        AR2280  
010800     03  WS-DIFF                  PIC S9(04)V9(04) COMP-3.                
010900     03  FILLER                   PIC X(08)     VALUE SPACES.             
011000                                                                          
011100*    ERROR CATALOGUE, LOOKED UP BY SEQUENCE NUMBER IN 999000.  THE        
011200*    THREE MESSAGES CORRESPOND ONE-FOR-ONE TO THE THREE 999nnn            
011300*    ERRO PARAGRAPHS BELOW - KEEP THE ORDER IN STEP IF A FOURTH           
011400*    CHECK IS EVER ADDED.                                                 
011500 01  WS-ERROR-CATALOGUE.                                                  
011600     03  FILLER  PIC X(40) VALUE 'ROW COUNT OUT OF RANGE 1-500'.          
011700     03  FILLER  PIC X(40)                                                
011800             VALUE 'IDEAL COLUMN COUNT OUT OF RANGE 1-50'.                
011900     03  FILLER  PIC X(40)                                                
012000             VALUE 'NO CANDIDATE SELECTED FOR A CURVE'.                   
012100 01  WS-ERROR-CATALOGUE-R REDEFINES WS-ERROR-CATALOGUE.                   
012200     03  WS-ERROR-MSG  OCCURS 3 TIMES        PIC X(40).                   
012300                                                                          
012400*----------------------------------------------------------------*        
012500 LINKAGE SECTION.                                                         
012600*----------------------------------------------------------------*        
012700 01  FANSB0720-DATA.                                                      
012800     COPY FANKB0720.                                                      
012900*----------------------------------------------------------------*        
013000 PROCEDURE DIVISION USING FANSB0720-DATA.                                 
013100*----------------------------------------------------------------*        
013200*----------------------------------------------------------------*        
013300*    MAINLINE - THIS SUBPROGRAM IS ENTERED ONCE PER TRAINING FILE         
013400*    (I.E. ONCE PER OVERNIGHT RUN OF THE ORCHESTRATOR).  THE              
013500*    CALLER HAS ALREADY DROPPED MISSING/DUPLICATE ROWS FROM BOTH          
013600*    THE TRAINING AND IDEAL TABLES THROUGH FANSB0710 BEFORE THIS          
013700*    PROGRAM EVER SEES THEM, SO THE ONLY REQUEST-SHAPE CHECKS             
013800*    NEEDED HERE ARE THE ROW-COUNT AND COLUMN-COUNT RANGE TESTS           
013900*    IN 110000.                                                           
014000 000000-PRINCIPAL SECTION.                                                
014100*----------------------------------------------------------------*        
014200     PERFORM 100000-INITIAL-PROCEDURE THRU 100000-EXIT                    
014300     PERFORM 110000-VALIDATE-REQUEST  THRU 110000-EXIT                    
014400     PERFORM 200000-PROCESS           THRU 200000-EXIT                    
014500     PERFORM 300000-FINALIZE          THRU 300000-EXIT                    
014600     .                                                                    
014700*    NORMAL AND ERROR-PATH RETURN BOTH COME THROUGH HERE - THE            
014800*    999nnn-ERRO PARAGRAPHS GO TO 000000-SAI DIRECTLY RATHER THAN         
014900*    FALLING OFF THE BOTTOM OF THE PERFORM CHAIN, SO A REQUEST            
015000*    THAT FAILS VALIDATION NEVER REACHES 200000-PROCESS.                  
015100 000000-SAI.                                                              
015200     GOBACK.                                                              
015300                                                                          
015400*----------------------------------------------------------------*        
015500*    STAMPS THE CONSOLE WITH THE RUN DATE SO A REVIEWER SCANNING          
015600*    THE OPERATOR LOG CAN TELL WHICH OVERNIGHT CYCLE THIS                 
015700*    SELECTION RUN BELONGS TO WITHOUT CROSS-REFERENCING THE JOB           
015800*    LOG TIMESTAMP.                                                       
015900 100000-INITIAL-PROCEDURE SECTION.                                        
016000*----------------------------------------------------------------*        
016100     ACCEPT WS-RUN-DATE FROM DATE                                         
016200     DISPLAY CTE-PROG ' ' CTE-VERS ' RUN DATE 19'                         
016300             WS-RUN-YY '-' WS-RUN-MM '-' WS-RUN-DD                        
016400     .                                                                    
016500 100000-EXIT.                                                             
016600     EXIT.                                                                
016700                                                                          
016800*----------------------------------------------------------------*        
016900*    TWO INDEPENDENT RANGE CHECKS ON THE INCOMING BOOK - BOTH ARE         
017000*    ALLOWED TO FIRE AND BOTH LEAVE FANSB0720-RSP-BAD SET, BUT            
017100*    SINCE EACH 999nnn-ERRO PARAGRAPH GOES TO 000000-SAI THE              
017200*    SECOND CHECK NEVER ACTUALLY EXECUTES ONCE THE FIRST HAS              
017300*    TRIPPED - THE IF NOT ... PERFORM STRUCTURE READS AS IF BOTH          
017400*    RUN, BUT IN PRACTICE ONLY THE FIRST BAD CONDITION IS EVER            
017500*    REPORTED TO THE CALLER.                                              
017600 110000-VALIDATE-REQUEST SECTION.                                         
017700*----------------------------------------------------------------*        
017800     MOVE ZEROS               TO FANSB0720-ERROR-SEQ                      
017900     MOVE SPACES              TO FANSB0720-ERROR-TEXT                     
018000     SET FANSB0720-RSP-OK     TO TRUE                                     
018100                                                                          
018200*    ROW COUNT MUST BE 1-500 - SEE FANSB0720-REQ-ROWS-OK 88 IN            
018300*    THE BOOK.                                                            
018400     IF NOT FANSB0720-REQ-ROWS-OK                                         
018500         PERFORM 999001-ERRO                                              
018600     END-IF                                                               
018700                                                                          
018800*    IDEAL COLUMN COUNT MUST BE 1-50 - THE CATALOGUE WIDTH FROM           
018900*    THE ORCHESTRATOR'S 320000-DETERMINE-COLS SCAN.                       
019000     IF NOT FANSB0720-REQ-IDEAL-OK                                        
019100         PERFORM 999002-ERRO                                              
019200     END-IF                                                               
019300     .                                                                    
019400 110000-EXIT.                                                             
019500     EXIT.                                                                
019600                                                                          
019700*----------------------------------------------------------------*        
019800*    DRIVES THE OUTER LOOP - ONE PASS OF 210000 PER CURVE SLOT,           
019900*    ALWAYS EXACTLY FOUR SLOTS (Y1 THROUGH Y4) REGARDLESS OF HOW          
020000*    MANY IDEAL-FUNCTION COLUMNS THE CATALOGUE ACTUALLY CARRIES.          
020100 200000-PROCESS SECTION.                                                  
020200*----------------------------------------------------------------*        
020300     PERFORM 210000-SELECT-FOR-FUNCTION THRU 210000-EXIT                  
020400         VARYING WS-IX-FN FROM 1 BY 1                                     
020500         UNTIL WS-IX-FN GREATER 4                                         
020600     .                                                                    
020700 200000-EXIT.                                                             
020800     EXIT.                                                                
020900                                                                          
021000*    SETTLES ONE OF THE FOUR CURVE SLOTS - SCANS EVERY CANDIDATE          
021100*    IN THE CATALOGUE AND KEEPS THE ONE WITH THE SMALLEST SSE.            
021200*    THE COMPARE BELOW RUNS ON EVERY CANDIDATE, NOT JUST THE              
021300*    FIRST ONE - SEE VRS0004.                                             
021400 210000-SELECT-FOR-FUNCTION SECTION.                                      
021500*----------------------------------------------------------------*        
021600     MOVE CTE-SENTINEL        TO WS-BEST-SSE                              
021700     MOVE ZEROS                TO WS-BEST-IDX                             
021800                                                                          
021900     PERFORM 210100-TRY-CANDIDATE THRU 210100-EXIT                        
022000         VARYING WS-IX-CAND FROM 1 BY 1                                   
022100         UNTIL WS-IX-CAND GREATER FANSB0720-REQ-IDEAL-COLS                
022200                                                                          
022300     IF WS-BEST-IDX EQUAL ZEROS                                           
022400         PERFORM 999003-ERRO                                              
022500     ELSE                                                                 
022600         MOVE WS-FN-LABEL(WS-IX-FN)                                       
022700                               TO FANSB0720-RSP-TRAIN-FN(WS-IX-FN)        
022800         MOVE WS-BEST-IDX                                                 
022900                              TO FANSB0720-RSP-IDEAL-IDX(WS-IX-FN)        
023000         MOVE WS-BEST-SSE      TO FANSB0720-RSP-SSE(WS-IX-FN)             
023100     END-IF                                                               
023200     .                                                                    
023300 210000-EXIT.                                                             
023400     EXIT.                                                                
023500                                                                          
023600*    RESETS THE ACCUMULATOR FOR ONE CANDIDATE, SUMS ITS SQUARED           
023700*    DEVIATION OVER EVERY TENOR ROW, THEN COMPARES AGAINST THE            
023800*    RUNNING BEST FOR THIS SLOT.  THE COMPARE IN 210100 (NOT              
023900*    210000) IS THE FIX FROM VRS0004 - MOVING IT OUT OF THE               
024000*    CANDIDATE LOOP WAS THE ORIGINAL BUG.                                 
024100 210100-TRY-CANDIDATE.                                                    
024200     MOVE ZEROS TO WS-SSE-ACCUM                                           
024300                                                                          
024400     PERFORM 210110-SUM-SQUARED-DIFF THRU 210110-EXIT                     
024500         VARYING WS-IX-ROW FROM 1 BY 1                                    
024600         UNTIL WS-IX-ROW GREATER FANSB0720-REQ-ROW-COUNT                  
024700                                                                          
024800*    STRICTLY LESS THAN, NOT LESS-THAN-OR-EQUAL - A LATER                 
024900*    CANDIDATE THAT TIES THE RUNNING BEST DOES NOT DISPLACE IT,           
025000*    SO THE LOWEST CANDIDATE NUMBER WINS ANY TIE.  SEE CR-2091.           
025100     IF WS-SSE-ACCUM LESS WS-BEST-SSE                             CR2091  
025200         MOVE WS-SSE-ACCUM TO WS-BEST-SSE                                 
025300         MOVE WS-IX-CAND   TO WS-BEST-IDX                                 
025400     END-IF                                                               
025500     .                                                                    
025600 210100-EXIT.                                                             
025700     EXIT.                                                                
025800                                                                          
025900*    ONE TENOR ROW OF ONE CANDIDATE - SQUARES THE DEVIATION               
026000*    BETWEEN THE OBSERVED CURVE (WS-IX-FN'S COLUMN OF THE                 
026100*    TRAINING TABLE) AND THE CANDIDATE CURVE (WS-IX-CAND'S                
026200*    COLUMN OF THE IDEAL TABLE) AT THIS ROW'S TENOR POINT, AND            
026300*    FOLDS IT INTO THE RUNNING SSE.                                       
026400 210110-SUM-SQUARED-DIFF.                                                 
026500     COMPUTE WS-DIFF =                                                    
026600           FANSB0720-REQ-TRAIN-Y(WS-IX-ROW WS-IX-FN)                      
026700         - FANSB0720-REQ-IDEAL-Y(WS-IX-ROW WS-IX-CAND)                    
026800                                                                          
026900*    ROUNDED ADDED PER CR-2312 - WITHOUT IT THE ACCUMULATOR               
027000*    TRUNCATED THE LOW-ORDER DIGIT OF EVERY SQUARED DEVIATION,            
027100*    SO A LONG TRAINING FILE COULD DRIFT THE RUNNING SSE LOW BY           
027200*    ENOUGH TO FLIP A CLOSE CANDIDATE SELECTION.                          
027300     COMPUTE WS-SSE-ACCUM ROUNDED =                               CR2312  
027400             WS-SSE-ACCUM + (WS-DIFF * WS-DIFF)                           
027500     .                                                                    
027600 210110-EXIT.                                                             
027700     EXIT.                                                                
027800                                                                          
027900*----------------------------------------------------------------*        
028000*    ALL FOUR SLOTS ARE SETTLED BY THE TIME CONTROL REACHES HERE          
028100*    - JUST STAMPS THE RESPONSE COUNT AND WRITES THE FOUR                 
028200*    SELECTION LINES TO THE CONSOLE FOR THE OPERATOR TO SCAN.             
028300 300000-FINALIZE SECTION.                                                 
028400*----------------------------------------------------------------*        
028500     MOVE 4 TO FANSB0720-RSP-SEL-COUNT                                    
028600                                                                          
028700     PERFORM 310000-DISPLAY-SELECTION THRU 310000-EXIT                    
028800         VARYING WS-IX-FN FROM 1 BY 1                                     
028900         UNTIL WS-IX-FN GREATER 4                                         
029000     .                                                                    
029100 300000-EXIT.                                                             
029200     EXIT.                                                                
029300                                                                          
029400*    ONE CONSOLE LINE PER CURVE SLOT - CANDIDATE NUMBER AND SSE,          
029500*    IN THE SAME ORDER THE ORCHESTRATOR'S SELECTION REPORT LISTS          
029600*    THEM.  THE UPSI-0 TRACE BELOW IS THE DEBUG HOOK ADDED UNDER          
029700*    CR-2340 - WHEN THE SWITCH IS ON IT ALSO SHOWS THE                    
029800*    RUNNING-BEST SSE STILL SITTING IN WORKING-STORAGE AFTER THE          
029900*    SLOT SETTLED, USEFUL WHEN A SELECTION LOOKS SUSPICIOUS ON A          
030000*    RERUN.                                                               
030100 310000-DISPLAY-SELECTION.                                                
030200     DISPLAY CTE-PROG ' CURVE ' WS-FN-LABEL(WS-IX-FN)                     
030300             ' -> CANDIDATE ' FANSB0720-RSP-IDEAL-IDX(WS-IX-FN)           
030400             ' SSE ' FANSB0720-RSP-SSE(WS-IX-FN)                          
030500                                                                          
030600     IF WS-DEBUG-SWITCH-ON                                                
030700         DISPLAY CTE-PROG ' DEBUG BEST-SO-FAR SSE: '                      
030800                 WS-BEST-SSE                                              
030900     END-IF                                                               
031000     .                                                                    
031100 310000-EXIT.                                                             
031200     EXIT.                                                                
031300                                                                          
031400*----------------------------------------------------------------*        
031500*    THREE FATAL CHECKS, EACH ONE A SEQUENCE NUMBER INTO                  
031600*    WS-ERROR-CATALOGUE AND A GO TO STRAIGHT BACK TO THE MAINLINE         
031700*    EXIT - NONE OF THESE RETURN CONTROL TO THE PARAGRAPH THAT            
031800*    PERFORMED THEM.                                                      
031900 999000-ERRO SECTION.                                                     
032000*----------------------------------------------------------------*        
032100*    ROW COUNT OUT OF RANGE - THE BOOK CARRIED FEWER THAN 1 OR            
032200*    MORE THAN 500 TRAINING ROWS.                                         
032300 999001-ERRO.                                                             
032400*------------                                                             
032500     MOVE 0001                 TO FANSB0720-ERROR-SEQ                     
032600     MOVE WS-ERROR-MSG(1)      TO FANSB0720-ERROR-TEXT                    
032700     SET FANSB0720-RSP-BAD     TO TRUE                                    
032800     GO TO 000000-SAI                                                     
032900     .                                                                    
033000*    IDEAL COLUMN COUNT OUT OF RANGE - FEWER THAN 1 OR MORE THAN          
033100*    50 CANDIDATE CURVES IN THE CATALOGUE.                                
033200 999002-ERRO.                                                             
033300*------------                                                             
033400     MOVE 0002                 TO FANSB0720-ERROR-SEQ                     
033500     MOVE WS-ERROR-MSG(2)      TO FANSB0720-ERROR-TEXT                    
033600     SET FANSB0720-RSP-BAD     TO TRUE                                    
033700     GO TO 000000-SAI                                                     
033800     .                                                                    
033900*    NO CANDIDATE EVER BEAT CTE-SENTINEL FOR A CURVE SLOT - ONLY          
034000*    POSSIBLE IF FANSB0720-REQ-IDEAL-COLS WAS ZERO GOING IN,              
034100*    WHICH 110000 SHOULD ALREADY HAVE CAUGHT.                             
034200 999003-ERRO.                                                             
034300*------------                                                             
034400     MOVE 0003                 TO FANSB0720-ERROR-SEQ                     
034500     MOVE WS-ERROR-MSG(3)      TO FANSB0720-ERROR-TEXT                    
034600     SET FANSB0720-RSP-BAD     TO TRUE                                    
034700     GO TO 000000-SAI                                                     
034800     .                                                                    
034900 999000-SAI.                                                              
035000     EXIT.                                                                
